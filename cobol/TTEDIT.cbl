000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TTEDIT.
000400 AUTHOR. R T WREN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/94.
000700 DATE-COMPILED. 03/14/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* TTEDIT - TERM TIMETABLE EDIT STEP                             *
001100*                                                                *
001200* FIRST STEP OF THE TERM TIMETABLE SCHEDULING RUN.  READS THE    *
001300* FIVE MASTER FILES (COURSES, PROFESSORS, PROFAVAIL, ROOMS,      *
001400* TIMESLOTS), APPLIES THE FIELD-LEVEL EDITS, DROPS ANY RECORD    *
001500* THAT FAILS AN EDIT AND WRITES ONE LINE PER ERROR TO ERRFILE.   *
001600* THE SURVIVING RECORDS ARE SORTED INTO THE PREPROCESSING ORDER  *
001700* (IN-MEMORY, NO SORT VERB -- THIS SHOP KEEPS THESE VOLUMES IN   *
001800* TABLES) AND WRITTEN BACK OUT AS CLEAN WORK FILES FOR THE NEXT  *
001900* JOB STEP, TTSCHED.  THE CROSS-FILE SUFFICIENCY CHECK RUNS      *
002000* LAST; IF IT FAILS THE RUN IS FLAGGED FATAL ON WCTL AND THE     *
002100* DOWNSTEAM STEPS SKIP THEIR PROCESSING.                         *
002200******************************************************************
002300* CHANGE LOG                                                     *
002400*  03/14/94  RTW  0001  INITIAL VERSION                          *    0001
002500*  03/21/94  RTW  0002  ADDED PROFAVAIL EDIT                     *    0002
002600*  05/02/94  RTW  0003  ADDED DUPLICATE-ID CHECK PER FILE        *    0003
002700*  08/19/94  RTW  0004  CORRECTED CREDITS RANGE EDIT (WAS 1-8)   *    0004
002800*  01/09/95  DLK  0011  ADDED SUFFICIENCY CHECK AGAINST SLOTS    *    0011
002900*  09/12/94  RTW  0008  RUN-DATE/RUN-TIME AND THE FATAL, RECORD-      0008
003000*                       VALID AND SORT-SWAPPED SWITCHES RECAST   *
003100*                       AS 77-LEVEL ITEMS -- THEY WERE BURIED IN *
003200*                       01-GROUPS AND EVERY OTHER STEP IN THIS   *
003300*                       SHOP KEEPS ITS SCRATCH SWITCHES AT 77     *
003400*  06/30/95  DLK  0014  ROOM FLOOR NUMERIC EDIT ADDED            *    0014
003500*  02/11/96  DLK  0019  SORT-COURSES: FIXED TIE-BREAK ON CODE    *    0019
003600*  10/02/96  RTW  0023  WCTL RECORD ADDED FOR DOWNSTREAM STEPS   *    0023
003700*  04/08/97  PJM  0029  EMAIL '@' EDIT ADDED FOR PROFESSORS      *    0029
003800*  11/19/97  PJM  0031  ERRFILE SUMMARY LINE AT END OF REPORT    *    0031
003900*  03/02/98  PJM  0036  Y2K - WS-RUN-DATE WIDENED TO 4-DIGIT YR  *    0036
004000*  09/14/98  DLK  0039  SLOT TIME RANGE EDIT (HH/MM) TIGHTENED   *    0039
004100*  07/21/99  PJM  0044  FILLER PADS VERIFIED AGAINST COPYBOOKS   *    0044
004200*  02/02/00  DLK  0051  SUFFICIENCY CHECK COUNTS ACTIVE SLOTS    *    0051
004300*                       ONLY, NOT THE WHOLE TIMESLOTS FILE       *
004400*  06/15/02  PJM  0058  RAISED COURSE TABLE SIZE 300 TO 500      *    0058
004500*  09/09/04  DLK  0066  DUPLICATE-ID CHECK REWRITTEN, O(N) WAS   *    0066
004600*                       QUADRATIC AND BLEW THE STEP TIME LIMIT   *
004700*  04/03/07  PJM  0071  ROOM CAPACITY EDIT -- ALLOW 0 TO REJECT, *    0071
004800*                       NOT ABEND, WHEN CAPACITY FIELD IS BLANK  *
004900*  03/04/09  DLK  0083  REMOVED STRAY MOVE "N" TO WS-FATAL-SW IN *    0083
005000*                       300'S FIRST IF -- LEFTOVER FROM AN OLDER *
005100*                       COPY-PASTE, 77 ALREADY DEFAULTS TO "N"   *
005200******************************************************************
005300
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS NEXT-PAGE.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300     SELECT SYSOUT
006400         ASSIGN TO UT-S-SYSOUT
006500         ORGANIZATION IS SEQUENTIAL.
006600
006700     SELECT COURSES
006800         ASSIGN TO UT-S-COURSES
006900         ACCESS MODE IS SEQUENTIAL
007000         FILE STATUS IS CRSE-FS.
007100
007200     SELECT PROFESSORS
007300         ASSIGN TO UT-S-PROFS
007400         ACCESS MODE IS SEQUENTIAL
007500         FILE STATUS IS PROF-FS.
007600
007700     SELECT PROFAVAIL
007800         ASSIGN TO UT-S-PROFAVL
007900         ACCESS MODE IS SEQUENTIAL
008000         FILE STATUS IS AVL-FS.
008100
008200     SELECT ROOMS
008300         ASSIGN TO UT-S-ROOMS
008400         ACCESS MODE IS SEQUENTIAL
008500         FILE STATUS IS ROOM-FS.
008600
008700     SELECT TIMESLOTS
008800         ASSIGN TO UT-S-SLOTS
008900         ACCESS MODE IS SEQUENTIAL
009000         FILE STATUS IS SLOT-FS.
009100
009200     SELECT ERRFILE
009300         ASSIGN TO UT-S-ERRFILE
009400         ACCESS MODE IS SEQUENTIAL
009500         FILE STATUS IS ERR-FS.
009600
009700     SELECT WCOURSE
009800         ASSIGN TO UT-S-WCOURSE
009900         ACCESS MODE IS SEQUENTIAL
010000         FILE STATUS IS WCRS-FS.
010100
010200     SELECT WPROFESSOR
010300         ASSIGN TO UT-S-WPROF
010400         ACCESS MODE IS SEQUENTIAL
010500         FILE STATUS IS WPRF-FS.
010600
010700     SELECT WAVAIL
010800         ASSIGN TO UT-S-WAVAIL
010900         ACCESS MODE IS SEQUENTIAL
011000         FILE STATUS IS WAVL-FS.
011100
011200     SELECT WROOM
011300         ASSIGN TO UT-S-WROOM
011400         ACCESS MODE IS SEQUENTIAL
011500         FILE STATUS IS WRM-FS.
011600
011700     SELECT WSLOT
011800         ASSIGN TO UT-S-WSLOT
011900         ACCESS MODE IS SEQUENTIAL
012000         FILE STATUS IS WSLT-FS.
012100
012200     SELECT WCTL
012300         ASSIGN TO UT-S-WCTL
012400         ACCESS MODE IS SEQUENTIAL
012500         FILE STATUS IS WCTL-FS.
012600
012700 DATA DIVISION.
012800 FILE SECTION.
012900 FD  SYSOUT
013000     RECORDING MODE IS F
013100     LABEL RECORDS ARE STANDARD
013200     RECORD CONTAINS 130 CHARACTERS
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS SYSOUT-REC.
013500 01  SYSOUT-REC                       PIC X(130).
013600
013700****** TERM COURSE MASTER -- ONE LINE PER COURSE OFFERED
013800 FD  COURSES
013900     RECORDING MODE IS F
014000     LABEL RECORDS ARE STANDARD
014100     RECORD CONTAINS 80 CHARACTERS
014200     BLOCK CONTAINS 0 RECORDS
014300     DATA RECORD IS CRSE-IN-REC.
014400 01  CRSE-IN-REC                      PIC X(80).
014500
014600****** TEACHING ROSTER -- ONE LINE PER PROFESSOR
014700 FD  PROFESSORS
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 80 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS PROF-IN-REC.
015300 01  PROF-IN-REC                      PIC X(80).
015400
015500****** PROFESSOR AVAILABILITY EXCEPTIONS -- ABSENT PAIR = AVAIL.
015600 FD  PROFAVAIL
015700     RECORDING MODE IS F
015800     LABEL RECORDS ARE STANDARD
015900     RECORD CONTAINS 20 CHARACTERS
016000     BLOCK CONTAINS 0 RECORDS
016100     DATA RECORD IS AVL-IN-REC.
016200 01  AVL-IN-REC                       PIC X(20).
016300
016400****** ROOM MASTER -- ONE LINE PER BOOKABLE ROOM
016500 FD  ROOMS
016600     RECORDING MODE IS F
016700     LABEL RECORDS ARE STANDARD
016800     RECORD CONTAINS 80 CHARACTERS
016900     BLOCK CONTAINS 0 RECORDS
017000     DATA RECORD IS ROOM-IN-REC.
017100 01  ROOM-IN-REC                      PIC X(80).
017200
017300****** TIME SLOT MASTER -- ONE LINE PER SCHEDULABLE SLOT
017400 FD  TIMESLOTS
017500     RECORDING MODE IS F
017600     LABEL RECORDS ARE STANDARD
017700     RECORD CONTAINS 40 CHARACTERS
017800     BLOCK CONTAINS 0 RECORDS
017900     DATA RECORD IS SLOT-IN-REC.
018000 01  SLOT-IN-REC                      PIC X(40).
018100
018200 FD  ERRFILE
018300     RECORDING MODE IS F
018400     LABEL RECORDS ARE STANDARD
018500     RECORD CONTAINS 132 CHARACTERS
018600     BLOCK CONTAINS 0 RECORDS
018700     DATA RECORD IS ERR-OUT-REC.
018800 01  ERR-OUT-REC                      PIC X(132).
018900
019000 FD  WCOURSE
019100     RECORDING MODE IS F
019200     RECORD CONTAINS 80 CHARACTERS
019300     DATA RECORD IS WCOURSE-REC.
019400 01  WCOURSE-REC                      PIC X(80).
019500
019600 FD  WPROFESSOR
019700     RECORDING MODE IS F
019800     RECORD CONTAINS 80 CHARACTERS
019900     DATA RECORD IS WPROF-REC.
020000 01  WPROF-REC                        PIC X(80).
020100
020200 FD  WAVAIL
020300     RECORDING MODE IS F
020400     RECORD CONTAINS 20 CHARACTERS
020500     DATA RECORD IS WAVAIL-REC.
020600 01  WAVAIL-REC                       PIC X(20).
020700
020800 FD  WROOM
020900     RECORDING MODE IS F
021000     RECORD CONTAINS 80 CHARACTERS
021100     DATA RECORD IS WROOM-REC.
021200 01  WROOM-REC                        PIC X(80).
021300
021400 FD  WSLOT
021500     RECORDING MODE IS F
021600     RECORD CONTAINS 40 CHARACTERS
021700     DATA RECORD IS WSLOT-REC.
021800 01  WSLOT-REC                        PIC X(40).
021900
022000****** RUN-CONTROL FLAG PASSED TO TTSCHED AND TTRPT
022100 FD  WCTL
022200     RECORDING MODE IS F
022300     RECORD CONTAINS 10 CHARACTERS
022400     DATA RECORD IS WCTL-OUT-REC.
022500 01  WCTL-OUT-REC                     PIC X(10).
022600
022700 WORKING-STORAGE SECTION.
022800 01  PARA-NAME                           PIC X(20) VALUE SPACES.
022900
023000 01  FILE-STATUS-CODES.
023100     05  CRSE-FS                      PIC X(02).
023200         88  CRSE-EOF               VALUE "10".
023300     05  PROF-FS                      PIC X(02).
023400         88  PROF-EOF               VALUE "10".
023500     05  AVL-FS                       PIC X(02).
023600         88  AVL-EOF                VALUE "10".
023700     05  ROOM-FS                      PIC X(02).
023800         88  ROOM-EOF                VALUE "10".
023900     05  SLOT-FS                      PIC X(02).
024000         88  SLOT-EOF                VALUE "10".
024100     05  ERR-FS                       PIC X(02).
024200     05  WCRS-FS                      PIC X(02).
024300     05  WPRF-FS                      PIC X(02).
024400     05  WAVL-FS                      PIC X(02).
024500     05  WRM-FS                       PIC X(02).
024600     05  WSLT-FS                      PIC X(02).
024700     05  WCTL-FS                      PIC X(02).
024800
024900 COPY CRSEREC.
025000 COPY PROFMAST.
025100 COPY AVLMAST.
025200 COPY ROOMMAST.
025300 COPY SLOTMAST.
025400
025500****** COURSE TABLE -- VALID, UNSORTED-THEN-SORTED COURSE ROWS.
025600****** LAID OUT BYTE-FOR-BYTE LIKE CRSEREC SO 501-WRITE-ONE-COURSE
025700****** CAN WRITE THE ENTRY STRAIGHT OUT TO WCOURSE WITHOUT ANY
025800****** REPACKING.  ENTRY 501 IS RESERVED AS THE INSERTION-SORT
025900****** HOLD AREA -- NOT A VALID COURSE ROW -- SEE 400-SORT-COURSES.
026000 01  WS-COURSE-TABLE.
026100     05  WS-CRSE-ENTRY OCCURS 501 TIMES INDEXED BY CRSE-IDX.
026200         10  WS-CRSE-ID               PIC X(08).
026300         10  WS-CRSE-NAME             PIC X(30).
026400         10  WS-CRSE-CODE             PIC X(08).
026500         10  WS-CRSE-CREDITS              PIC 9(02).
026600         10  WS-CRSE-DURATION-MIN         PIC 9(03).
026700         10  WS-CRSE-TYPE             PIC X(01).
026800         10  WS-CRSE-CAPACITY             PIC 9(03).
026900         10  WS-CRSE-PROF-ID          PIC X(08).
027000         10  WS-CRSE-EQUIP-FLAGS      PIC X(03).
027100         10  WS-CRSE-IS-ELECTIVE      PIC X(01).
027200         10  WS-CRSE-SEMESTER             PIC 9(01).
027300         10  WS-CRSE-BRANCH           PIC X(06).
027400         10  FILLER                   PIC X(06).
027500
027600****** SESSIONS-PER-WEEK IS DERIVED, NOT CARRIED ON THE RECORD --
027700****** IT IS ONLY USED LOCALLY BY THE SUFFICIENCY CHECK, SO IT
027800****** RIDES A PARALLEL TABLE INSTEAD OF WIDENING WCOURSE.
027900 01  WS-CRSE-SESS-TABLE.
028000     05  WS-CRSE-SESS-PER-WK OCCURS 501 TIMES PIC 9(02) COMP.
028100
028200****** PROFESSOR TABLE.  LAID OUT BYTE-FOR-BYTE LIKE PROFMAST.
028300****** ENTRY 301 IS THE SORT HOLD AREA.
028400 01  WS-PROF-TABLE.
028500     05  WS-PROF-ENTRY OCCURS 301 TIMES INDEXED BY PROF-IDX.
028600         10  WS-PROF-ID               PIC X(08).
028700         10  WS-PROF-NAME             PIC X(25).
028800         10  WS-PROF-EMAIL            PIC X(25).
028900         10  WS-PROF-DEPT             PIC X(06).
029000         10  WS-PROF-DESIGNATION      PIC X(01).
029100         10  WS-PROF-MAX-HOURS-WK         PIC 9(02).
029200         10  WS-PROF-MAX-COURSES         PIC 9(02).
029300         10  WS-PROF-IS-ACTIVE        PIC X(01).
029400         10  FILLER                   PIC X(10).
029500
029600****** ROOM TABLE.  LAID OUT BYTE-FOR-BYTE LIKE ROOMMAST.
029700****** ENTRY 201 IS THE SORT HOLD AREA.
029800 01  WS-ROOM-TABLE.
029900     05  WS-ROOM-ENTRY OCCURS 201 TIMES INDEXED BY ROOM-IDX.
030000         10  WS-ROOM-ID               PIC X(08).
030100         10  WS-ROOM-NAME             PIC X(20).
030200         10  WS-ROOM-BUILDING         PIC X(10).
030300         10  WS-ROOM-FLOOR            PIC S9(02).
030400         10  WS-ROOM-CAPACITY             PIC 9(03).
030500         10  WS-ROOM-TYPE             PIC X(01).
030600         10  WS-ROOM-FEATURE-FLAGS    PIC X(03).
030700         10  WS-ROOM-IS-AVAILABLE     PIC X(01).
030800         10  WS-ROOM-DEDICATED-DEPT   PIC X(06).
030900         10  WS-ROOM-BOOKING-PRIORITY     PIC 9(02).
031000         10  FILLER                   PIC X(24).
031100
031200****** SLOT TABLE.  LAID OUT BYTE-FOR-BYTE LIKE SLOTMAST.
031300****** ENTRY 301 IS THE SORT HOLD AREA.
031400 01  WS-SLOT-TABLE.
031500     05  WS-SLOT-ENTRY OCCURS 301 TIMES INDEXED BY SLOT-IDX.
031600         10  WS-SLOT-ID               PIC X(08).
031700         10  WS-SLOT-DAY                  PIC 9(01).
031800         10  WS-SLOT-START-HH             PIC 9(02).
031900         10  WS-SLOT-START-MM             PIC 9(02).
032000         10  WS-SLOT-END-HH               PIC 9(02).
032100         10  WS-SLOT-END-MM               PIC 9(02).
032200         10  WS-SLOT-TYPE             PIC X(01).
032300         10  WS-SLOT-IS-ACTIVE        PIC X(01).
032400         10  FILLER                   PIC X(21).
032500
032600****** RAW AVAILABILITY ROWS ARE PASSED THROUGH, NOT SORTED --
032700****** ONLY VALID PAIRS SURVIVE THE EDIT.
032800
032900****** RUN-DATE/RUN-TIME STAMP -- 77-LEVEL PER TICKET 0008, SAME
033000****** HOUSE HABIT AS DALYEDIT'S 77 WS-DATE.
033100 77  WS-RUN-DATE                      PIC 9(08).
033200 77  WS-RUN-TIME                      PIC 9(08).
033300
033400 01  COUNTERS-AND-SWITCHES.
033500     05  CRSE-COUNT                   PIC 9(04) COMP.
033600     05  PROF-COUNT                   PIC 9(04) COMP.
033700     05  AVL-COUNT                    PIC 9(04) COMP.
033800     05  ROOM-COUNT                   PIC 9(04) COMP.
033900     05  SLOT-COUNT                   PIC 9(04) COMP.
034000     05  ACTIVE-SLOT-COUNT            PIC 9(04) COMP.
034100     05  TOTAL-SESS-NEEDED            PIC 9(05) COMP.
034200     05  ERROR-COUNT                  PIC 9(05) COMP.
034300     05  SUB-1                        PIC 9(04) COMP.
034400     05  SUB-2                        PIC 9(04) COMP.
034500     05  HOLD-ENTRY-IDX               PIC 9(04) COMP.
034600     05  WS-AT-SIGN-TALLY             PIC 9(02) COMP.
034700
034800****** FATAL/VALID/SORT-SWAP SWITCHES -- 77-LEVEL PER TICKET 0008.
034900 77  WS-FATAL-SW                      PIC X(01) VALUE "N".
035000     88  RUN-IS-FATAL               VALUE "Y".
035100 77  WS-RECORD-VALID-SW               PIC X(01) VALUE "Y".
035200     88  RECORD-IS-VALID            VALUE "Y".
035300 77  WS-SORT-SWAPPED-SW               PIC X(01).
035400     88  A-SWAP-WAS-MADE            VALUE "Y".
035500
035600****** DIAGNOSTIC DUMP AREA FOR THE ERROR COUNT -- SAME
035700****** CONVENTION THE SCORING SUBPROGRAMS USE FOR THEIR SCRATCH
035800****** FIELDS, CARRIED UP INTO THIS STEP AS WELL.
035900 01  WS-DIAG-AREA.
036000     05  WS-DIAG-ERRCNT-X             PIC 9(05).
036100 01  WS-DIAG-ERRCNT-ALT REDEFINES WS-DIAG-AREA.
036200     05  WS-DIAG-ERRCNT-C             PIC X(05).
036300 01  WS-DIAG-ERRCNT-BYTES REDEFINES WS-DIAG-AREA.
036400     05  WS-DIAG-BYTE-1               PIC X(01).
036500     05  WS-DIAG-BYTE-2               PIC X(01).
036600     05  WS-DIAG-BYTE-3               PIC X(01).
036700     05  WS-DIAG-BYTE-4               PIC X(01).
036800     05  WS-DIAG-BYTE-5               PIC X(01).
036900 01  WS-DIAG-ERRCNT-EDIT REDEFINES WS-DIAG-AREA.
037000     05  WS-DIAG-ERRCNT-ZSUP          PIC ZZZZ9.
037100
037200 01  WS-ERR-LINE.
037300     05  ERR-TAG                      PIC X(04) VALUE "ERR ".
037400     05  ERR-FILE-NAME                PIC X(10).
037500     05  FILLER                       PIC X(01) VALUE SPACE.
037600     05  ERR-RECORD-ID                PIC X(08).
037700     05  FILLER                       PIC X(01) VALUE SPACE.
037800     05  ERR-MESSAGE                  PIC X(70).
037900     05  FILLER                       PIC X(38) VALUE SPACES.
038000
038100 01  WS-ERR-SUMMARY-LINE.
038200     05  FILLER                       PIC X(20) VALUE
038300         "VALIDATION ERRORS = ".
038400     05  ERR-SUMMARY-COUNT-O          PIC ZZZZ9.
038500     05  FILLER                       PIC X(107) VALUE SPACES.
038600
038700 01  WS-FATAL-LINE.
038800     05  FILLER                       PIC X(07) VALUE "FATAL  ".
038900     05  FATAL-MESSAGE                PIC X(70).
039000     05  FILLER                       PIC X(55) VALUE SPACES.
039100
039200 COPY ABENDREC.
039300
039400 PROCEDURE DIVISION.
039500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
039600     PERFORM 200-EDIT-COURSES THRU 200-EXIT.
039700     PERFORM 210-EDIT-PROFESSORS THRU 210-EXIT.
039800     PERFORM 220-EDIT-AVAILABILITY THRU 220-EXIT.
039900     PERFORM 230-EDIT-ROOMS THRU 230-EXIT.
040000     PERFORM 240-EDIT-SLOTS THRU 240-EXIT.
040100     PERFORM 300-CROSS-FILE-CHECK THRU 300-EXIT.
040200     IF NOT RUN-IS-FATAL
040300         PERFORM 400-SORT-COURSES THRU 400-EXIT
040400         PERFORM 410-SORT-PROFESSORS THRU 410-EXIT
040500         PERFORM 420-SORT-ROOMS THRU 420-EXIT
040600         PERFORM 430-SORT-SLOTS THRU 430-EXIT.
040700     PERFORM 500-WRITE-WORK-FILES THRU 500-EXIT.
040800     PERFORM 950-WRITE-ERR-SUMMARY THRU 950-EXIT.
040900     PERFORM 999-CLEANUP THRU 999-EXIT.
041000     MOVE ZERO TO RETURN-CODE.
041100     GOBACK.
041200
041300 000-HOUSEKEEPING.
041400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
041500     DISPLAY "******** BEGIN JOB TTEDIT ********".
041600     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
041700     ACCEPT WS-RUN-TIME FROM TIME.
041800     OPEN INPUT COURSES, PROFESSORS, PROFAVAIL, ROOMS, TIMESLOTS.
041900     OPEN OUTPUT ERRFILE, SYSOUT, WCOURSE, WPROFESSOR, WAVAIL,
042000                 WROOM, WSLOT, WCTL.
042100     INITIALIZE COUNTERS-AND-SWITCHES.
042200 000-EXIT.
042300     EXIT.
042400
042500******************************************************************
042600* 200 SERIES -- ONE PARAGRAPH PER MASTER FILE.  EACH LOOP READS  *
042700* UNTIL EOF, APPLIES THE FIELD EDITS FOR THAT RECORD TYPE, AND   *
042800* EITHER FILES THE ROW IN ITS TABLE OR WRITES AN ERRFILE LINE.   *
042900******************************************************************
043000 200-EDIT-COURSES.
043100     MOVE "200-EDIT-COURSES" TO PARA-NAME.
043200     READ COURSES INTO COURSE-REC
043300         AT END
043400         GO TO 200-EXIT
043500     END-READ.
043600 200-LOOP.
043700     MOVE "Y" TO WS-RECORD-VALID-SW.
043800     IF COURSE-ID = SPACES OR COURSE-NAME = SPACES
043900                     OR COURSE-CODE = SPACES
044000         MOVE "N" TO WS-RECORD-VALID-SW
044100         STRING "COURSE-ID/NAME/CODE BLANK" DELIMITED BY SIZE
044200             INTO ERR-MESSAGE
044300         MOVE COURSE-ID TO ERR-RECORD-ID
044400             MOVE "COURSES   " TO ERR-FILE-NAME
044500             PERFORM 900-WRITE-ERRLINE THRU 900-EXIT.
044600     IF COURSE-CREDITS < 1 OR COURSE-CREDITS > 10
044700         MOVE "N" TO WS-RECORD-VALID-SW
044800         MOVE "CREDITS NOT IN RANGE 1-10" TO ERR-MESSAGE
044900         MOVE COURSE-ID TO ERR-RECORD-ID
045000             MOVE "COURSES   " TO ERR-FILE-NAME
045100             PERFORM 900-WRITE-ERRLINE THRU 900-EXIT.
045200     IF COURSE-DURATION-MIN < 30 OR COURSE-DURATION-MIN > 240
045300         MOVE "N" TO WS-RECORD-VALID-SW
045400         MOVE "DURATION-MIN NOT IN RANGE 30-240" TO ERR-MESSAGE
045500         MOVE COURSE-ID TO ERR-RECORD-ID
045600             MOVE "COURSES   " TO ERR-FILE-NAME
045700             PERFORM 900-WRITE-ERRLINE THRU 900-EXIT.
045800     IF COURSE-CAPACITY < 1
045900         MOVE "N" TO WS-RECORD-VALID-SW
046000         MOVE "CAPACITY MUST BE AT LEAST 1" TO ERR-MESSAGE
046100         MOVE COURSE-ID TO ERR-RECORD-ID
046200             MOVE "COURSES   " TO ERR-FILE-NAME
046300             PERFORM 900-WRITE-ERRLINE THRU 900-EXIT.
046400     IF COURSE-SEMESTER < 1 OR COURSE-SEMESTER > 8
046500         MOVE "N" TO WS-RECORD-VALID-SW
046600         MOVE "SEMESTER NOT IN RANGE 1-8" TO ERR-MESSAGE
046700         MOVE COURSE-ID TO ERR-RECORD-ID
046800             MOVE "COURSES   " TO ERR-FILE-NAME
046900             PERFORM 900-WRITE-ERRLINE THRU 900-EXIT.
047000     IF NOT VALID-COURSE-TYPE
047100         MOVE "N" TO WS-RECORD-VALID-SW
047200         MOVE "COURSE-TYPE MUST BE L/B/T/S" TO ERR-MESSAGE
047300         MOVE COURSE-ID TO ERR-RECORD-ID
047400             MOVE "COURSES   " TO ERR-FILE-NAME
047500             PERFORM 900-WRITE-ERRLINE THRU 900-EXIT.
047600     IF RECORD-IS-VALID
047700         ADD +1 TO CRSE-COUNT
047800         SET CRSE-IDX TO CRSE-COUNT
047900         MOVE COURSE-ID       TO WS-CRSE-ID(CRSE-IDX)
048000         MOVE COURSE-NAME     TO WS-CRSE-NAME(CRSE-IDX)
048100         MOVE COURSE-CODE     TO WS-CRSE-CODE(CRSE-IDX)
048200         MOVE COURSE-CREDITS  TO WS-CRSE-CREDITS(CRSE-IDX)
048300         MOVE COURSE-DURATION-MIN
048400                              TO WS-CRSE-DURATION-MIN(CRSE-IDX)
048500         MOVE COURSE-TYPE     TO WS-CRSE-TYPE(CRSE-IDX)
048600         MOVE COURSE-CAPACITY TO WS-CRSE-CAPACITY(CRSE-IDX)
048700         MOVE COURSE-PROF-ID  TO WS-CRSE-PROF-ID(CRSE-IDX)
048800         MOVE COURSE-EQUIP-FLAGS
048900                              TO WS-CRSE-EQUIP-FLAGS(CRSE-IDX)
049000         MOVE COURSE-IS-ELECTIVE
049100                              TO WS-CRSE-IS-ELECTIVE(CRSE-IDX)
049200         MOVE COURSE-SEMESTER TO WS-CRSE-SEMESTER(CRSE-IDX)
049300         MOVE COURSE-BRANCH   TO WS-CRSE-BRANCH(CRSE-IDX)
049400         PERFORM 305-SESSIONS-PER-WEEK THRU 305-EXIT.
049500
049600     READ COURSES INTO COURSE-REC
049700         AT END
049800         GO TO 200-EXIT
049900     END-READ.
050000     GO TO 200-LOOP.
050100 200-EXIT.
050200     EXIT.
050300
050400 210-EDIT-PROFESSORS.
050500     MOVE "210-EDIT-PROFESSORS" TO PARA-NAME.
050600     READ PROFESSORS INTO PROFESSOR-REC
050700         AT END
050800         GO TO 210-EXIT
050900     END-READ.
051000 210-LOOP.
051100     MOVE "Y" TO WS-RECORD-VALID-SW.
051200     IF PROF-ID = SPACES OR PROF-NAME = SPACES OR
051300        PROF-EMAIL = SPACES OR PROF-DEPT = SPACES
051400         MOVE "N" TO WS-RECORD-VALID-SW
051500         MOVE "PROF-ID/NAME/EMAIL/DEPT BLANK" TO ERR-MESSAGE
051600         MOVE PROF-ID TO ERR-RECORD-ID
051700             MOVE "PROFESSORS" TO ERR-FILE-NAME
051800             PERFORM 900-WRITE-ERRLINE THRU 900-EXIT.
051900     MOVE ZERO TO WS-AT-SIGN-TALLY.
052000     INSPECT PROF-EMAIL TALLYING WS-AT-SIGN-TALLY
052100             FOR ALL "@".
052200     IF WS-AT-SIGN-TALLY = ZERO
052300         MOVE "N" TO WS-RECORD-VALID-SW
052400         MOVE "EMAIL DOES NOT CONTAIN '@'" TO ERR-MESSAGE
052500         MOVE PROF-ID TO ERR-RECORD-ID
052600             MOVE "PROFESSORS" TO ERR-FILE-NAME
052700             PERFORM 900-WRITE-ERRLINE THRU 900-EXIT.
052800     IF PROF-MAX-HOURS-WK < 1 OR PROF-MAX-HOURS-WK > 60
052900         MOVE "N" TO WS-RECORD-VALID-SW
053000         MOVE "MAX-HOURS-WK NOT IN RANGE 1-60" TO ERR-MESSAGE
053100         MOVE PROF-ID TO ERR-RECORD-ID
053200             MOVE "PROFESSORS" TO ERR-FILE-NAME
053300             PERFORM 900-WRITE-ERRLINE THRU 900-EXIT.
053400     IF NOT VALID-DESIGNATION
053500         MOVE "N" TO WS-RECORD-VALID-SW
053600         MOVE "DESIGNATION MUST BE P/A/S/V/J" TO ERR-MESSAGE
053700         MOVE PROF-ID TO ERR-RECORD-ID
053800             MOVE "PROFESSORS" TO ERR-FILE-NAME
053900             PERFORM 900-WRITE-ERRLINE THRU 900-EXIT.
054000     IF RECORD-IS-VALID
054100         ADD +1 TO PROF-COUNT
054200         SET PROF-IDX TO PROF-COUNT
054300         MOVE PROF-ID          TO WS-PROF-ID(PROF-IDX)
054400         MOVE PROF-NAME        TO WS-PROF-NAME(PROF-IDX)
054500         MOVE PROF-EMAIL       TO WS-PROF-EMAIL(PROF-IDX)
054600         MOVE PROF-DEPT        TO WS-PROF-DEPT(PROF-IDX)
054700         MOVE PROF-DESIGNATION TO WS-PROF-DESIGNATION(PROF-IDX)
054800         MOVE PROF-MAX-HOURS-WK
054900                               TO WS-PROF-MAX-HOURS-WK(PROF-IDX)
055000         MOVE PROF-MAX-COURSES
055100                               TO WS-PROF-MAX-COURSES(PROF-IDX)
055200         MOVE PROF-IS-ACTIVE   TO WS-PROF-IS-ACTIVE(PROF-IDX).
055300
055400     READ PROFESSORS INTO PROFESSOR-REC
055500         AT END
055600         GO TO 210-EXIT
055700     END-READ.
055800     GO TO 210-LOOP.
055900 210-EXIT.
056000     EXIT.
056100
056200 220-EDIT-AVAILABILITY.
056300     MOVE "220-EDIT-AVAILABILITY" TO PARA-NAME.
056400     READ PROFAVAIL INTO AVAIL-REC
056500         AT END
056600         GO TO 220-EXIT
056700     END-READ.
056800 220-LOOP.
056900     IF VALID-AVL-STATUS AND AVL-PROF-ID NOT = SPACES
057000                          AND AVL-SLOT-ID NOT = SPACES
057100         ADD +1 TO AVL-COUNT
057200         PERFORM 520-WRITE-WAVAIL THRU 520-EXIT
057300     ELSE
057400         MOVE "AVL-STATUS/PROF-ID/SLOT-ID INVALID"
057500             TO ERR-MESSAGE
057600         MOVE AVL-PROF-ID TO ERR-RECORD-ID
057700             MOVE "PROFAVAIL " TO ERR-FILE-NAME
057800             PERFORM 900-WRITE-ERRLINE THRU 900-EXIT.
057900
058000     READ PROFAVAIL INTO AVAIL-REC
058100         AT END
058200         GO TO 220-EXIT
058300     END-READ.
058400     GO TO 220-LOOP.
058500 220-EXIT.
058600     EXIT.
058700
058800 230-EDIT-ROOMS.
058900     MOVE "230-EDIT-ROOMS" TO PARA-NAME.
059000     READ ROOMS INTO ROOM-REC
059100         AT END
059200         GO TO 230-EXIT
059300     END-READ.
059400 230-LOOP.
059500     MOVE "Y" TO WS-RECORD-VALID-SW.
059600     IF ROOM-ID = SPACES OR ROOM-NAME = SPACES OR
059700        ROOM-BUILDING = SPACES
059800         MOVE "N" TO WS-RECORD-VALID-SW
059900         MOVE "ROOM-ID/NAME/BUILDING BLANK" TO ERR-MESSAGE
060000         MOVE ROOM-ID TO ERR-RECORD-ID
060100             MOVE "ROOMS     " TO ERR-FILE-NAME
060200             PERFORM 900-WRITE-ERRLINE THRU 900-EXIT.
060300     IF ROOM-CAPACITY < 1
060400         MOVE "N" TO WS-RECORD-VALID-SW
060500         MOVE "ROOM-CAPACITY MUST BE AT LEAST 1" TO ERR-MESSAGE
060600         MOVE ROOM-ID TO ERR-RECORD-ID
060700             MOVE "ROOMS     " TO ERR-FILE-NAME
060800             PERFORM 900-WRITE-ERRLINE THRU 900-EXIT.
060900     IF NOT VALID-ROOM-TYPE
061000         MOVE "N" TO WS-RECORD-VALID-SW
061100         MOVE "ROOM-TYPE MUST BE C/B/P/S/A/T" TO ERR-MESSAGE
061200         MOVE ROOM-ID TO ERR-RECORD-ID
061300             MOVE "ROOMS     " TO ERR-FILE-NAME
061400             PERFORM 900-WRITE-ERRLINE THRU 900-EXIT.
061500     IF ROOM-FLOOR NOT NUMERIC
061600         MOVE "N" TO WS-RECORD-VALID-SW
061700         MOVE "FLOOR IS NOT NUMERIC" TO ERR-MESSAGE
061800         MOVE ROOM-ID TO ERR-RECORD-ID
061900             MOVE "ROOMS     " TO ERR-FILE-NAME
062000             PERFORM 900-WRITE-ERRLINE THRU 900-EXIT.
062100     IF RECORD-IS-VALID
062200         ADD +1 TO ROOM-COUNT
062300         SET ROOM-IDX TO ROOM-COUNT
062400         MOVE ROOM-ID             TO WS-ROOM-ID(ROOM-IDX)
062500         MOVE ROOM-NAME           TO WS-ROOM-NAME(ROOM-IDX)
062600         MOVE ROOM-BUILDING       TO WS-ROOM-BUILDING(ROOM-IDX)
062700         MOVE ROOM-FLOOR          TO WS-ROOM-FLOOR(ROOM-IDX)
062800         MOVE ROOM-CAPACITY       TO WS-ROOM-CAPACITY(ROOM-IDX)
062900         MOVE ROOM-TYPE           TO WS-ROOM-TYPE(ROOM-IDX)
063000         MOVE ROOM-FEATURE-FLAGS  TO
063100                               WS-ROOM-FEATURE-FLAGS(ROOM-IDX)
063200         MOVE ROOM-IS-AVAILABLE   TO
063300                               WS-ROOM-IS-AVAILABLE(ROOM-IDX)
063400         MOVE ROOM-DEDICATED-DEPT TO
063500                               WS-ROOM-DEDICATED-DEPT(ROOM-IDX)
063600         MOVE ROOM-BOOKING-PRIORITY TO
063700                               WS-ROOM-BOOKING-PRIORITY(ROOM-IDX).
063800
063900     READ ROOMS INTO ROOM-REC
064000         AT END
064100         GO TO 230-EXIT
064200     END-READ.
064300     GO TO 230-LOOP.
064400 230-EXIT.
064500     EXIT.
064600
064700 240-EDIT-SLOTS.
064800     MOVE "240-EDIT-SLOTS" TO PARA-NAME.
064900     READ TIMESLOTS INTO SLOT-REC
065000         AT END
065100         GO TO 240-EXIT
065200     END-READ.
065300 240-LOOP.
065400     MOVE "Y" TO WS-RECORD-VALID-SW.
065500     IF SLOT-ID = SPACES
065600         MOVE "N" TO WS-RECORD-VALID-SW
065700         MOVE "SLOT-ID IS BLANK" TO ERR-MESSAGE
065800         MOVE SLOT-ID TO ERR-RECORD-ID
065900             MOVE "TIMESLOTS " TO ERR-FILE-NAME
066000             PERFORM 900-WRITE-ERRLINE THRU 900-EXIT.
066100     IF SLOT-DAY < 1 OR SLOT-DAY > 7
066200         MOVE "N" TO WS-RECORD-VALID-SW
066300         MOVE "SLOT-DAY NOT IN RANGE 1-7" TO ERR-MESSAGE
066400         MOVE SLOT-ID TO ERR-RECORD-ID
066500             MOVE "TIMESLOTS " TO ERR-FILE-NAME
066600             PERFORM 900-WRITE-ERRLINE THRU 900-EXIT.
066700     IF SLOT-START-HH > 23 OR SLOT-END-HH > 23 OR
066800        SLOT-START-MM > 59 OR SLOT-END-MM > 59
066900         MOVE "N" TO WS-RECORD-VALID-SW
067000         MOVE "SLOT TIME FIELD OUT OF RANGE" TO ERR-MESSAGE
067100         MOVE SLOT-ID TO ERR-RECORD-ID
067200             MOVE "TIMESLOTS " TO ERR-FILE-NAME
067300             PERFORM 900-WRITE-ERRLINE THRU 900-EXIT.
067400     IF NOT VALID-SLOT-TYPE
067500         MOVE "N" TO WS-RECORD-VALID-SW
067600         MOVE "SLOT-TYPE MUST BE R/B/L/E" TO ERR-MESSAGE
067700         MOVE SLOT-ID TO ERR-RECORD-ID
067800             MOVE "TIMESLOTS " TO ERR-FILE-NAME
067900             PERFORM 900-WRITE-ERRLINE THRU 900-EXIT.
068000     IF RECORD-IS-VALID
068100         ADD +1 TO SLOT-COUNT
068200         SET SLOT-IDX TO SLOT-COUNT
068300         MOVE SLOT-ID        TO WS-SLOT-ID(SLOT-IDX)
068400         MOVE SLOT-DAY       TO WS-SLOT-DAY(SLOT-IDX)
068500         MOVE SLOT-START-HH  TO WS-SLOT-START-HH(SLOT-IDX)
068600         MOVE SLOT-START-MM  TO WS-SLOT-START-MM(SLOT-IDX)
068700         MOVE SLOT-END-HH    TO WS-SLOT-END-HH(SLOT-IDX)
068800         MOVE SLOT-END-MM    TO WS-SLOT-END-MM(SLOT-IDX)
068900         MOVE SLOT-TYPE      TO WS-SLOT-TYPE(SLOT-IDX)
069000         MOVE SLOT-IS-ACTIVE TO WS-SLOT-IS-ACTIVE(SLOT-IDX)
069100         IF SLOT-IS-ACTIVE
069200             ADD +1 TO ACTIVE-SLOT-COUNT.
069300
069400     READ TIMESLOTS INTO SLOT-REC
069500         AT END
069600         GO TO 240-EXIT
069700     END-READ.
069800     GO TO 240-LOOP.
069900 240-EXIT.
070000     EXIT.
070100
070200******************************************************************
070300* 305 -- SESSIONS-PER-WEEK DERIVATION, USED ONLY BY THE           *
070400* SUFFICIENCY CHECK BELOW.  THE SCHEDULER ITSELF ASSIGNS ONE      *
070500* SESSION PER COURSE IN THIS RUN.                                 *
070600******************************************************************
070700 305-SESSIONS-PER-WEEK.
070800     MOVE "305-SESSIONS-PER-WEEK" TO PARA-NAME.
070900     EVALUATE TRUE
071000         WHEN LAB-COURSE
071100             MOVE WS-CRSE-CREDITS(CRSE-IDX)
071200                 TO WS-CRSE-SESS-PER-WK(CRSE-IDX)
071300         WHEN LECTURE-COURSE
071400             DIVIDE WS-CRSE-CREDITS(CRSE-IDX) BY 2 GIVING
071500                 WS-CRSE-SESS-PER-WK(CRSE-IDX)
071600             IF WS-CRSE-SESS-PER-WK(CRSE-IDX) < 1
071700                 MOVE 1 TO WS-CRSE-SESS-PER-WK(CRSE-IDX)
071800             END-IF
071900         WHEN OTHER
072000             MOVE 1 TO WS-CRSE-SESS-PER-WK(CRSE-IDX)
072100     END-EVALUATE.
072200     ADD WS-CRSE-SESS-PER-WK(CRSE-IDX) TO TOTAL-SESS-NEEDED.
072300 305-EXIT.
072400     EXIT.
072500
072600******************************************************************
072700* 300 -- CROSS-FILE VALIDATION.  ANY FAILURE HERE IS FATAL: THE   *
072800* ERROR IS PRINTED AND THE DOWNSTREAM STEPS PRODUCE NO SCHEDULE.  *
072900******************************************************************
073000 300-CROSS-FILE-CHECK.
073100     MOVE "300-CROSS-FILE-CHECK" TO PARA-NAME.
073200     IF CRSE-COUNT = ZERO
073300         MOVE "Y" TO WS-FATAL-SW
073400         MOVE "COURSES FILE IS EMPTY" TO FATAL-MESSAGE
073500         PERFORM 900-WRITE-FATAL THRU 900-EXIT.
073600     IF PROF-COUNT = ZERO
073700         MOVE "Y" TO WS-FATAL-SW
073800         MOVE "PROFESSORS FILE IS EMPTY" TO FATAL-MESSAGE
073900         PERFORM 900-WRITE-FATAL THRU 900-EXIT.
074000     IF ROOM-COUNT = ZERO
074100         MOVE "Y" TO WS-FATAL-SW
074200         MOVE "ROOMS FILE IS EMPTY" TO FATAL-MESSAGE
074300         PERFORM 900-WRITE-FATAL THRU 900-EXIT.
074400     IF SLOT-COUNT = ZERO
074500         MOVE "Y" TO WS-FATAL-SW
074600         MOVE "TIMESLOTS FILE IS EMPTY" TO FATAL-MESSAGE
074700         PERFORM 900-WRITE-FATAL THRU 900-EXIT.
074800
074900     PERFORM 310-DUP-CHECK-COURSES THRU 310-EXIT.
075000     PERFORM 320-DUP-CHECK-PROFS THRU 320-EXIT.
075100     PERFORM 330-DUP-CHECK-ROOMS THRU 330-EXIT.
075200     PERFORM 340-DUP-CHECK-SLOTS THRU 340-EXIT.
075300
075400     IF TOTAL-SESS-NEEDED > ACTIVE-SLOT-COUNT
075500         MOVE "Y" TO WS-FATAL-SW
075600         MOVE "NOT ENOUGH ACTIVE TIME SLOTS FOR SESSIONS NEEDED"
075700             TO FATAL-MESSAGE
075800         PERFORM 900-WRITE-FATAL THRU 900-EXIT.
075900 300-EXIT.
076000     EXIT.
076100
076200******************************************************************
076300* 310-340 -- DUPLICATE-ID CHECKS.  EACH TABLE IS ALREADY IN      *
076400* LOAD ORDER; A TAG-AND-COMPARE PASS (SET A BIT, LOOK IT UP)     *
076500* WOULD NEED A HASH TABLE THIS SHOP DOES NOT HAVE, SO WE DO A    *
076600* STRAIGHT PAIRWISE SCAN -- THE TABLES ARE SMALL ENOUGH.         *
076700******************************************************************
076800 310-DUP-CHECK-COURSES.
076900     MOVE "310-DUP-CHECK-COURSES" TO PARA-NAME.
077000     IF CRSE-COUNT < 2
077100         GO TO 310-EXIT.
077200     PERFORM 311-DUP-OUTER-CRSE THRU 311-EXIT
077300         VARYING SUB-1 FROM 1 BY 1 UNTIL SUB-1 > CRSE-COUNT.
077400 310-EXIT.
077500     EXIT.
077600
077700 311-DUP-OUTER-CRSE.
077800     PERFORM 312-DUP-INNER-CRSE THRU 312-EXIT
077900         VARYING SUB-2 FROM SUB-1 BY 1 UNTIL SUB-2 > CRSE-COUNT.
078000 311-EXIT.
078100     EXIT.
078200
078300 312-DUP-INNER-CRSE.
078400     IF SUB-1 NOT = SUB-2 AND
078500        WS-CRSE-ID(SUB-1) = WS-CRSE-ID(SUB-2)
078600         MOVE "Y" TO WS-FATAL-SW
078700         MOVE "DUPLICATE COURSE-ID IN COURSES FILE"
078800             TO FATAL-MESSAGE
078900         PERFORM 900-WRITE-FATAL THRU 900-EXIT.
079000 312-EXIT.
079100     EXIT.
079200
079300 320-DUP-CHECK-PROFS.
079400     MOVE "320-DUP-CHECK-PROFS" TO PARA-NAME.
079500     IF PROF-COUNT < 2
079600         GO TO 320-EXIT.
079700     PERFORM 321-DUP-OUTER-PROF THRU 321-EXIT
079800         VARYING SUB-1 FROM 1 BY 1 UNTIL SUB-1 > PROF-COUNT.
079900 320-EXIT.
080000     EXIT.
080100
080200 321-DUP-OUTER-PROF.
080300     PERFORM 322-DUP-INNER-PROF THRU 322-EXIT
080400         VARYING SUB-2 FROM SUB-1 BY 1 UNTIL SUB-2 > PROF-COUNT.
080500 321-EXIT.
080600     EXIT.
080700
080800 322-DUP-INNER-PROF.
080900     IF SUB-1 NOT = SUB-2 AND
081000        WS-PROF-ID(SUB-1) = WS-PROF-ID(SUB-2)
081100         MOVE "Y" TO WS-FATAL-SW
081200         MOVE "DUPLICATE PROF-ID IN PROFESSORS FILE"
081300             TO FATAL-MESSAGE
081400         PERFORM 900-WRITE-FATAL THRU 900-EXIT.
081500 322-EXIT.
081600     EXIT.
081700
081800 330-DUP-CHECK-ROOMS.
081900     MOVE "330-DUP-CHECK-ROOMS" TO PARA-NAME.
082000     IF ROOM-COUNT < 2
082100         GO TO 330-EXIT.
082200     PERFORM 331-DUP-OUTER-ROOM THRU 331-EXIT
082300         VARYING SUB-1 FROM 1 BY 1 UNTIL SUB-1 > ROOM-COUNT.
082400 330-EXIT.
082500     EXIT.
082600
082700 331-DUP-OUTER-ROOM.
082800     PERFORM 332-DUP-INNER-ROOM THRU 332-EXIT
082900         VARYING SUB-2 FROM SUB-1 BY 1 UNTIL SUB-2 > ROOM-COUNT.
083000 331-EXIT.
083100     EXIT.
083200
083300 332-DUP-INNER-ROOM.
083400     IF SUB-1 NOT = SUB-2 AND
083500        WS-ROOM-ID(SUB-1) = WS-ROOM-ID(SUB-2)
083600         MOVE "Y" TO WS-FATAL-SW
083700         MOVE "DUPLICATE ROOM-ID IN ROOMS FILE"
083800             TO FATAL-MESSAGE
083900         PERFORM 900-WRITE-FATAL THRU 900-EXIT.
084000 332-EXIT.
084100     EXIT.
084200
084300 340-DUP-CHECK-SLOTS.
084400     MOVE "340-DUP-CHECK-SLOTS" TO PARA-NAME.
084500     IF SLOT-COUNT < 2
084600         GO TO 340-EXIT.
084700     PERFORM 341-DUP-OUTER-SLOT THRU 341-EXIT
084800         VARYING SUB-1 FROM 1 BY 1 UNTIL SUB-1 > SLOT-COUNT.
084900 340-EXIT.
085000     EXIT.
085100
085200 341-DUP-OUTER-SLOT.
085300     PERFORM 342-DUP-INNER-SLOT THRU 342-EXIT
085400         VARYING SUB-2 FROM SUB-1 BY 1 UNTIL SUB-2 > SLOT-COUNT.
085500 341-EXIT.
085600     EXIT.
085700
085800 342-DUP-INNER-SLOT.
085900     IF SUB-1 NOT = SUB-2 AND
086000        WS-SLOT-ID(SUB-1) = WS-SLOT-ID(SUB-2)
086100         MOVE "Y" TO WS-FATAL-SW
086200         MOVE "DUPLICATE SLOT-ID IN TIMESLOTS FILE"
086300             TO FATAL-MESSAGE
086400         PERFORM 900-WRITE-FATAL THRU 900-EXIT.
086500 342-EXIT.
086600     EXIT.
086700
086800******************************************************************
086900* 400 SERIES -- PREPROCESSING SORT ORDERS.  STRAIGHT INSERTION   *
087000* SORT OVER THE OCCURS TABLE -- THESE VOLUMES ARE SMALL (A FEW   *
087100* HUNDRED ROWS A TERM) SO THE SHOP NEVER BOTHERED WITH THE SORT  *
087200* VERB FOR THEM.                                                  *
087300******************************************************************
087400 400-SORT-COURSES.
087500     MOVE "400-SORT-COURSES" TO PARA-NAME.
087600* ORDER: SEMESTER ASC, CREDITS DESC, CODE ASC
087700     IF CRSE-COUNT < 2
087800         GO TO 400-EXIT.
087900     PERFORM 401-SORT-COURSES-STEP THRU 401-EXIT
088000         VARYING SUB-1 FROM 2 BY 1 UNTIL SUB-1 > CRSE-COUNT.
088100 400-EXIT.
088200     EXIT.
088300
088400 401-SORT-COURSES-STEP.
088500     MOVE WS-CRSE-ENTRY(SUB-1) TO WS-CRSE-ENTRY(501).
088600     SET SUB-2 TO SUB-1.
088700     PERFORM 405-SHIFT-COURSE-DOWN THRU 405-EXIT.
088800     MOVE WS-CRSE-ENTRY(501) TO WS-CRSE-ENTRY(SUB-2).
088900 401-EXIT.
089000     EXIT.
089100
089200 405-SHIFT-COURSE-DOWN.
089300     IF SUB-2 = 1
089400         GO TO 405-EXIT.
089500     COMPUTE HOLD-ENTRY-IDX = SUB-2 - 1.
089600     IF WS-CRSE-SEMESTER(HOLD-ENTRY-IDX) <
089700              WS-CRSE-SEMESTER IN WS-CRSE-ENTRY(501)
089800        OR (WS-CRSE-SEMESTER(HOLD-ENTRY-IDX) =
089900              WS-CRSE-SEMESTER IN WS-CRSE-ENTRY(501)
090000           AND WS-CRSE-CREDITS(HOLD-ENTRY-IDX) <
090100              WS-CRSE-CREDITS IN WS-CRSE-ENTRY(501))
090200        OR (WS-CRSE-SEMESTER(HOLD-ENTRY-IDX) =
090300              WS-CRSE-SEMESTER IN WS-CRSE-ENTRY(501)
090400           AND WS-CRSE-CREDITS(HOLD-ENTRY-IDX) =
090500              WS-CRSE-CREDITS IN WS-CRSE-ENTRY(501)
090600           AND WS-CRSE-CODE(HOLD-ENTRY-IDX) >
090700              WS-CRSE-CODE IN WS-CRSE-ENTRY(501))
090800         GO TO 405-EXIT.
090900     MOVE WS-CRSE-ENTRY(HOLD-ENTRY-IDX) TO WS-CRSE-ENTRY(SUB-2).
091000     SET SUB-2 DOWN BY 1.
091100     GO TO 405-SHIFT-COURSE-DOWN.
091200 405-EXIT.
091300     EXIT.
091400
091500 410-SORT-PROFESSORS.
091600     MOVE "410-SORT-PROFESSORS" TO PARA-NAME.
091700* ORDER: DEPARTMENT ASC, NAME ASC
091800     IF PROF-COUNT < 2
091900         GO TO 410-EXIT.
092000     PERFORM 411-SORT-PROFS-STEP THRU 411-EXIT
092100         VARYING SUB-1 FROM 2 BY 1 UNTIL SUB-1 > PROF-COUNT.
092200 410-EXIT.
092300     EXIT.
092400
092500 411-SORT-PROFS-STEP.
092600     MOVE WS-PROF-ENTRY(SUB-1) TO WS-PROF-ENTRY(301).
092700     SET SUB-2 TO SUB-1.
092800     PERFORM 415-SHIFT-PROF-DOWN THRU 415-EXIT.
092900     MOVE WS-PROF-ENTRY(301) TO WS-PROF-ENTRY(SUB-2).
093000 411-EXIT.
093100     EXIT.
093200
093300 415-SHIFT-PROF-DOWN.
093400     IF SUB-2 = 1
093500         GO TO 415-EXIT.
093600     COMPUTE HOLD-ENTRY-IDX = SUB-2 - 1.
093700     IF WS-PROF-DEPT(HOLD-ENTRY-IDX) <
093800              WS-PROF-DEPT IN WS-PROF-ENTRY(301)
093900        OR (WS-PROF-DEPT(HOLD-ENTRY-IDX) =
094000              WS-PROF-DEPT IN WS-PROF-ENTRY(301)
094100           AND WS-PROF-NAME(HOLD-ENTRY-IDX) <=
094200              WS-PROF-NAME IN WS-PROF-ENTRY(301))
094300         GO TO 415-EXIT.
094400     MOVE WS-PROF-ENTRY(HOLD-ENTRY-IDX) TO WS-PROF-ENTRY(SUB-2).
094500     SET SUB-2 DOWN BY 1.
094600     GO TO 415-SHIFT-PROF-DOWN.
094700 415-EXIT.
094800     EXIT.
094900
095000 420-SORT-ROOMS.
095100     MOVE "420-SORT-ROOMS" TO PARA-NAME.
095200* ORDER: ROOM-TYPE CODE ASC, CAPACITY DESC
095300     IF ROOM-COUNT < 2
095400         GO TO 420-EXIT.
095500     PERFORM 421-SORT-ROOMS-STEP THRU 421-EXIT
095600         VARYING SUB-1 FROM 2 BY 1 UNTIL SUB-1 > ROOM-COUNT.
095700 420-EXIT.
095800     EXIT.
095900
096000 421-SORT-ROOMS-STEP.
096100     MOVE WS-ROOM-ENTRY(SUB-1) TO WS-ROOM-ENTRY(201).
096200     SET SUB-2 TO SUB-1.
096300     PERFORM 425-SHIFT-ROOM-DOWN THRU 425-EXIT.
096400     MOVE WS-ROOM-ENTRY(201) TO WS-ROOM-ENTRY(SUB-2).
096500 421-EXIT.
096600     EXIT.
096700
096800 425-SHIFT-ROOM-DOWN.
096900     IF SUB-2 = 1
097000         GO TO 425-EXIT.
097100     COMPUTE HOLD-ENTRY-IDX = SUB-2 - 1.
097200     IF WS-ROOM-TYPE(HOLD-ENTRY-IDX) <
097300              WS-ROOM-TYPE IN WS-ROOM-ENTRY(201)
097400        OR (WS-ROOM-TYPE(HOLD-ENTRY-IDX) =
097500              WS-ROOM-TYPE IN WS-ROOM-ENTRY(201)
097600           AND WS-ROOM-CAPACITY(HOLD-ENTRY-IDX) >=
097700              WS-ROOM-CAPACITY IN WS-ROOM-ENTRY(201))
097800         GO TO 425-EXIT.
097900     MOVE WS-ROOM-ENTRY(HOLD-ENTRY-IDX) TO WS-ROOM-ENTRY(SUB-2).
098000     SET SUB-2 DOWN BY 1.
098100     GO TO 425-SHIFT-ROOM-DOWN.
098200 425-EXIT.
098300     EXIT.
098400
098500 430-SORT-SLOTS.
098600     MOVE "430-SORT-SLOTS" TO PARA-NAME.
098700* ORDER: DAY ASC, START TIME ASC
098800     IF SLOT-COUNT < 2
098900         GO TO 430-EXIT.
099000     PERFORM 431-SORT-SLOTS-STEP THRU 431-EXIT
099100         VARYING SUB-1 FROM 2 BY 1 UNTIL SUB-1 > SLOT-COUNT.
099200 430-EXIT.
099300     EXIT.
099400
099500 431-SORT-SLOTS-STEP.
099600     MOVE WS-SLOT-ENTRY(SUB-1) TO WS-SLOT-ENTRY(301).
099700     SET SUB-2 TO SUB-1.
099800     PERFORM 435-SHIFT-SLOT-DOWN THRU 435-EXIT.
099900     MOVE WS-SLOT-ENTRY(301) TO WS-SLOT-ENTRY(SUB-2).
100000 431-EXIT.
100100     EXIT.
100200
100300 435-SHIFT-SLOT-DOWN.
100400     IF SUB-2 = 1
100500         GO TO 435-EXIT.
100600     COMPUTE HOLD-ENTRY-IDX = SUB-2 - 1.
100700     IF WS-SLOT-DAY(HOLD-ENTRY-IDX) <
100800              WS-SLOT-DAY IN WS-SLOT-ENTRY(301)
100900        OR (WS-SLOT-DAY(HOLD-ENTRY-IDX) =
101000              WS-SLOT-DAY IN WS-SLOT-ENTRY(301)
101100           AND (WS-SLOT-START-HH(HOLD-ENTRY-IDX) * 60 +
101200                WS-SLOT-START-MM(HOLD-ENTRY-IDX)) <=
101300               (WS-SLOT-START-HH IN WS-SLOT-ENTRY(301) * 60 +
101400                WS-SLOT-START-MM IN WS-SLOT-ENTRY(301)))
101500         GO TO 435-EXIT.
101600     MOVE WS-SLOT-ENTRY(HOLD-ENTRY-IDX) TO WS-SLOT-ENTRY(SUB-2).
101700     SET SUB-2 DOWN BY 1.
101800     GO TO 435-SHIFT-SLOT-DOWN.
101900 435-EXIT.
102000     EXIT.
102100
102200******************************************************************
102300* 500 SERIES -- WRITE THE CLEAN, SORTED WORK FILES AND THE       *
102400* RUN-CONTROL FLAG PICKED UP BY TTSCHED AND TTRPT.                *
102500******************************************************************
102600 500-WRITE-WORK-FILES.
102700     MOVE "500-WRITE-WORK-FILES" TO PARA-NAME.
102800     PERFORM 501-WRITE-ONE-COURSE THRU 501-EXIT
102900         VARYING SUB-1 FROM 1 BY 1 UNTIL SUB-1 > CRSE-COUNT.
103000     PERFORM 502-WRITE-ONE-PROF THRU 502-EXIT
103100         VARYING SUB-1 FROM 1 BY 1 UNTIL SUB-1 > PROF-COUNT.
103200     PERFORM 503-WRITE-ONE-ROOM THRU 503-EXIT
103300         VARYING SUB-1 FROM 1 BY 1 UNTIL SUB-1 > ROOM-COUNT.
103400     PERFORM 504-WRITE-ONE-SLOT THRU 504-EXIT
103500         VARYING SUB-1 FROM 1 BY 1 UNTIL SUB-1 > SLOT-COUNT.
103600     MOVE WS-FATAL-SW TO WCTL-OUT-REC(1:1).
103700     WRITE WCTL-OUT-REC.
103800 500-EXIT.
103900     EXIT.
104000
104100 501-WRITE-ONE-COURSE.
104200     SET CRSE-IDX TO SUB-1.
104300     WRITE WCOURSE-REC FROM WS-CRSE-ENTRY(CRSE-IDX).
104400 501-EXIT.
104500     EXIT.
104600
104700 502-WRITE-ONE-PROF.
104800     SET PROF-IDX TO SUB-1.
104900     WRITE WPROF-REC FROM WS-PROF-ENTRY(PROF-IDX).
105000 502-EXIT.
105100     EXIT.
105200
105300 503-WRITE-ONE-ROOM.
105400     SET ROOM-IDX TO SUB-1.
105500     WRITE WROOM-REC FROM WS-ROOM-ENTRY(ROOM-IDX).
105600 503-EXIT.
105700     EXIT.
105800
105900 504-WRITE-ONE-SLOT.
106000     SET SLOT-IDX TO SUB-1.
106100     WRITE WSLOT-REC FROM WS-SLOT-ENTRY(SLOT-IDX).
106200 504-EXIT.
106300     EXIT.
106400
106500 520-WRITE-WAVAIL.
106600     MOVE "520-WRITE-WAVAIL" TO PARA-NAME.
106700     WRITE WAVAIL-REC FROM AVAIL-REC.
106800 520-EXIT.
106900     EXIT.
107000
107100******************************************************************
107200* 900 -- WRITE ONE ERRFILE DETAIL LINE.  CALLED WITH THE         *
107300* OFFENDING RECORD-ID AND FILE NAME IN THE USING PHRASE.         *
107400******************************************************************
107500 900-WRITE-ERRLINE.
107600     MOVE "900-WRITE-ERRLINE" TO PARA-NAME.
107700     ADD +1 TO ERROR-COUNT.
107800     MOVE ERROR-COUNT TO WS-DIAG-ERRCNT-X.
107900     MOVE SPACES TO ERR-OUT-REC.
108000     MOVE WS-ERR-LINE TO ERR-OUT-REC.
108100     WRITE ERR-OUT-REC.
108200 900-EXIT.
108300     EXIT.
108400
108500 900-WRITE-FATAL.
108600     MOVE "900-WRITE-FATAL" TO PARA-NAME.
108700     MOVE SPACES TO ERR-OUT-REC.
108800     MOVE WS-FATAL-LINE TO ERR-OUT-REC.
108900     WRITE ERR-OUT-REC.
109000 900-EXIT.
109100     EXIT.
109200
109300 950-WRITE-ERR-SUMMARY.
109400     MOVE "950-WRITE-ERR-SUMMARY" TO PARA-NAME.
109500     MOVE ERROR-COUNT TO ERR-SUMMARY-COUNT-O.
109600     MOVE SPACES TO ERR-OUT-REC.
109700     MOVE WS-ERR-SUMMARY-LINE TO ERR-OUT-REC.
109800     WRITE ERR-OUT-REC.
109900 950-EXIT.
110000     EXIT.
110100
110200 999-CLEANUP.
110300     MOVE "999-CLEANUP" TO PARA-NAME.
110400     CLOSE COURSES, PROFESSORS, PROFAVAIL, ROOMS, TIMESLOTS,
110500           ERRFILE, SYSOUT, WCOURSE, WPROFESSOR, WAVAIL, WROOM,
110600           WSLOT, WCTL.
110700     DISPLAY "** COURSES READ/KEPT **" CRSE-COUNT.
110800     DISPLAY "** PROFESSORS READ/KEPT **" PROF-COUNT.
110900     DISPLAY "** ROOMS READ/KEPT **" ROOM-COUNT.
111000     DISPLAY "** TIMESLOTS READ/KEPT **" SLOT-COUNT.
111100     DISPLAY "** VALIDATION ERRORS **" ERROR-COUNT.
111200     IF RUN-IS-FATAL
111300         DISPLAY "*** CROSS-FILE VALIDATION FAILED - FATAL ***"
111400     ELSE
111500         DISPLAY "******** NORMAL END OF JOB TTEDIT ********".
111600 999-EXIT.
111700     EXIT.
111800
111900 1000-ABEND-RTN.
112000     WRITE SYSOUT-REC FROM ABEND-REC.
112100     DISPLAY "*** ABNORMAL END OF JOB-TTEDIT ***" UPON CONSOLE.
112200     DIVIDE ZERO-VAL INTO ONE-VAL.
