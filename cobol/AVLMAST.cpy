000100******************************************************************
000200* UNIV0001.PROFESSOR-AVAILABILITY RECORD LAYOUT                  *
000300*        COPYLIB MEMBER AVLMAST                                  *
000400*        ACTION(REPLACE)                                         *
000500*        ONE RECORD PER (PROFESSOR,SLOT) EXCEPTION ONLY --       *
000600*        AN ABSENT PAIR DEFAULTS TO AVAILABLE                    *
000700*        FIXED 20-BYTE RECORD, LINE SEQUENTIAL                   *
000800******************************************************************
000900* CHANGE LOG                                                     *
001000*  09/23/96  RTW  0012  INITIAL COPYBOOK, EXCEPTION LIST ONLY    *    0012
001100******************************************************************
001200 01  AVAIL-REC.
001300     05  AVL-PROF-ID                  PIC X(08).
001400     05  AVL-SLOT-ID                  PIC X(08).
001500     05  AVL-STATUS                   PIC X(01).
001600         88  AVL-AVAILABLE          VALUE "A".
001700         88  AVL-UNAVAILABLE        VALUE "U".
001800         88  AVL-PREFERRED          VALUE "P".
001900         88  AVL-NOT-PREFERRED      VALUE "N".
002000         88  VALID-AVL-STATUS       VALUES ARE "A" "U" "P" "N".
002100     05  FILLER                       PIC X(03).
