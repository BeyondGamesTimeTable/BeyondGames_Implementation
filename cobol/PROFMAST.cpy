000100******************************************************************
000200* UNIV0001.PROFESSOR RECORD LAYOUT                               *
000300*        COPYLIB MEMBER PROFMAST                                 *
000400*        ACTION(REPLACE)                                         *
000500*        ONE RECORD PER PROFESSOR ON THE TEACHING ROSTER         *
000600*        FIXED 80-BYTE RECORD, LINE SEQUENTIAL                   *
000700******************************************************************
000800* CHANGE LOG                                                     *
000900*  03/11/94  RTW  0002  INITIAL COPYBOOK FOR TERM SCHEDULING     *    0002
001000*  11/02/97  DLK  0033  ADDED MAX-COURSES CAP PER PROFESSOR      *    0033
001100******************************************************************
001200 01  PROFESSOR-REC.
001300     05  PROF-ID                      PIC X(08).
001400     05  PROF-NAME                    PIC X(25).
001500     05  PROF-EMAIL                   PIC X(25).
001600     05  PROF-DEPT                    PIC X(06).
001700     05  PROF-DESIGNATION             PIC X(01).
001800         88  PROF-RANK-PROFESSOR    VALUE "P".
001900         88  PROF-RANK-ASSOCIATE    VALUE "A".
002000         88  PROF-RANK-ASSISTANT    VALUE "S".
002100         88  PROF-RANK-VISITING     VALUE "V".
002200         88  PROF-RANK-ADJUNCT      VALUE "J".
002300         88  VALID-DESIGNATION      VALUES ARE "P" "A" "S" "V" "J".
002400     05  PROF-MAX-HOURS-WK                PIC 9(02).
002500     05  PROF-MAX-COURSES                 PIC 9(02).
002600     05  PROF-IS-ACTIVE               PIC X(01).
002700         88  PROFESSOR-ACTIVE       VALUE "Y".
002800     05  FILLER                       PIC X(10).
