000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TTSCHED.
000400 AUTHOR. R T WREN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/05/94.
000700 DATE-COMPILED. 04/05/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* TTSCHED - TERM TIMETABLE CONSTRAINT SATISFACTION SCHEDULER     *
001100*                                                                *
001200* SECOND STEP OF THE TERM TIMETABLE RUN.  READS THE WORK FILES   *
001300* TTEDIT BUILT OUT OF COURSES/PROFESSORS/PROFAVAIL/ROOMS/        *
001400* TIMESLOTS, BUILDS FOR EACH COURSE THE SET OF (PROFESSOR,ROOM,  *
001500* SLOT) TRIPLES THAT SATISFY THE HARD RULES (CALLING PROFCHK,    *
001600* ROOMCHK AND SLOTCHK), THEN RUNS A BACKTRACKING SEARCH -- MOST  *
001700* CONSTRAINED COURSE FIRST -- TO PLACE EVERY COURSE WITHOUT A    *
001800* PROFESSOR OR ROOM DOUBLE-BOOKED IN THE SAME SLOT.  WRITES ONE  *
001900* ASSIGNOUT RECORD PER COURSE WHEN A SOLUTION IS FOUND, A        *
002000* WSTATS RECORD CARRYING THE RUN STATISTICS FORWARD TO TTRPT     *
002100* REGARDLESS, AND NOTHING TO ASSIGNOUT WHEN IT IS NOT.           *
002200******************************************************************
002300* CHANGE LOG                                                     *
002400*  04/05/94  RTW  0011  INITIAL VERSION                          *    0011
002500*  11/14/95  RTW  0019  MRV (MOST-CONSTRAINED-FIRST) ORDERING    *    0019
002600*                       ADDED AHEAD OF THE BACKTRACK STEP        *
002700*  11/02/97  DLK  0034  ITERATION GOVERNOR ADDED -- A BAD TERM'S *    0034
002800*                       DATA RAN THE BACKTRACK STEP OVER THE     *
002900*                       WEEKEND ON THE DEV REGION                *
003000*  03/02/98  PJM  0043  Y2K SWEEP - NO DATE FIELDS IN THIS MODULE*    0043
003100*  06/09/98  DLK  0044  ROOM/PROFESSOR/SLOT USAGE STATISTICS     *    0044
003200*                       ADDED TO WSTATS FOR THE REGISTRAR REPORT *
003300*  04/03/07  PJM  0074  FATAL-FLAG SHORT CIRCUIT -- SKIP THE     *    0074
003400*                       BACKTRACK STEP ENTIRELY WHEN TTEDIT       *
003500*                       FLAGGED WCTL FATAL                        *
003600*  02/17/09  RTW  0077  FATAL-SW AND SOLUTION-FOUND SWITCHES     *    0077
003700*                       AS 77-LEVEL ITEMS -- HOUSE STANDARD FOR   *
003800*                       SCRATCH SWITCHES, NOT 05s UNDER A 01      *
003900*                       GROUP                                     *
004000*  03/04/09  DLK  0082  500-ANALYZE-SCHEDULE NOW TALLIES         *    0082
004100*                       STAT-CONFLICT-COUNT PER SLOT (ASSIGNMENTS *
004200*                       LESS DISTINCT PROFS, PLUS ASSIGNMENTS     *
004300*                       LESS DISTINCT ROOMS) INSTEAD OF JUST      *
004400*                       ZEROING IT -- THE OLD COMMENT CLAIMED     *
004500*                       THIS WAS ALREADY BEING DONE, IT WASN'T    *
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS NEXT-PAGE.
005400
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT SYSOUT
005800         ASSIGN TO UT-S-SYSOUT
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000     SELECT WCOURSE
006100         ASSIGN TO UT-S-WCOURSE
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS IS WCOURSE-FS.
006400     SELECT WPROFESSOR
006500         ASSIGN TO UT-S-WPROF
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WPROF-FS.
006800     SELECT WAVAIL
006900         ASSIGN TO UT-S-WAVAIL
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         FILE STATUS IS WAVAIL-FS.
007200     SELECT WROOM
007300         ASSIGN TO UT-S-WROOM
007400         ORGANIZATION IS LINE SEQUENTIAL
007500         FILE STATUS IS WROOM-FS.
007600     SELECT WSLOT
007700         ASSIGN TO UT-S-WSLOT
007800         ORGANIZATION IS LINE SEQUENTIAL
007900         FILE STATUS IS WSLOT-FS.
008000     SELECT WCTL
008100         ASSIGN TO UT-S-WCTL
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         FILE STATUS IS WCTL-FS.
008400     SELECT ASSIGNOUT
008500         ASSIGN TO UT-S-ASSIGNOUT
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         FILE STATUS IS ASSIGNOUT-FS.
008800     SELECT WSTATS
008900         ASSIGN TO UT-S-WSTATS
009000         ORGANIZATION IS LINE SEQUENTIAL
009100         FILE STATUS IS WSTATS-FS.
009200
009300 DATA DIVISION.
009400 FILE SECTION.
009500 FD  SYSOUT
009600     RECORDING MODE IS F
009700     DATA RECORD IS SYSOUT-REC.
009800 01  SYSOUT-REC                       PIC X(80).
009900
010000 FD  WCOURSE
010100     RECORDING MODE IS F
010200     DATA RECORD IS WCOURSE-REC.
010300 01  WCOURSE-REC                      PIC X(80).
010400
010500 FD  WPROFESSOR
010600     RECORDING MODE IS F
010700     DATA RECORD IS WPROF-REC.
010800 01  WPROF-REC                        PIC X(80).
010900
011000 FD  WAVAIL
011100     RECORDING MODE IS F
011200     DATA RECORD IS WAVAIL-REC.
011300 01  WAVAIL-REC                       PIC X(20).
011400
011500 FD  WROOM
011600     RECORDING MODE IS F
011700     DATA RECORD IS WROOM-REC.
011800 01  WROOM-REC                        PIC X(80).
011900
012000 FD  WSLOT
012100     RECORDING MODE IS F
012200     DATA RECORD IS WSLOT-REC.
012300 01  WSLOT-REC                        PIC X(40).
012400
012500 FD  WCTL
012600     RECORDING MODE IS F
012700     DATA RECORD IS WCTL-IN-REC.
012800 01  WCTL-IN-REC                      PIC X(10).
012900
013000 FD  ASSIGNOUT
013100     RECORDING MODE IS F
013200     DATA RECORD IS ASSIGNOUT-REC.
013300 01  ASSIGNOUT-REC                    PIC X(60).
013400
013500 FD  WSTATS
013600     RECORDING MODE IS F
013700     DATA RECORD IS WSTATS-REC.
013800 01  WSTATS-REC                       PIC X(80).
013900
014000 WORKING-STORAGE SECTION.
014100 01  PARA-NAME                        PIC X(30) VALUE SPACES.
014200
014300 01  FILE-STATUS-CODES.
014400     05  WCOURSE-FS                   PIC X(02).
014500     05  WPROF-FS                     PIC X(02).
014600     05  WAVAIL-FS                    PIC X(02).
014700     05  WROOM-FS                     PIC X(02).
014800     05  WSLOT-FS                     PIC X(02).
014900     05  WCTL-FS                      PIC X(02).
015000     05  ASSIGNOUT-FS                 PIC X(02).
015100     05  WSTATS-FS                    PIC X(02).
015200
015300     COPY CRSEREC.
015400     COPY PROFMAST.
015500     COPY AVLMAST.
015600     COPY ROOMMAST.
015700     COPY SLOTMAST.
015800     COPY ASGNREC.
015900
016000****** MASTER TABLES LOADED FROM TTEDIT'S WORK FILES.  THE ENTRY
016100****** LAYOUTS ARE FIELD-FOR-FIELD IDENTICAL TO THE COPYBOOK
016200****** RECORDS ABOVE SO A WORK-FILE ROW CAN BE MOVED INTO A TABLE
016300****** ENTRY WITH ONE GROUP MOVE -- SEE TTEDIT'S CHANGE LOG FOR
016400****** WHY THE FIELDS MUST STAY BYTE-FOR-BYTE ALIGNED.
016500 01  WS-COURSE-TABLE.
016600     05  WS-CRSE-ENTRY OCCURS 500 TIMES INDEXED BY CRSE-IDX.
016700         10  WS-CRSE-ID               PIC X(08).
016800         10  WS-CRSE-NAME             PIC X(30).
016900         10  WS-CRSE-CODE             PIC X(08).
017000         10  WS-CRSE-CREDITS          PIC 9(02).
017100         10  WS-CRSE-DURATION-MIN     PIC 9(03).
017200         10  WS-CRSE-TYPE             PIC X(01).
017300         10  WS-CRSE-CAPACITY         PIC 9(03).
017400         10  WS-CRSE-PROF-ID          PIC X(08).
017500         10  WS-CRSE-EQUIP-FLAGS      PIC X(03).
017600         10  WS-CRSE-IS-ELECTIVE      PIC X(01).
017700         10  WS-CRSE-SEMESTER         PIC 9(01).
017800         10  WS-CRSE-BRANCH           PIC X(06).
017900         10  FILLER                   PIC X(06).
018000 01  WS-CRSE-COUNT                    PIC 9(04) COMP.
018100
018200 01  WS-PROF-TABLE.
018300     05  WS-PROF-ENTRY OCCURS 300 TIMES INDEXED BY PROF-IDX.
018400         10  WS-PROF-ID               PIC X(08).
018500         10  WS-PROF-NAME             PIC X(25).
018600         10  WS-PROF-EMAIL            PIC X(25).
018700         10  WS-PROF-DEPT             PIC X(06).
018800         10  WS-PROF-DESIGNATION      PIC X(01).
018900         10  WS-PROF-MAX-HOURS-WK     PIC 9(02).
019000         10  WS-PROF-MAX-COURSES      PIC 9(02).
019100         10  WS-PROF-IS-ACTIVE        PIC X(01).
019200         10  FILLER                   PIC X(10).
019300 01  WS-PROF-COUNT                    PIC 9(04) COMP.
019400
019500 01  WS-AVAIL-TABLE.
019600     05  WS-AVL-ENTRY OCCURS 1000 TIMES INDEXED BY AVL-IDX.
019700         10  WS-AVL-PROF-ID           PIC X(08).
019800         10  WS-AVL-SLOT-ID           PIC X(08).
019900         10  WS-AVL-STATUS            PIC X(01).
020000         10  FILLER                   PIC X(03).
020100 01  WS-AVAIL-COUNT                   PIC 9(04) COMP.
020200
020300 01  WS-ROOM-TABLE.
020400     05  WS-ROOM-ENTRY OCCURS 200 TIMES INDEXED BY ROOM-IDX.
020500         10  WS-ROOM-ID               PIC X(08).
020600         10  WS-ROOM-NAME             PIC X(20).
020700         10  WS-ROOM-BUILDING         PIC X(10).
020800         10  WS-ROOM-FLOOR            PIC S9(02).
020900         10  WS-ROOM-CAPACITY         PIC 9(03).
021000         10  WS-ROOM-TYPE             PIC X(01).
021100         10  WS-ROOM-FEATURE-FLAGS    PIC X(03).
021200         10  WS-ROOM-IS-AVAILABLE     PIC X(01).
021300         10  WS-ROOM-DEDICATED-DEPT   PIC X(06).
021400         10  WS-ROOM-BOOKING-PRIORITY PIC 9(02).
021500         10  FILLER                   PIC X(24).
021600 01  WS-ROOM-COUNT                    PIC 9(04) COMP.
021700
021800 01  WS-SLOT-TABLE.
021900     05  WS-SLOT-ENTRY OCCURS 300 TIMES INDEXED BY SLOT-IDX.
022000         10  WS-SLOT-ID               PIC X(08).
022100         10  WS-SLOT-DAY              PIC 9(01).
022200         10  WS-SLOT-START-HH         PIC 9(02).
022300         10  WS-SLOT-START-MM         PIC 9(02).
022400         10  WS-SLOT-END-HH           PIC 9(02).
022500         10  WS-SLOT-END-MM           PIC 9(02).
022600         10  WS-SLOT-TYPE             PIC X(01).
022700         10  WS-SLOT-IS-ACTIVE        PIC X(01).
022800         10  FILLER                   PIC X(21).
022900 01  WS-SLOT-COUNT                    PIC 9(04) COMP.
023000
023100****** DOMAIN TABLE -- ONE ENTRY PER FEASIBLE (COURSE,PROFESSOR,
023200****** ROOM,SLOT) QUADRUPLE, BUILT IN COURSE/PROFESSOR/ROOM/SLOT
023300****** TABLE ORDER.  WS-CRSE-DOM-START/COUNT LOCATE EACH COURSE'S
023400****** OWN SLICE OF THE TABLE.
023500 01  WS-DOMAIN-TABLE.
023600     05  WS-DOM-ENTRY OCCURS 5000 TIMES INDEXED BY DOM-IDX.
023700         10  DOM-CRSE-IDX             PIC 9(04) COMP.
023800         10  DOM-PROF-IDX             PIC 9(04) COMP.
023900         10  DOM-ROOM-IDX             PIC 9(04) COMP.
024000         10  DOM-SLOT-IDX             PIC 9(04) COMP.
024100         10  FILLER                   PIC X(01).
024200
024300 01  WS-CRSE-DOM-STARTS.
024400     05  WS-CRSE-DOM-START OCCURS 500 TIMES PIC 9(05) COMP.
024500 01  WS-CRSE-DOM-COUNTS.
024600     05  WS-CRSE-DOM-COUNT OCCURS 500 TIMES PIC 9(04) COMP.
024700
024800****** MOST-CONSTRAINED-VARIABLE (MRV) ORDER -- COURSE TABLE
024900****** INDEXES SORTED ASCENDING BY DOMAIN SIZE, TIES BROKEN BY
025000****** ORIGINAL COURSE-TABLE ORDER (SEMESTER/CREDITS/CODE, SEE
025100****** TTEDIT).  SLOT 501 IS THE INSERTION-SORT HOLD AREA.
025200 01  WS-MRV-TABLE.
025300     05  WS-MRV-ORDER OCCURS 501 TIMES PIC 9(04) COMP.
025400
025500 01  WS-BT-TRY-TABLE.
025600     05  WS-BT-TRY OCCURS 500 TIMES PIC 9(05) COMP.
025700
025800****** FATAL/SOLUTION-FOUND SWITCHES -- 77-LEVEL PER TICKET 0077,
025900****** SAME HOUSE HABIT AS DALYEDIT'S 77 MORE-PATSORT-SW.
026000 77  WS-FATAL-SW                      PIC X(01) VALUE "N".
026100     88  RUN-IS-FATAL               VALUE "Y".
026200 77  WS-SOLUTION-FOUND-SW             PIC X(01) VALUE "N".
026300     88  SOLUTION-FOUND             VALUE "Y".
026400
026500****** ONE-SLOT CONFLICT-TALLY SCRATCH -- 77-LEVEL PER TICKET 0082,
026600****** USED BY 531-COMPUTE-CONFLICTS/532-TALLY-COURSE-FOR-SLOT.
026700 77  WS-CONF-ASSIGN-CNT               PIC 9(04) COMP.
026800 77  WS-CONF-DISTINCT-PROF            PIC 9(04) COMP.
026900 77  WS-CONF-DISTINCT-ROOM            PIC 9(04) COMP.
027000
027100****** COUNTERS, SUBSCRIPTS AND SWITCHES -- SAME GROUPING HABIT
027200****** AS TTEDIT'S COUNTERS-AND-SWITCHES.
027300 01  COUNTERS-AND-SWITCHES.
027400     05  WS-CRSE-COUNT                PIC 9(04) COMP.
027500     05  WS-PROF-COUNT                PIC 9(04) COMP.
027600     05  WS-AVAIL-COUNT                PIC 9(04) COMP.
027700     05  WS-ROOM-COUNT                PIC 9(04) COMP.
027800     05  WS-SLOT-COUNT                PIC 9(04) COMP.
027900     05  WS-DOM-NEXT                  PIC 9(05) COMP.
028000     05  WS-DOM-TABLE-FULL-SW         PIC X(01) VALUE "N".
028100         88  DOM-TABLE-IS-FULL      VALUE "Y".
028200     05  WS-BT-POS                    PIC 9(04) COMP.
028300     05  WS-BT-CRSE-IDX               PIC 9(04) COMP.
028400     05  WS-BT-ITER-COUNT             PIC 9(07) COMP.
028500     05  WS-BT-ITER-LIMIT             PIC 9(07) COMP
028600                                       VALUE 500000.
028700     05  WS-BT-ITER-EXCEEDED-SW       PIC X(01) VALUE "N".
028800         88  BT-ITER-EXCEEDED       VALUE "Y".
028900     05  WS-BT-FAILED-SW              PIC X(01) VALUE "N".
029000         88  BT-FAILED              VALUE "Y".
029100     05  WS-FOUND-SW                  PIC X(01).
029200         88  FOUND-CANDIDATE-AT-POS VALUE "Y".
029300     05  WS-CONFLICT-SW               PIC X(01).
029400         88  DOMAIN-CONFLICT        VALUE "Y".
029500     05  WS-SCAN-IDX                  PIC 9(05) COMP.
029600     05  WS-SCAN-END                  PIC 9(05) COMP.
029700     05  WS-CHOSEN-DOM-IDX            PIC 9(05) COMP.
029800     05  WS-CHK-IDX                   PIC 9(04) COMP.
029900     05  WS-DOM-CRSE                  PIC 9(04) COMP.
030000     05  WS-DOM-PROF                  PIC 9(04) COMP.
030100     05  WS-DOM-ROOM                  PIC 9(04) COMP.
030200     05  WS-DOM-SLOT                  PIC 9(04) COMP.
030300     05  WS-SUB-1                     PIC 9(04) COMP.
030400     05  WS-SUB-2                     PIC 9(04) COMP.
030500     05  WS-HOLD-IDX                  PIC 9(04) COMP.
030600     05  WS-SCORE-SUM                 PIC 9(05)V9(04) COMP.
030700
030800****** DIAGNOSTIC DUMP AREA FOR THE RUNNING SCORE SUM -- SEE
030900****** PROFCHK, WHICH ESTABLISHED THIS CONVENTION.
031000 01  WS-DIAG-AREA.
031100     05  WS-DIAG-SCORESUM-X           PIC 9(05)V9(04).
031200 01  WS-DIAG-SCORESUM-ALT REDEFINES WS-DIAG-AREA.
031300     05  WS-DIAG-SCORESUM-C           PIC X(09).
031400 01  WS-DIAG-SCORESUM-BYTES REDEFINES WS-DIAG-AREA.
031500     05  WS-DIAG-BYTE-1               PIC X(01).
031600     05  WS-DIAG-BYTE-2               PIC X(01).
031700     05  WS-DIAG-BYTE-3               PIC X(01).
031800     05  WS-DIAG-BYTE-4               PIC X(01).
031900     05  WS-DIAG-BYTE-5               PIC X(01).
032000     05  WS-DIAG-BYTE-6               PIC X(01).
032100     05  WS-DIAG-BYTE-7               PIC X(01).
032200     05  WS-DIAG-BYTE-8               PIC X(01).
032300     05  WS-DIAG-BYTE-9               PIC X(01).
032400
032500****** COMMITTED ASSIGNMENTS, ONE SLOT PER COURSE-TABLE INDEX.
032600 01  WS-ASSIGNED-TABLE.
032700     05  WS-ASSIGNED-FLAG OCCURS 500 TIMES PIC X(01).
032800     05  WS-ASSIGNED-PROF OCCURS 500 TIMES PIC 9(04) COMP.
032900     05  WS-ASSIGNED-ROOM OCCURS 500 TIMES PIC 9(04) COMP.
033000     05  WS-ASSIGNED-SLOT OCCURS 500 TIMES PIC 9(04) COMP.
033100     05  WS-ASSIGNED-QUALITY OCCURS 500 TIMES PIC 9V9999 COMP-3.
033200
033300****** USAGE-COUNTING TABLES FOR THE STATISTICS STEP.
033400 01  WS-PROF-USED-FLAGS.
033500     05  WS-PROF-USED-FLAG OCCURS 300 TIMES PIC X(01).
033600 01  WS-ROOM-USED-FLAGS.
033700     05  WS-ROOM-USED-FLAG OCCURS 200 TIMES PIC X(01).
033800 01  WS-ROOM-USAGE-COUNTS.
033900     05  WS-ROOM-USAGE-CNT OCCURS 200 TIMES PIC 9(04) COMP.
034000 01  WS-SLOT-USED-FLAGS.
034100     05  WS-SLOT-USED-FLAG OCCURS 300 TIMES PIC X(01).
034200
034300****** WORKING FIELDS FOR THE SUBPROGRAM CALLS -- REUSED ON
034400****** EVERY CALL, NOT RETAINED PER DOMAIN ENTRY.
034500 01  WS-CALL-AVAIL-STATUS              PIC X(01).
034600 01  WS-CALL-PROF-AVAIL                PIC X(01).
034700     88  CALL-PROF-AVAIL-OK          VALUE "Y".
034800 01  WS-CALL-PROF-SCORE                PIC 9V9999 COMP-3.
034900 01  WS-CALL-ROOM-SUIT                 PIC X(01).
035000     88  CALL-ROOM-SUIT-OK           VALUE "Y".
035100 01  WS-CALL-ROOM-SCORE                PIC 9V9999 COMP-3.
035200 01  WS-CALL-SLOT-SUIT                 PIC X(01).
035300     88  CALL-SLOT-SUIT-OK           VALUE "Y".
035400 01  WS-CALL-SLOT-SCORE                PIC 9V9999 COMP-3.
035500 01  WS-CALL-QUALITY                   PIC 9V9999 COMP-3.
035600
035700****** AVAILABILITY-EXCEPTION LOOKUP -- LINEAR SCAN OF THE
035800****** PROFAVL WORK TABLE, REUSED BY DOMAIN-BUILD AND SCORING.
035900 01  WS-AVL-LOOKUP-RESULT              PIC X(01).
036000
036100****** 360-PENALTY WORKING AREA -- THE CONSTRAINT-PENALTY FORMULA
036200****** IS CARRIED OVER FROM THE OLD SYSTEM'S SCORING RULES BUT IS
036300****** NOT WIRED INTO THE SEARCH ITSELF (THE SEARCH NEVER COMMITS
036400****** A HARD VIOLATION); IT IS USED ONLY TO RATE THE SEVERITY OF
036500****** A NO-SOLUTION RUN FOR THE OPERATOR.
036600 01  WS-PEN-WEIGHT                     PIC 9(01)V9(02).
036700 01  WS-PEN-IS-HARD                    PIC X(01).
036800     88  PEN-HARD                    VALUE "Y".
036900 01  WS-PEN-PRIORITY                   PIC X(01).
037000 01  WS-PEN-PRI-MULT                   PIC 9(01)V9(02).
037100 01  WS-PEN-TYPE-FACTOR                PIC 9(04) COMP.
037200 01  WS-PEN-RESULT                     PIC S9(05)V99 COMP-3.
037300
037400****** STATISTICS RECORD CARRIED FORWARD TO TTRPT ON WSTATS.
037500 01  WS-STATS-LINE.
037600     05  STAT-SOLUTION-FOUND           PIC X(01).
037700     05  STAT-FATAL-FLAG               PIC X(01).
037800     05  STAT-TOTAL-ASSIGNMENTS        PIC 9(04).
037900     05  STAT-COURSES-TOTAL            PIC 9(04).
038000     05  STAT-PROFS-USED               PIC 9(04).
038100     05  STAT-ROOMS-USED               PIC 9(04).
038200     05  STAT-SLOTS-USED               PIC 9(04).
038300     05  STAT-CONFLICT-COUNT           PIC 9(04).
038400     05  STAT-SCHED-QUALITY            PIC 9(01)V9(04).
038500     05  STAT-FITNESS                  PIC S9(06)V9(04).
038600     05  STAT-AVG-ROOM-UTIL            PIC 9(02)V9(02).
038700     05  STAT-MAX-ROOM-USAGE           PIC 9(04).
038800     05  FILLER                        PIC X(31).
038900 01  WS-STATS-LINE-ALT REDEFINES WS-STATS-LINE
039000                                  PIC X(80).
039100
039200****** ERROR-MESSAGE CONSTRUCTION AREA -- SEE 1000-ABEND-RTN.
039300 01  ABEND-LINE.
039400     05  FILLER                       PIC X(15)
039500             VALUE "TTSCHED ABEND -".
039600     05  ABEND-PARA-OUT               PIC X(30).
039700     05  FILLER                       PIC X(35).
039800 01  ABEND-LINE-ALT REDEFINES ABEND-LINE PIC X(80).
039900
040000     COPY ABENDREC.
040100
040200 PROCEDURE DIVISION.
040300 000-HOUSEKEEPING.
040400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
040500     OPEN INPUT WCOURSE, WPROFESSOR, WAVAIL, WROOM, WSLOT, WCTL.
040600     OPEN OUTPUT ASSIGNOUT, WSTATS, SYSOUT.
040700     PERFORM 100-LOAD-CONTROL-FLAG THRU 100-EXIT.
040800     IF RUN-IS-FATAL
040900         GO TO 800-FATAL-BYPASS.
041000     PERFORM 110-LOAD-COURSE-TABLE THRU 110-EXIT.
041100     PERFORM 120-LOAD-PROF-TABLE THRU 120-EXIT.
041200     PERFORM 130-LOAD-AVAIL-TABLE THRU 130-EXIT.
041300     PERFORM 140-LOAD-ROOM-TABLE THRU 140-EXIT.
041400     PERFORM 150-LOAD-SLOT-TABLE THRU 150-EXIT.
041500     PERFORM 200-BUILD-DOMAIN THRU 200-EXIT.
041600     PERFORM 400-BUILD-MRV-ORDER THRU 400-EXIT.
041700     PERFORM 300-BACKTRACK THRU 300-EXIT.
041800     PERFORM 500-ANALYZE-SCHEDULE THRU 500-EXIT.
041900     PERFORM 550-SCORE-SCHEDULE THRU 550-EXIT.
042000     PERFORM 600-WRITE-ASSIGNMENT THRU 600-EXIT.
042100     GO TO 850-FINISH.
042200 800-FATAL-BYPASS.
042300     MOVE ZERO TO STAT-TOTAL-ASSIGNMENTS.
042400     MOVE ZERO TO STAT-COURSES-TOTAL.
042500     MOVE ZERO TO STAT-PROFS-USED.
042600     MOVE ZERO TO STAT-ROOMS-USED.
042700     MOVE ZERO TO STAT-SLOTS-USED.
042800     MOVE ZERO TO STAT-CONFLICT-COUNT.
042900     MOVE 0.0000 TO STAT-SCHED-QUALITY.
043000     MOVE ZERO TO STAT-FITNESS.
043100     MOVE ZERO TO STAT-AVG-ROOM-UTIL.
043200     MOVE ZERO TO STAT-MAX-ROOM-USAGE.
043300     MOVE "N" TO STAT-SOLUTION-FOUND.
043400 850-FINISH.
043500     PERFORM 650-WRITE-STATS THRU 650-EXIT.
043600     GO TO 900-HOUSEKEEPING.
043700
043800****** 100 -- READ THE ONE WCTL RECORD TTEDIT LEFT BEHIND AND
043900****** PICK UP ITS FATAL FLAG.  A MISSING WCTL RECORD (E.G. A
044000****** RERUN WITH A ZERO-LENGTH FILE) IS TREATED AS FATAL -- SEE
044100****** TICKET 0074.
044200 100-LOAD-CONTROL-FLAG.
044300     MOVE "100-LOAD-CONTROL-FLAG" TO PARA-NAME.
044400     READ WCTL INTO WCTL-IN-REC
044500         AT END
044600             MOVE "Y" TO WS-FATAL-SW
044700             GO TO 100-EXIT
044800     END-READ.
044900     MOVE WCTL-IN-REC(1:1) TO WS-FATAL-SW.
045000     MOVE WS-FATAL-SW TO STAT-FATAL-FLAG.
045100 100-EXIT.
045200     EXIT.
045300
045400 110-LOAD-COURSE-TABLE.
045500     MOVE "110-LOAD-COURSE-TABLE" TO PARA-NAME.
045600     MOVE ZERO TO WS-CRSE-COUNT.
045700 111-LOAD-COURSE-LOOP.
045800     READ WCOURSE INTO COURSE-REC
045900         AT END
046000             GO TO 110-EXIT
046100     END-READ.
046200     ADD 1 TO WS-CRSE-COUNT.
046300     MOVE COURSE-REC TO WS-CRSE-ENTRY(WS-CRSE-COUNT).
046400     GO TO 111-LOAD-COURSE-LOOP.
046500 110-EXIT.
046600     EXIT.
046700
046800 120-LOAD-PROF-TABLE.
046900     MOVE "120-LOAD-PROF-TABLE" TO PARA-NAME.
047000     MOVE ZERO TO WS-PROF-COUNT.
047100 121-LOAD-PROF-LOOP.
047200     READ WPROFESSOR INTO PROFESSOR-REC
047300         AT END
047400             GO TO 120-EXIT
047500     END-READ.
047600     ADD 1 TO WS-PROF-COUNT.
047700     MOVE PROFESSOR-REC TO WS-PROF-ENTRY(WS-PROF-COUNT).
047800     GO TO 121-LOAD-PROF-LOOP.
047900 120-EXIT.
048000     EXIT.
048100
048200 130-LOAD-AVAIL-TABLE.
048300     MOVE "130-LOAD-AVAIL-TABLE" TO PARA-NAME.
048400     MOVE ZERO TO WS-AVAIL-COUNT.
048500 131-LOAD-AVAIL-LOOP.
048600     READ WAVAIL INTO AVAIL-REC
048700         AT END
048800             GO TO 130-EXIT
048900     END-READ.
049000     ADD 1 TO WS-AVAIL-COUNT.
049100     MOVE AVAIL-REC TO WS-AVL-ENTRY(WS-AVAIL-COUNT).
049200     GO TO 131-LOAD-AVAIL-LOOP.
049300 130-EXIT.
049400     EXIT.
049500
049600 140-LOAD-ROOM-TABLE.
049700     MOVE "140-LOAD-ROOM-TABLE" TO PARA-NAME.
049800     MOVE ZERO TO WS-ROOM-COUNT.
049900 141-LOAD-ROOM-LOOP.
050000     READ WROOM INTO ROOM-REC
050100         AT END
050200             GO TO 140-EXIT
050300     END-READ.
050400     ADD 1 TO WS-ROOM-COUNT.
050500     MOVE ROOM-REC TO WS-ROOM-ENTRY(WS-ROOM-COUNT).
050600     GO TO 141-LOAD-ROOM-LOOP.
050700 140-EXIT.
050800     EXIT.
050900
051000 150-LOAD-SLOT-TABLE.
051100     MOVE "150-LOAD-SLOT-TABLE" TO PARA-NAME.
051200     MOVE ZERO TO WS-SLOT-COUNT.
051300 151-LOAD-SLOT-LOOP.
051400     READ WSLOT INTO SLOT-REC
051500         AT END
051600             GO TO 150-EXIT
051700     END-READ.
051800     ADD 1 TO WS-SLOT-COUNT.
051900     MOVE SLOT-REC TO WS-SLOT-ENTRY(WS-SLOT-COUNT).
052000     GO TO 151-LOAD-SLOT-LOOP.
052100 150-EXIT.
052200     EXIT.
052300
052400******************************************************************
052500* 200 -- DOMAIN BUILD.  FOR EVERY COURSE, WALK THE PROFESSOR,    *
052600* ROOM AND SLOT TABLES IN THEIR STORED (ALREADY-SORTED) ORDER    *
052700* AND RECORD EVERY TRIPLE THAT PASSES THE PROFESSOR-DEPARTMENT   *
052800* TEST AND THE PROFCHK/ROOMCHK/SLOTCHK HARD RULES.  THIS ORDER   *
052900* IS ALSO THE VALUE ORDER THE BACKTRACK STEP TRIES CANDIDATES IN.*
053000******************************************************************
053100 200-BUILD-DOMAIN.
053200     MOVE "200-BUILD-DOMAIN" TO PARA-NAME.
053300     MOVE ZERO TO WS-DOM-NEXT.
053400     MOVE "N" TO WS-DOM-TABLE-FULL-SW.
053500     PERFORM 210-BUILD-ONE-COURSE THRU 210-EXIT
053600         VARYING WS-DOM-CRSE FROM 1 BY 1
053700         UNTIL WS-DOM-CRSE > WS-CRSE-COUNT.
053800 200-EXIT.
053900     EXIT.
054000
054100 210-BUILD-ONE-COURSE.
054200     COMPUTE WS-CRSE-DOM-START(WS-DOM-CRSE) = WS-DOM-NEXT + 1.
054300     MOVE ZERO TO WS-CRSE-DOM-COUNT(WS-DOM-CRSE).
054400     PERFORM 220-SCAN-PROF-FOR-COURSE THRU 220-EXIT
054500         VARYING WS-DOM-PROF FROM 1 BY 1
054600         UNTIL WS-DOM-PROF > WS-PROF-COUNT.
054700 210-EXIT.
054800     EXIT.
054900
055000 220-SCAN-PROF-FOR-COURSE.
055100     IF WS-PROF-IS-ACTIVE(WS-DOM-PROF) = "Y" AND
055200        WS-PROF-DEPT(WS-DOM-PROF) = WS-CRSE-BRANCH(WS-DOM-CRSE)
055300         PERFORM 230-SCAN-ROOM-FOR-COURSE THRU 230-EXIT
055400             VARYING WS-DOM-ROOM FROM 1 BY 1
055500             UNTIL WS-DOM-ROOM > WS-ROOM-COUNT
055600     END-IF.
055700 220-EXIT.
055800     EXIT.
055900
056000 230-SCAN-ROOM-FOR-COURSE.
056100     CALL "ROOMCHK" USING WS-CRSE-TYPE(WS-DOM-CRSE),
056200             WS-CRSE-CAPACITY(WS-DOM-CRSE),
056300             WS-CRSE-EQUIP-FLAGS(WS-DOM-CRSE),
056400             WS-ROOM-TYPE(WS-DOM-ROOM),
056500             WS-ROOM-CAPACITY(WS-DOM-ROOM),
056600             WS-ROOM-FEATURE-FLAGS(WS-DOM-ROOM),
056700             WS-ROOM-IS-AVAILABLE(WS-DOM-ROOM),
056800             WS-CALL-ROOM-SUIT, WS-CALL-ROOM-SCORE.
056900     IF CALL-ROOM-SUIT-OK
057000         PERFORM 240-SCAN-SLOT-FOR-COURSE THRU 240-EXIT
057100             VARYING WS-DOM-SLOT FROM 1 BY 1
057200             UNTIL WS-DOM-SLOT > WS-SLOT-COUNT
057300     END-IF.
057400 230-EXIT.
057500     EXIT.
057600
057700 240-SCAN-SLOT-FOR-COURSE.
057800     PERFORM 245-LOOKUP-AVAIL-STATUS THRU 245-EXIT.
057900     MOVE WS-AVL-LOOKUP-RESULT TO WS-CALL-AVAIL-STATUS.
058000     CALL "PROFCHK" USING WS-CALL-AVAIL-STATUS,
058100             WS-CALL-PROF-AVAIL, WS-CALL-PROF-SCORE.
058200     IF NOT CALL-PROF-AVAIL-OK
058300         GO TO 240-EXIT.
058400     CALL "SLOTCHK" USING WS-CRSE-TYPE(WS-DOM-CRSE),
058500             WS-CRSE-DURATION-MIN(WS-DOM-CRSE),
058600             WS-SLOT-IS-ACTIVE(WS-DOM-SLOT),
058700             WS-SLOT-TYPE(WS-DOM-SLOT),
058800             WS-SLOT-START-HH(WS-DOM-SLOT),
058900             WS-SLOT-START-MM(WS-DOM-SLOT),
059000             WS-SLOT-END-HH(WS-DOM-SLOT),
059100             WS-SLOT-END-MM(WS-DOM-SLOT),
059200             WS-CALL-SLOT-SUIT, WS-CALL-SLOT-SCORE.
059300     IF CALL-SLOT-SUIT-OK
059400         PERFORM 250-ADD-DOMAIN-ENTRY THRU 250-EXIT
059500     END-IF.
059600 240-EXIT.
059700     EXIT.
059800
059900****** AVAIL EXCEPTION LOOKUP -- ABSENT PAIR DEFAULTS TO SPACE,
060000****** WHICH PROFCHK TREATS AS "NO EXCEPTION, AVAILABLE".
060100 245-LOOKUP-AVAIL-STATUS.
060200     MOVE SPACE TO WS-AVL-LOOKUP-RESULT.
060300     IF WS-AVAIL-COUNT = ZERO
060400         GO TO 245-EXIT.
060500     PERFORM 246-SCAN-AVAIL-ROW THRU 246-EXIT
060600         VARYING WS-SUB-1 FROM 1 BY 1
060700         UNTIL WS-SUB-1 > WS-AVAIL-COUNT
060800            OR WS-AVL-LOOKUP-RESULT NOT = SPACE.
060900 245-EXIT.
061000     EXIT.
061100
061200 246-SCAN-AVAIL-ROW.
061300     IF WS-AVL-PROF-ID(WS-SUB-1) = WS-PROF-ID(WS-DOM-PROF) AND
061400        WS-AVL-SLOT-ID(WS-SUB-1) = WS-SLOT-ID(WS-DOM-SLOT)
061500         MOVE WS-AVL-STATUS(WS-SUB-1) TO WS-AVL-LOOKUP-RESULT
061600     END-IF.
061700 246-EXIT.
061800     EXIT.
061900
062000 250-ADD-DOMAIN-ENTRY.
062100     IF WS-DOM-NEXT >= 5000
062200         MOVE "Y" TO WS-DOM-TABLE-FULL-SW
062300         GO TO 250-EXIT.
062400     ADD 1 TO WS-DOM-NEXT.
062500     MOVE WS-DOM-CRSE TO DOM-CRSE-IDX(WS-DOM-NEXT).
062600     MOVE WS-DOM-PROF TO DOM-PROF-IDX(WS-DOM-NEXT).
062700     MOVE WS-DOM-ROOM TO DOM-ROOM-IDX(WS-DOM-NEXT).
062800     MOVE WS-DOM-SLOT TO DOM-SLOT-IDX(WS-DOM-NEXT).
062900     ADD 1 TO WS-CRSE-DOM-COUNT(WS-DOM-CRSE).
063000 250-EXIT.
063100     EXIT.
063200
063300******************************************************************
063400* 400 -- MRV ORDER.  STABLE ASCENDING INSERTION SORT OF THE      *
063500* COURSE-TABLE INDEXES BY DOMAIN SIZE -- THE SAME SHIFT-AND-HOLD *
063600* TECHNIQUE TTEDIT USES TO SORT THE MASTER TABLES.               *
063700******************************************************************
063800 400-BUILD-MRV-ORDER.
063900     MOVE "400-BUILD-MRV-ORDER" TO PARA-NAME.
064000     PERFORM 405-INIT-MRV-ENTRY THRU 405-EXIT
064100         VARYING WS-SUB-1 FROM 1 BY 1
064200         UNTIL WS-SUB-1 > WS-CRSE-COUNT.
064300     IF WS-CRSE-COUNT > 1
064400         PERFORM 410-MRV-SORT-STEP THRU 410-EXIT
064500             VARYING WS-SUB-1 FROM 2 BY 1
064600             UNTIL WS-SUB-1 > WS-CRSE-COUNT
064700     END-IF.
064800 400-EXIT.
064900     EXIT.
065000
065100 405-INIT-MRV-ENTRY.
065200     MOVE WS-SUB-1 TO WS-MRV-ORDER(WS-SUB-1).
065300 405-EXIT.
065400     EXIT.
065500
065600 410-MRV-SORT-STEP.
065700     MOVE WS-MRV-ORDER(WS-SUB-1) TO WS-MRV-ORDER(501).
065800     MOVE WS-SUB-1 TO WS-SUB-2.
065900     PERFORM 415-SHIFT-MRV-DOWN THRU 415-EXIT.
066000     MOVE WS-MRV-ORDER(501) TO WS-MRV-ORDER(WS-SUB-2).
066100 410-EXIT.
066200     EXIT.
066300
066400 415-SHIFT-MRV-DOWN.
066500     IF WS-SUB-2 = 1
066600         GO TO 415-EXIT.
066700     COMPUTE WS-HOLD-IDX = WS-SUB-2 - 1.
066800     IF WS-CRSE-DOM-COUNT(WS-MRV-ORDER(WS-HOLD-IDX)) NOT >
066900        WS-CRSE-DOM-COUNT(WS-MRV-ORDER(501))
067000         GO TO 415-EXIT.
067100     MOVE WS-MRV-ORDER(WS-HOLD-IDX) TO WS-MRV-ORDER(WS-SUB-2).
067200     SUBTRACT 1 FROM WS-SUB-2.
067300     GO TO 415-SHIFT-MRV-DOWN.
067400 415-EXIT.
067500     EXIT.
067600
067700******************************************************************
067800* 300 -- BACKTRACK SEARCH.  WS-BT-POS WALKS THE MRV ORDER        *
067900* FORWARD ON SUCCESS AND BACKWARD ON FAILURE, USING WS-BT-TRY TO *
068000* REMEMBER HOW FAR INTO EACH COURSE'S DOMAIN SLICE THE SEARCH    *
068100* HAS ALREADY LOOKED.  THIS IS AN OPEN-ENDED LOOP, NOT A FIXED   *
068200* COUNT, SO IT IS DRIVEN BY GO TO RATHER THAN A PERFORM UNTIL,   *
068300* THE SAME WAY TTEDIT DRIVES ITS EDIT-LOOP PARAGRAPHS.           *
068400******************************************************************
068500 300-BACKTRACK.
068600     MOVE "300-BACKTRACK" TO PARA-NAME.
068700     MOVE 1 TO WS-BT-POS.
068800     MOVE "N" TO WS-SOLUTION-FOUND-SW.
068900     MOVE "N" TO WS-BT-FAILED-SW.
069000     MOVE "N" TO WS-BT-ITER-EXCEEDED-SW.
069100     MOVE ZERO TO WS-BT-ITER-COUNT.
069200     MOVE ZERO TO WS-BT-TRY-TABLE.
069300     MOVE SPACES TO WS-ASSIGNED-FLAG(1).
069400     PERFORM 305-CLEAR-ASSIGNED-FLAG THRU 305-EXIT
069500         VARYING WS-SUB-1 FROM 1 BY 1
069600         UNTIL WS-SUB-1 > WS-CRSE-COUNT.
069700 300-STEP.
069800     ADD 1 TO WS-BT-ITER-COUNT.
069900     IF WS-BT-ITER-COUNT > WS-BT-ITER-LIMIT
070000         MOVE "Y" TO WS-BT-ITER-EXCEEDED-SW
070100         MOVE "Y" TO WS-BT-FAILED-SW
070200         GO TO 300-EXIT.
070300     IF WS-BT-POS > WS-CRSE-COUNT
070400         MOVE "Y" TO WS-SOLUTION-FOUND-SW
070500         GO TO 300-EXIT.
070600     PERFORM 310-ADVANCE-TRY THRU 310-EXIT.
070700     IF NOT FOUND-CANDIDATE-AT-POS
070800         PERFORM 320-BACKTRACK-ONE THRU 320-EXIT
070900         IF WS-BT-POS < 1
071000             MOVE "Y" TO WS-BT-FAILED-SW
071100             GO TO 300-EXIT
071200         END-IF
071300         GO TO 300-STEP.
071400     PERFORM 330-COMMIT-ASSIGNMENT THRU 330-EXIT.
071500     ADD 1 TO WS-BT-POS.
071600     GO TO 300-STEP.
071700 300-EXIT.
071800     EXIT.
071900
072000 305-CLEAR-ASSIGNED-FLAG.
072100     MOVE "N" TO WS-ASSIGNED-FLAG(WS-SUB-1).
072200 305-EXIT.
072300     EXIT.
072400
072500****** SCANS FORWARD FROM WHERE THE LAST ATTEMPT AT THIS POSITION
072600****** LEFT OFF, LOOKING FOR A DOMAIN ENTRY THAT DOES NOT CONFLICT
072700****** WITH ANY ASSIGNMENT ALREADY COMMITTED AT AN EARLIER MRV
072800****** POSITION.
072900 310-ADVANCE-TRY.
073000     MOVE "N" TO WS-FOUND-SW.
073100     MOVE WS-MRV-ORDER(WS-BT-POS) TO WS-BT-CRSE-IDX.
073200     COMPUTE WS-SCAN-IDX = WS-CRSE-DOM-START(WS-BT-CRSE-IDX)
073300         + WS-BT-TRY(WS-BT-POS).
073400     COMPUTE WS-SCAN-END = WS-CRSE-DOM-START(WS-BT-CRSE-IDX)
073500         + WS-CRSE-DOM-COUNT(WS-BT-CRSE-IDX) - 1.
073600     PERFORM 311-SCAN-ONE-CANDIDATE THRU 311-EXIT
073700         VARYING WS-SCAN-IDX FROM WS-SCAN-IDX BY 1
073800         UNTIL WS-SCAN-IDX > WS-SCAN-END
073900            OR FOUND-CANDIDATE-AT-POS.
074000 310-EXIT.
074100     EXIT.
074200
074300 311-SCAN-ONE-CANDIDATE.
074400     PERFORM 350-CONFLICT-TEST THRU 350-EXIT.
074500     IF NOT DOMAIN-CONFLICT
074600         MOVE "Y" TO WS-FOUND-SW
074700         COMPUTE WS-BT-TRY(WS-BT-POS) =
074800             WS-SCAN-IDX - WS-CRSE-DOM-START(WS-BT-CRSE-IDX) + 1
074900         MOVE WS-SCAN-IDX TO WS-CHOSEN-DOM-IDX
075000     END-IF.
075100 311-EXIT.
075200     EXIT.
075300
075400****** 320 -- NO CANDIDATE LEFT AT WS-BT-POS.  RESET ITS OWN TRY
075500****** COUNTER (IT WAS NEVER COMMITTED THIS PASS), STEP BACK ONE
075600****** MRV POSITION, AND UN-ASSIGN THE COURSE LEFT THERE SO IT IS
075700****** FREE TO TRY ITS NEXT CANDIDATE.
075800 320-BACKTRACK-ONE.
075900     MOVE ZERO TO WS-BT-TRY(WS-BT-POS).
076000     SUBTRACT 1 FROM WS-BT-POS.
076100     IF WS-BT-POS >= 1
076200         MOVE WS-MRV-ORDER(WS-BT-POS) TO WS-BT-CRSE-IDX
076300         MOVE "N" TO WS-ASSIGNED-FLAG(WS-BT-CRSE-IDX)
076400     END-IF.
076500 320-EXIT.
076600     EXIT.
076700
076800 330-COMMIT-ASSIGNMENT.
076900     MOVE "Y" TO WS-ASSIGNED-FLAG(WS-BT-CRSE-IDX).
077000     MOVE DOM-PROF-IDX(WS-CHOSEN-DOM-IDX)
077100         TO WS-ASSIGNED-PROF(WS-BT-CRSE-IDX).
077200     MOVE DOM-ROOM-IDX(WS-CHOSEN-DOM-IDX)
077300         TO WS-ASSIGNED-ROOM(WS-BT-CRSE-IDX).
077400     MOVE DOM-SLOT-IDX(WS-CHOSEN-DOM-IDX)
077500         TO WS-ASSIGNED-SLOT(WS-BT-CRSE-IDX).
077600 330-EXIT.
077700     EXIT.
077800
077900****** 350 -- A CANDIDATE CONFLICTS WITH A COMMITTED ASSIGNMENT
078000****** WHEN THE SLOTS ARE EQUAL AND EITHER THE PROFESSORS OR THE
078100****** ROOMS ARE EQUAL.
078200 350-CONFLICT-TEST.
078300     MOVE "N" TO WS-CONFLICT-SW.
078400     PERFORM 351-CHECK-AGAINST-ASSIGNED THRU 351-EXIT
078500         VARYING WS-CHK-IDX FROM 1 BY 1
078600         UNTIL WS-CHK-IDX > WS-CRSE-COUNT
078700            OR DOMAIN-CONFLICT.
078800 350-EXIT.
078900     EXIT.
079000
079100 351-CHECK-AGAINST-ASSIGNED.
079200     IF WS-ASSIGNED-FLAG(WS-CHK-IDX) = "Y"
079300        AND DOM-SLOT-IDX(WS-SCAN-IDX) =
079400                WS-ASSIGNED-SLOT(WS-CHK-IDX)
079500        AND (DOM-PROF-IDX(WS-SCAN-IDX) =
079600                WS-ASSIGNED-PROF(WS-CHK-IDX)
079700          OR DOM-ROOM-IDX(WS-SCAN-IDX) =
079800                WS-ASSIGNED-ROOM(WS-CHK-IDX))
079900         MOVE "Y" TO WS-CONFLICT-SW
080000     END-IF.
080100 351-EXIT.
080200     EXIT.
080300
080400******************************************************************
080500* 360 -- CONSTRAINT-PENALTY FORMULA, CARRIED OVER FROM THE OLD   *
080600* MANUAL-OVERRIDE WORKSHEETS.  WEIGHT TIMES 1000 FOR A HARD RULE *
080700* OR 1 FOR A SOFT ONE, TIMES A PRIORITY MULTIPLIER.              *
080800******************************************************************
080900 360-PENALTY.
081000     EVALUATE WS-PEN-PRIORITY
081100         WHEN "C"
081200             MOVE 5.00 TO WS-PEN-PRI-MULT
081300         WHEN "H"
081400             MOVE 3.00 TO WS-PEN-PRI-MULT
081500         WHEN "M"
081600             MOVE 1.00 TO WS-PEN-PRI-MULT
081700         WHEN "L"
081800             MOVE 0.50 TO WS-PEN-PRI-MULT
081900         WHEN OTHER
082000             MOVE 1.00 TO WS-PEN-PRI-MULT
082100     END-EVALUATE.
082200     IF PEN-HARD
082300         MOVE 1000 TO WS-PEN-TYPE-FACTOR
082400     ELSE
082500         MOVE 1 TO WS-PEN-TYPE-FACTOR
082600     END-IF.
082700     COMPUTE WS-PEN-RESULT ROUNDED =
082800         WS-PEN-WEIGHT * WS-PEN-TYPE-FACTOR * WS-PEN-PRI-MULT.
082900 360-EXIT.
083000     EXIT.
083100
083200******************************************************************
083300* 500 -- SCHEDULE ANALYSIS.  CONFLICT COUNT PER THE REGISTRAR'S   *
083400* FORMULA IS (ASSIGNMENTS - DISTINCT PROFS) + (ASSIGNMENTS -      *
083500* DISTINCT ROOMS), SUMMED OVER EVERY SLOT THAT HAS ANY ASSIGNMENT *
083600* IN IT -- SEE 531-COMPUTE-CONFLICTS.  BECAUSE 350-CONFLICT-TEST  *
083700* REJECTS EVERY CONFLICTING CANDIDATE DURING THE BACKTRACK        *
083800* SEARCH, A SCHEDULE THE SEARCH HANDS BACK AS "FOUND" WILL ADD UP *
083900* TO ZERO EVERY TIME TODAY -- BUT THE COUNT IS ACTUALLY TALLIED,  *
084000* NOT JUST MOVED, SO A FUTURE RELAXATION OF 350 STILL REPORTS     *
084100* THE TRUTH.                                                      *
084200******************************************************************
084300 500-ANALYZE-SCHEDULE.
084400     MOVE "500-ANALYZE-SCHEDULE" TO PARA-NAME.
084500     MOVE ZERO TO STAT-CONFLICT-COUNT.
084600     MOVE ZERO TO WS-ROOM-USAGE-COUNTS.
084700     MOVE SPACES TO WS-PROF-USED-FLAGS.
084800     MOVE SPACES TO WS-ROOM-USED-FLAGS.
084900     MOVE SPACES TO WS-SLOT-USED-FLAGS.
085000     MOVE "N" TO STAT-SOLUTION-FOUND.
085100     IF SOLUTION-FOUND
085200         MOVE "Y" TO STAT-SOLUTION-FOUND
085300         MOVE WS-CRSE-COUNT TO STAT-TOTAL-ASSIGNMENTS
085400         MOVE WS-CRSE-COUNT TO STAT-COURSES-TOTAL
085500         PERFORM 510-MARK-ONE-ASSIGNMENT-USED THRU 510-EXIT
085600             VARYING WS-SUB-1 FROM 1 BY 1
085700             UNTIL WS-SUB-1 > WS-CRSE-COUNT
085800     ELSE
085900         MOVE ZERO TO STAT-TOTAL-ASSIGNMENTS
086000         MOVE WS-CRSE-COUNT TO STAT-COURSES-TOTAL
086100     END-IF.
086200     PERFORM 520-COUNT-PROF-USAGE THRU 520-EXIT
086300         VARYING WS-SUB-1 FROM 1 BY 1
086400         UNTIL WS-SUB-1 > WS-PROF-COUNT.
086500     PERFORM 525-COUNT-ROOM-USAGE THRU 525-EXIT
086600         VARYING WS-SUB-1 FROM 1 BY 1
086700         UNTIL WS-SUB-1 > WS-ROOM-COUNT.
086800     PERFORM 530-COUNT-SLOT-USAGE THRU 530-EXIT
086900         VARYING WS-SUB-1 FROM 1 BY 1
087000         UNTIL WS-SUB-1 > WS-SLOT-COUNT.
087100     IF SOLUTION-FOUND
087200         PERFORM 531-COMPUTE-CONFLICTS THRU 531-EXIT
087300             VARYING WS-SUB-1 FROM 1 BY 1
087400             UNTIL WS-SUB-1 > WS-SLOT-COUNT
087500     END-IF.
087600     PERFORM 535-ROOM-UTIL-STATS THRU 535-EXIT.
087700 500-EXIT.
087800     EXIT.
087900
088000 510-MARK-ONE-ASSIGNMENT-USED.
088100     MOVE "Y" TO
088200         WS-PROF-USED-FLAG(WS-ASSIGNED-PROF(WS-SUB-1)).
088300     MOVE "Y" TO
088400         WS-ROOM-USED-FLAG(WS-ASSIGNED-ROOM(WS-SUB-1)).
088500     MOVE "Y" TO
088600         WS-SLOT-USED-FLAG(WS-ASSIGNED-SLOT(WS-SUB-1)).
088700     ADD 1 TO WS-ROOM-USAGE-CNT(WS-ASSIGNED-ROOM(WS-SUB-1)).
088800 510-EXIT.
088900     EXIT.
089000
089100 520-COUNT-PROF-USAGE.
089200     IF WS-PROF-USED-FLAG(WS-SUB-1) = "Y"
089300         ADD 1 TO STAT-PROFS-USED
089400     END-IF.
089500 520-EXIT.
089600     EXIT.
089700
089800 525-COUNT-ROOM-USAGE.
089900     IF WS-ROOM-USED-FLAG(WS-SUB-1) = "Y"
090000         ADD 1 TO STAT-ROOMS-USED
090100     END-IF.
090200 525-EXIT.
090300     EXIT.
090400
090500 530-COUNT-SLOT-USAGE.
090600     IF WS-SLOT-USED-FLAG(WS-SUB-1) = "Y"
090700         ADD 1 TO STAT-SLOTS-USED
090800     END-IF.
090900 530-EXIT.
091000     EXIT.
091100
091200******************************************************************
091300* 531 -- CONFLICT COUNT FOR ONE SLOT.  WS-SUB-1 IS THE SLOT       *
091400* SUBSCRIPT, SUPPLIED BY 500'S PERFORM VARYING.  A SLOT WITH NO   *
091500* ASSIGNMENT IN IT CONTRIBUTES NOTHING.  WS-PROF-USED-FLAGS AND   *
091600* WS-ROOM-USED-FLAGS ARE RE-USED HERE AS PER-SLOT SCRATCH -- BY   *
091700* THIS POINT 520/525 HAVE ALREADY ROLLED THEM UP INTO             *
091800* STAT-PROFS-USED/STAT-ROOMS-USED, SO THE WHOLE-SCHEDULE FLAGS    *
091900* ARE FREE TO REUSE.                                              *
092000******************************************************************
092100 531-COMPUTE-CONFLICTS.
092200     IF WS-SLOT-USED-FLAG(WS-SUB-1) NOT = "Y"
092300         GO TO 531-EXIT.
092400     MOVE ZERO TO WS-CONF-ASSIGN-CNT.
092500     MOVE ZERO TO WS-CONF-DISTINCT-PROF.
092600     MOVE ZERO TO WS-CONF-DISTINCT-ROOM.
092700     MOVE SPACES TO WS-PROF-USED-FLAGS.
092800     MOVE SPACES TO WS-ROOM-USED-FLAGS.
092900     PERFORM 532-TALLY-COURSE-FOR-SLOT THRU 532-EXIT
093000         VARYING WS-SUB-2 FROM 1 BY 1
093100         UNTIL WS-SUB-2 > WS-CRSE-COUNT.
093200     COMPUTE STAT-CONFLICT-COUNT =
093300         STAT-CONFLICT-COUNT
093400         + (WS-CONF-ASSIGN-CNT - WS-CONF-DISTINCT-PROF)
093500         + (WS-CONF-ASSIGN-CNT - WS-CONF-DISTINCT-ROOM).
093600 531-EXIT.
093700     EXIT.
093800
093900* 532 -- ONE COURSE'S CONTRIBUTION TO THE CURRENT SLOT (WS-SUB-1)
094000* BEING TALLIED BY 531.  WS-SUB-2 IS THE COURSE SUBSCRIPT.
094100 532-TALLY-COURSE-FOR-SLOT.
094200     IF WS-ASSIGNED-SLOT(WS-SUB-2) NOT = WS-SUB-1
094300         GO TO 532-EXIT.
094400     ADD 1 TO WS-CONF-ASSIGN-CNT.
094500     IF WS-PROF-USED-FLAG(WS-ASSIGNED-PROF(WS-SUB-2)) NOT = "Y"
094600         MOVE "Y" TO WS-PROF-USED-FLAG(WS-ASSIGNED-PROF(WS-SUB-2))
094700         ADD 1 TO WS-CONF-DISTINCT-PROF
094800     END-IF.
094900     IF WS-ROOM-USED-FLAG(WS-ASSIGNED-ROOM(WS-SUB-2)) NOT = "Y"
095000         MOVE "Y" TO WS-ROOM-USED-FLAG(WS-ASSIGNED-ROOM(WS-SUB-2))
095100         ADD 1 TO WS-CONF-DISTINCT-ROOM
095200     END-IF.
095300 532-EXIT.
095400     EXIT.
095500
095600 535-ROOM-UTIL-STATS.
095700     MOVE ZERO TO STAT-AVG-ROOM-UTIL.
095800     MOVE ZERO TO STAT-MAX-ROOM-USAGE.
095900     IF STAT-ROOMS-USED = ZERO
096000         GO TO 535-EXIT.
096100     COMPUTE STAT-AVG-ROOM-UTIL ROUNDED =
096200         STAT-TOTAL-ASSIGNMENTS / STAT-ROOMS-USED.
096300     PERFORM 536-FIND-MAX-ROOM-USAGE THRU 536-EXIT
096400         VARYING WS-SUB-1 FROM 1 BY 1
096500         UNTIL WS-SUB-1 > WS-ROOM-COUNT.
096600 535-EXIT.
096700     EXIT.
096800
096900 536-FIND-MAX-ROOM-USAGE.
097000     IF WS-ROOM-USAGE-CNT(WS-SUB-1) > STAT-MAX-ROOM-USAGE
097100         MOVE WS-ROOM-USAGE-CNT(WS-SUB-1) TO STAT-MAX-ROOM-USAGE
097200     END-IF.
097300 536-EXIT.
097400     EXIT.
097500
097600******************************************************************
097700* 550 -- QUALITY SCORING.  EACH COMMITTED TRIPLE IS RE-SCORED    *
097800* THROUGH PROFCHK/ROOMCHK/SLOTCHK/QSCORE (THE DOMAIN BUILD KEPT  *
097900* ONLY THE SUITABILITY FLAGS, NOT THE SCORES) AND THE SCHEDULE   *
098000* QUALITY IS THE MEAN OF THE PER-ASSIGNMENT QUALITY SCORES.      *
098100* FITNESS = QUALITY - 1000 * CONFLICT COUNT, PER THE REGISTRAR'S *
098200* SCORING MEMO.                                                  *
098300******************************************************************
098400 550-SCORE-SCHEDULE.
098500     MOVE "550-SCORE-SCHEDULE" TO PARA-NAME.
098600     MOVE ZERO TO WS-SCORE-SUM.
098700     MOVE 0.0000 TO STAT-SCHED-QUALITY.
098800     IF SOLUTION-FOUND
098900         PERFORM 560-SCORE-ONE-ASSIGNMENT THRU 560-EXIT
099000             VARYING WS-SUB-1 FROM 1 BY 1
099100             UNTIL WS-SUB-1 > WS-CRSE-COUNT
099200         COMPUTE STAT-SCHED-QUALITY ROUNDED =
099300             WS-SCORE-SUM / WS-CRSE-COUNT
099400     END-IF.
099500     COMPUTE STAT-FITNESS =
099600         STAT-SCHED-QUALITY - (1000 * STAT-CONFLICT-COUNT).
099700 550-EXIT.
099800     EXIT.
099900
100000 560-SCORE-ONE-ASSIGNMENT.
100100     MOVE WS-ASSIGNED-PROF(WS-SUB-1) TO WS-DOM-PROF.
100200     MOVE WS-ASSIGNED-SLOT(WS-SUB-1) TO WS-DOM-SLOT.
100300     MOVE WS-ASSIGNED-ROOM(WS-SUB-1) TO WS-DOM-ROOM.
100400     PERFORM 245-LOOKUP-AVAIL-STATUS THRU 245-EXIT.
100500     MOVE WS-AVL-LOOKUP-RESULT TO WS-CALL-AVAIL-STATUS.
100600     CALL "PROFCHK" USING WS-CALL-AVAIL-STATUS,
100700             WS-CALL-PROF-AVAIL, WS-CALL-PROF-SCORE.
100800     CALL "ROOMCHK" USING WS-CRSE-TYPE(WS-SUB-1),
100900             WS-CRSE-CAPACITY(WS-SUB-1),
101000             WS-CRSE-EQUIP-FLAGS(WS-SUB-1),
101100             WS-ROOM-TYPE(WS-DOM-ROOM),
101200             WS-ROOM-CAPACITY(WS-DOM-ROOM),
101300             WS-ROOM-FEATURE-FLAGS(WS-DOM-ROOM),
101400             WS-ROOM-IS-AVAILABLE(WS-DOM-ROOM),
101500             WS-CALL-ROOM-SUIT, WS-CALL-ROOM-SCORE.
101600     CALL "SLOTCHK" USING WS-CRSE-TYPE(WS-SUB-1),
101700             WS-CRSE-DURATION-MIN(WS-SUB-1),
101800             WS-SLOT-IS-ACTIVE(WS-DOM-SLOT),
101900             WS-SLOT-TYPE(WS-DOM-SLOT),
102000             WS-SLOT-START-HH(WS-DOM-SLOT),
102100             WS-SLOT-START-MM(WS-DOM-SLOT),
102200             WS-SLOT-END-HH(WS-DOM-SLOT),
102300             WS-SLOT-END-MM(WS-DOM-SLOT),
102400             WS-CALL-SLOT-SUIT, WS-CALL-SLOT-SCORE.
102500     CALL "QSCORE" USING WS-CALL-SLOT-SCORE, WS-CALL-PROF-SCORE,
102600             WS-CALL-ROOM-SCORE, WS-CALL-QUALITY.
102700     MOVE WS-CALL-QUALITY TO WS-ASSIGNED-QUALITY(WS-SUB-1).
102800     ADD WS-CALL-QUALITY TO WS-SCORE-SUM.
102900     MOVE WS-SCORE-SUM TO WS-DIAG-SCORESUM-X.
103000 560-EXIT.
103100     EXIT.
103200
103300******************************************************************
103400* 600 -- WRITE ASSIGNOUT, ONE RECORD PER COURSE, IN COURSE-TABLE *
103500* (COURSE SORT) ORDER.  NOTHING IS WRITTEN WHEN NO SOLUTION WAS  *
103600* FOUND -- TTRPT REPORTS THAT CONDITION FROM WSTATS.             *
103700******************************************************************
103800 600-WRITE-ASSIGNMENT.
103900     MOVE "600-WRITE-ASSIGNMENT" TO PARA-NAME.
104000     IF SOLUTION-FOUND
104100         PERFORM 610-WRITE-ONE-ASSIGNMENT THRU 610-EXIT
104200             VARYING WS-SUB-1 FROM 1 BY 1
104300             UNTIL WS-SUB-1 > WS-CRSE-COUNT
104400     END-IF.
104500 600-EXIT.
104600     EXIT.
104700
104800 610-WRITE-ONE-ASSIGNMENT.
104900     MOVE SPACES TO ASSIGNMENT-REC.
105000     MOVE WS-CRSE-ID(WS-SUB-1) TO ASG-COURSE-ID.
105100     MOVE WS-PROF-ID(WS-ASSIGNED-PROF(WS-SUB-1)) TO ASG-PROF-ID.
105200     MOVE WS-ROOM-ID(WS-ASSIGNED-ROOM(WS-SUB-1)) TO ASG-ROOM-ID.
105300     MOVE WS-SLOT-ID(WS-ASSIGNED-SLOT(WS-SUB-1)) TO ASG-SLOT-ID.
105400     MOVE 1 TO ASG-SESSION-NO.
105500     MOVE WS-ASSIGNED-QUALITY(WS-SUB-1) TO ASG-QUALITY.
105600     WRITE ASSIGNOUT-REC FROM ASSIGNMENT-REC.
105700 610-EXIT.
105800     EXIT.
105900
106000******************************************************************
106100* 650 -- WRITE THE ONE WSTATS RECORD TTRPT NEEDS.  WHEN THE      *
106200* SEARCH FAILED, THE PENALTY FORMULA IS RUN ONCE WITH A WORST-   *
106300* CASE (HARD/CRITICAL) INPUT JUST TO GIVE THE OPERATOR A FEEL    *
106400* FOR HOW SEVERE A MANUAL OVERRIDE WOULD BE RATED.               *
106500******************************************************************
106600 650-WRITE-STATS.
106700     MOVE "650-WRITE-STATS" TO PARA-NAME.
106800     IF NOT SOLUTION-FOUND AND NOT RUN-IS-FATAL
106900         MOVE 1.00 TO WS-PEN-WEIGHT
107000         MOVE "Y" TO WS-PEN-IS-HARD
107100         MOVE "C" TO WS-PEN-PRIORITY
107200         PERFORM 360-PENALTY THRU 360-EXIT
107300         DISPLAY "TTSCHED - NO SOLUTION, SEVERITY " WS-PEN-RESULT
107400             UPON CONSOLE
107500     END-IF.
107600     IF WS-BT-ITER-EXCEEDED-SW = "Y"
107700         DISPLAY "TTSCHED - ITERATION LIMIT REACHED" UPON CONSOLE
107800     END-IF.
107900     WRITE WSTATS-REC FROM WS-STATS-LINE.
108000 650-EXIT.
108100     EXIT.
108200
108300 900-HOUSEKEEPING.
108400     MOVE "900-HOUSEKEEPING" TO PARA-NAME.
108500     CLOSE WCOURSE, WPROFESSOR, WAVAIL, WROOM, WSLOT, WCTL,
108600           ASSIGNOUT, WSTATS, SYSOUT.
108700     GOBACK.
108800
108900****** ABEND HANDLING -- SAME HOUSE CONVENTION AS TTEDIT.  NOT
109000****** EXPECTED TO BE REACHED IN NORMAL OPERATION.
109100 1000-ABEND-RTN.
109200     MOVE PARA-NAME TO ABEND-PARA-OUT.
109300     MOVE ABEND-LINE-ALT TO SYSOUT-REC.
109400     WRITE SYSOUT-REC.
109500     DISPLAY "TTSCHED ABEND IN " PARA-NAME UPON CONSOLE.
109600     DIVIDE ZERO-VAL INTO ONE-VAL.
