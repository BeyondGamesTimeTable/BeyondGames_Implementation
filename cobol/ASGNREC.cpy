000100******************************************************************
000200* UNIV0001.ASSIGNMENT RECORD LAYOUT                              *
000300*        COPYLIB MEMBER ASGNREC                                   *
000400*        ACTION(REPLACE)                                         *
000500*        ONE RECORD PER SCHEDULED (COURSE,PROF,ROOM,SLOT) TRIPLE *
000600*        FIXED 60-BYTE RECORD, LINE SEQUENTIAL                   *
000700******************************************************************
000800* CHANGE LOG                                                     *
000900*  04/01/94  RTW  0005  INITIAL COPYBOOK FOR TERM SCHEDULING     *    0005
001000*  02/17/09  RTW  0081  FILLER WIDENED FROM 20 TO 21 BYTES --    *    0081
001100*                       THE NAMED FIELDS ABOVE ONLY ADD TO 39,   *
001200*                       SO A 20-BYTE FILLER LEFT THE RECORD ONE  *
001300*                       BYTE SHORT OF THE STATED 60-BYTE LENGTH  *
001400******************************************************************
001500 01  ASSIGNMENT-REC.
001600     05  ASG-COURSE-ID                PIC X(08).
001700     05  ASG-PROF-ID                  PIC X(08).
001800     05  ASG-ROOM-ID                  PIC X(08).
001900     05  ASG-SLOT-ID                  PIC X(08).
002000     05  ASG-SESSION-NO                   PIC 9(02).
002100     05  ASG-QUALITY                      PIC 9(01)V9(04).
002200     05  FILLER                       PIC X(21).
