000100******************************************************************
000200* UNIV0001.COURSE RECORD LAYOUT                                  *
000300*        COPYLIB MEMBER CRSEREC                                  *
000400*        ACTION(REPLACE)                                         *
000500*        ONE RECORD PER COURSE OFFERED FOR THE TERM              *
000600*        FIXED 80-BYTE RECORD, LINE SEQUENTIAL                   *
000700******************************************************************
000800* CHANGE LOG                                                     *
000900*  03/11/94  RTW  0001  INITIAL COPYBOOK FOR TERM SCHEDULING     *    0001
001000*  02/14/99  DLK  0047  ADDED EQUIPMENT-FLAGS GROUP FOR LAB REQS *    0047
001100******************************************************************
001200 01  COURSE-REC.
001300     05  COURSE-ID                    PIC X(08).
001400     05  COURSE-NAME                  PIC X(30).
001500     05  COURSE-CODE                  PIC X(08).
001600     05  COURSE-CREDITS                   PIC 9(02).
001700     05  COURSE-DURATION-MIN              PIC 9(03).
001800     05  COURSE-TYPE                  PIC X(01).
001900         88  LECTURE-COURSE        VALUE "L".
002000         88  LAB-COURSE            VALUE "B".
002100         88  TUTORIAL-COURSE       VALUE "T".
002200         88  SEMINAR-COURSE        VALUE "S".
002300         88  VALID-COURSE-TYPE     VALUES ARE "L" "B" "T" "S".
002400     05  COURSE-CAPACITY                  PIC 9(03).
002500     05  COURSE-PROF-ID               PIC X(08).
002600     05  COURSE-EQUIP-FLAGS.
002700         10  COURSE-NEEDS-PROJECTOR   PIC X(01).
002800             88  NEEDS-PROJECTOR    VALUE "Y".
002900         10  COURSE-NEEDS-COMPUTERS   PIC X(01).
003000             88  NEEDS-COMPUTERS    VALUE "Y".
003100         10  COURSE-NEEDS-LAB-EQUIP   PIC X(01).
003200             88  NEEDS-LAB-EQUIP    VALUE "Y".
003300     05  COURSE-EQUIP-FLAGS-ALL REDEFINES COURSE-EQUIP-FLAGS
003400                                  PIC X(03).
003500     05  COURSE-IS-ELECTIVE           PIC X(01).
003600         88  IS-ELECTIVE-COURSE    VALUE "Y".
003700     05  COURSE-SEMESTER                  PIC 9(01).
003800     05  COURSE-BRANCH                PIC X(06).
003900     05  FILLER                       PIC X(06).
