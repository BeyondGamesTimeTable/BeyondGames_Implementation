000100******************************************************************
000200* UNIV0001.ROOM RECORD LAYOUT                                    *
000300*        COPYLIB MEMBER ROOMMAST                                  *
000400*        ACTION(REPLACE)                                         *
000500*        ONE RECORD PER BOOKABLE ROOM ON CAMPUS                  *
000600*        FIXED 80-BYTE RECORD, LINE SEQUENTIAL                   *
000700******************************************************************
000800* CHANGE LOG                                                     *
000900*  03/18/94  RTW  0003  INITIAL COPYBOOK FOR TERM SCHEDULING     *    0003
001000*  06/09/98  DLK  0041  ADDED DEDICATED-DEPT/BOOKING-PRIORITY    *    0041
001100*  03/04/09  DLK  0084  FILLER CONFIRMED AT 24 BYTES, NOT WIDENED*    0084
001200*                       -- THE NAMED FIELDS ABOVE ADD TO 56, SO  *
001300*                       A 26-BYTE FILLER WOULD RUN THE RECORD TO *
001400*                       82 BYTES AGAINST THE STATED 80-BYTE      *
001500*                       LENGTH.  24 IS THE ARITHMETICALLY        *
001600*                       CORRECT TRAILER, SAME FIX AS ASGNREC'S   *
001700*                       TICKET 0081.                             *
001800******************************************************************
001900 01  ROOM-REC.
002000     05  ROOM-ID                      PIC X(08).
002100     05  ROOM-NAME                    PIC X(20).
002200     05  ROOM-BUILDING                PIC X(10).
002300     05  ROOM-FLOOR                   PIC S9(02).
002400     05  ROOM-CAPACITY                    PIC 9(03).
002500     05  ROOM-TYPE                    PIC X(01).
002600         88  ROOM-IS-CLASSROOM     VALUE "C".
002700         88  ROOM-IS-LAB           VALUE "B".
002800         88  ROOM-IS-COMPUTER-LAB  VALUE "P".
002900         88  ROOM-IS-SEMINAR-HALL  VALUE "S".
003000         88  ROOM-IS-AUDITORIUM    VALUE "A".
003100         88  ROOM-IS-TUTORIAL-RM   VALUE "T".
003200         88  VALID-ROOM-TYPE       VALUES ARE
003300                 "C" "B" "P" "S" "A" "T".
003400     05  ROOM-FEATURE-FLAGS.
003500         10  ROOM-HAS-PROJECTOR       PIC X(01).
003600             88  HAS-PROJECTOR      VALUE "Y".
003700         10  ROOM-HAS-COMPUTERS       PIC X(01).
003800             88  HAS-COMPUTERS      VALUE "Y".
003900         10  ROOM-HAS-LAB-EQUIP       PIC X(01).
004000             88  HAS-LAB-EQUIP      VALUE "Y".
004100     05  ROOM-FEATURE-FLAGS-ALL REDEFINES ROOM-FEATURE-FLAGS
004200                                  PIC X(03).
004300     05  ROOM-IS-AVAILABLE            PIC X(01).
004400         88  ROOM-AVAILABLE         VALUE "Y".
004500     05  ROOM-DEDICATED-DEPT          PIC X(06).
004600     05  ROOM-BOOKING-PRIORITY            PIC 9(02).
004700     05  FILLER                       PIC X(24).
