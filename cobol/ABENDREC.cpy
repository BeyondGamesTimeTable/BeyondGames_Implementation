000100******************************************************************
000200* UNIV0001 SHOP-STANDARD ABEND WORK AREA                         *
000300*        COPYLIB MEMBER ABENDREC                                 *
000400*        ACTION(REPLACE)                                         *
000500*        COMMON TO ALL TTxxxx BATCH STEPS -- WRITE BEFORE A      *
000600*        CONTROLLED OR FORCED TERMINATION                        *
000700******************************************************************
000800* CHANGE LOG                                                     *
000900*  03/11/94  RTW  0006  INITIAL COPYBOOK, LIFTED FROM THE OLD    *    0006
001000*                       REGBAT01 REGISTRAR-BATCH ABEND SHELL     *
001100******************************************************************
001200 01  ABEND-REC.
001300     05  FILLER                       PIC X(01) VALUE " ".
001400     05  ABEND-REASON                 PIC X(60) VALUE SPACES.
001500     05  EXPECTED-VAL                 PIC X(10) VALUE SPACES.
001600     05  ACTUAL-VAL                    PIC X(10) VALUE SPACES.
001700     05  FILLER                       PIC X(49) VALUE SPACES.
001800
001900 01  ZERO-VAL                         PIC 9(01) VALUE ZERO.
002000 01  ONE-VAL                          PIC 9(01) VALUE 1.
