000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TTRPT.
000400 AUTHOR. D L KLEIN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/06/94.
000700 DATE-COMPILED. 04/06/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* TTRPT - TERM TIMETABLE REPORT WRITER                           *
001100*                                                                *
001200* THIRD AND LAST STEP OF THE TERM TIMETABLE RUN.  JOINS THE      *
001300* ASSIGNOUT RECORDS TTSCHED WROTE AGAINST THE SAME COURSE,       *
001400* PROFESSOR, ROOM AND TIME-SLOT WORK FILES TTEDIT BUILT, SORTS   *
001500* THE RESULT INTO DAY/START-TIME ORDER, AND PRINTS THE COLUMNAR  *
001600* TIMETABLE ON RPTFILE WITH A CONTROL BREAK ON DAY-OF-WEEK AND A *
001700* FINAL STATISTICS BLOCK TAKEN OFF THE WSTATS RECORD.  WHEN      *
001800* TTSCHED FLAGGED THE RUN FATAL, OR FOUND NO SOLUTION, A SHORT   *
001900* NOTICE PAGE IS PRINTED IN PLACE OF THE TIMETABLE.              *
002000******************************************************************
002100* CHANGE LOG                                                     *
002200*  04/06/94  DLK  0012  INITIAL VERSION                          *    0012
002300*  11/14/95  RTW  0021  ADDED PAGE-BREAK ON LINE COUNT, WAS ONE  *    0021
002400*                       CONTINUOUS PAGE                         *
002500*  03/02/98  PJM  0045  Y2K SWEEP - WS-RUN-DATE WIDENED TO       *    0045
002600*                       4-DIGIT YEAR, SAME AS TTEDIT             *
002700*  06/09/98  DLK  0046  ROOM/PROF/SLOT USAGE LINE ADDED TO THE   *    0046
002800*                       SUMMARY BLOCK                            *
002900*  04/03/07  PJM  0075  NO-SOLUTION / FATAL NOTICE PAGE ADDED -- *    0075
003000*                       REPORT USED TO COME OUT BLANK WITH NO    *
003100*                       EXPLANATION WHEN TTSCHED FOUND NOTHING   *
003200*  09/18/08  DLK  0076  RUN-DATE/RUN-TIME AND THE FIRST-DETAIL-  *    0076
003300*                       LINE SWITCH RECAST AS 77-LEVEL ITEMS --  *
003400*                       SHOP STANDARD, NOT 05s UNDER A 01 GROUP  *
003500******************************************************************
003600
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-390.
004000 OBJECT-COMPUTER. IBM-390.
004100 SPECIAL-NAMES.
004200     C01 IS NEXT-PAGE.
004300
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT SYSOUT
004700         ASSIGN TO UT-S-SYSOUT
004800         ORGANIZATION IS LINE SEQUENTIAL.
004900     SELECT WCOURSE
005000         ASSIGN TO UT-S-WCOURSE
005100         ORGANIZATION IS LINE SEQUENTIAL
005200         FILE STATUS IS WCOURSE-FS.
005300     SELECT WPROFESSOR
005400         ASSIGN TO UT-S-WPROF
005500         ORGANIZATION IS LINE SEQUENTIAL
005600         FILE STATUS IS WPROF-FS.
005700     SELECT WROOM
005800         ASSIGN TO UT-S-WROOM
005900         ORGANIZATION IS LINE SEQUENTIAL
006000         FILE STATUS IS WROOM-FS.
006100     SELECT WSLOT
006200         ASSIGN TO UT-S-WSLOT
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WSLOT-FS.
006500     SELECT ASSIGNOUT
006600         ASSIGN TO UT-S-ASSIGNOUT
006700         ORGANIZATION IS LINE SEQUENTIAL
006800         FILE STATUS IS ASSIGNOUT-FS.
006900     SELECT WSTATS
007000         ASSIGN TO UT-S-WSTATS
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS IS WSTATS-FS.
007300     SELECT RPTFILE
007400         ASSIGN TO UT-S-RPTFILE
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         FILE STATUS IS RPTFILE-FS.
007700
007800 DATA DIVISION.
007900 FILE SECTION.
008000 FD  SYSOUT
008100     RECORDING MODE IS F
008200     DATA RECORD IS SYSOUT-REC.
008300 01  SYSOUT-REC                       PIC X(80).
008400
008500 FD  WCOURSE
008600     RECORDING MODE IS F
008700     DATA RECORD IS WCOURSE-REC.
008800 01  WCOURSE-REC                      PIC X(80).
008900
009000 FD  WPROFESSOR
009100     RECORDING MODE IS F
009200     DATA RECORD IS WPROF-REC.
009300 01  WPROF-REC                        PIC X(80).
009400
009500 FD  WROOM
009600     RECORDING MODE IS F
009700     DATA RECORD IS WROOM-REC.
009800 01  WROOM-REC                        PIC X(80).
009900
010000 FD  WSLOT
010100     RECORDING MODE IS F
010200     DATA RECORD IS WSLOT-REC.
010300 01  WSLOT-REC                        PIC X(40).
010400
010500 FD  ASSIGNOUT
010600     RECORDING MODE IS F
010700     DATA RECORD IS ASSIGNOUT-REC.
010800 01  ASSIGNOUT-REC                    PIC X(60).
010900
011000 FD  WSTATS
011100     RECORDING MODE IS F
011200     DATA RECORD IS WSTATS-REC.
011300 01  WSTATS-REC                       PIC X(80).
011400
011500 FD  RPTFILE
011600     RECORDING MODE IS F
011700     DATA RECORD IS RPT-REC.
011800 01  RPT-REC                          PIC X(132).
011900
012000 WORKING-STORAGE SECTION.
012100 01  PARA-NAME                        PIC X(30) VALUE SPACES.
012200
012300 01  FILE-STATUS-CODES.
012400     05  WCOURSE-FS                   PIC X(02).
012500     05  WPROF-FS                     PIC X(02).
012600     05  WROOM-FS                     PIC X(02).
012700     05  WSLOT-FS                     PIC X(02).
012800     05  ASSIGNOUT-FS                 PIC X(02).
012900     05  WSTATS-FS                    PIC X(02).
013000     05  RPTFILE-FS                   PIC X(02).
013100
013200     COPY CRSEREC.
013300     COPY PROFMAST.
013400     COPY ROOMMAST.
013500     COPY SLOTMAST.
013600     COPY ASGNREC.
013700
013800****** MASTER TABLES LOADED FROM TTEDIT'S WORK FILES -- SAME
013900****** BYTE-FOR-BYTE LAYOUT CONVENTION AS TTSCHED'S TABLES.
014000 01  WS-COURSE-TABLE.
014100     05  WS-CRSE-ENTRY OCCURS 500 TIMES INDEXED BY CRSE-IDX.
014200         10  WS-CRSE-ID               PIC X(08).
014300         10  WS-CRSE-NAME             PIC X(30).
014400         10  WS-CRSE-CODE             PIC X(08).
014500         10  WS-CRSE-CREDITS          PIC 9(02).
014600         10  WS-CRSE-DURATION-MIN     PIC 9(03).
014700         10  WS-CRSE-TYPE             PIC X(01).
014800         10  WS-CRSE-CAPACITY         PIC 9(03).
014900         10  WS-CRSE-PROF-ID          PIC X(08).
015000         10  WS-CRSE-EQUIP-FLAGS      PIC X(03).
015100         10  WS-CRSE-IS-ELECTIVE      PIC X(01).
015200         10  WS-CRSE-SEMESTER         PIC 9(01).
015300         10  WS-CRSE-BRANCH           PIC X(06).
015400         10  FILLER                   PIC X(06).
015500
015600 01  WS-PROF-TABLE.
015700     05  WS-PROF-ENTRY OCCURS 300 TIMES INDEXED BY PROF-IDX.
015800         10  WS-PROF-ID               PIC X(08).
015900         10  WS-PROF-NAME             PIC X(25).
016000         10  WS-PROF-EMAIL            PIC X(25).
016100         10  WS-PROF-DEPT             PIC X(06).
016200         10  WS-PROF-DESIGNATION      PIC X(01).
016300         10  WS-PROF-MAX-HOURS-WK     PIC 9(02).
016400         10  WS-PROF-MAX-COURSES      PIC 9(02).
016500         10  WS-PROF-IS-ACTIVE        PIC X(01).
016600         10  FILLER                   PIC X(10).
016700
016800 01  WS-ROOM-TABLE.
016900     05  WS-ROOM-ENTRY OCCURS 200 TIMES INDEXED BY ROOM-IDX.
017000         10  WS-ROOM-ID               PIC X(08).
017100         10  WS-ROOM-NAME             PIC X(20).
017200         10  WS-ROOM-BUILDING         PIC X(10).
017300         10  WS-ROOM-FLOOR            PIC S9(02).
017400         10  WS-ROOM-CAPACITY         PIC 9(03).
017500         10  WS-ROOM-TYPE             PIC X(01).
017600         10  WS-ROOM-FEATURE-FLAGS    PIC X(03).
017700         10  WS-ROOM-IS-AVAILABLE     PIC X(01).
017800         10  WS-ROOM-DEDICATED-DEPT   PIC X(06).
017900         10  WS-ROOM-BOOKING-PRIORITY PIC 9(02).
018000         10  FILLER                   PIC X(24).
018100
018200 01  WS-SLOT-TABLE.
018300     05  WS-SLOT-ENTRY OCCURS 300 TIMES INDEXED BY SLOT-IDX.
018400         10  WS-SLOT-ID               PIC X(08).
018500         10  WS-SLOT-DAY              PIC 9(01).
018600         10  WS-SLOT-START-HH         PIC 9(02).
018700         10  WS-SLOT-START-MM         PIC 9(02).
018800         10  WS-SLOT-END-HH           PIC 9(02).
018900         10  WS-SLOT-END-MM           PIC 9(02).
019000         10  WS-SLOT-TYPE             PIC X(01).
019100         10  WS-SLOT-IS-ACTIVE        PIC X(01).
019200         10  FILLER                   PIC X(21).
019300
019400****** STATISTICS RECORD TTSCHED CARRIED FORWARD ON WSTATS --
019500****** SAME LAYOUT AS TTSCHED'S WS-STATS-LINE, FIELD FOR FIELD.
019600 01  WS-STATS-LINE.
019700     05  STAT-SOLUTION-FOUND           PIC X(01).
019800     05  STAT-FATAL-FLAG               PIC X(01).
019900     05  STAT-TOTAL-ASSIGNMENTS        PIC 9(04).
020000     05  STAT-COURSES-TOTAL            PIC 9(04).
020100     05  STAT-PROFS-USED               PIC 9(04).
020200     05  STAT-ROOMS-USED               PIC 9(04).
020300     05  STAT-SLOTS-USED               PIC 9(04).
020400     05  STAT-CONFLICT-COUNT           PIC 9(04).
020500     05  STAT-SCHED-QUALITY            PIC 9(01)V9(04).
020600     05  STAT-FITNESS                  PIC S9(06)V9(04).
020700     05  STAT-AVG-ROOM-UTIL            PIC 9(02)V9(02).
020800     05  STAT-MAX-ROOM-USAGE           PIC 9(04).
020900     05  FILLER                        PIC X(31).
021000 01  WS-STATS-LINE-ALT REDEFINES WS-STATS-LINE
021100                                  PIC X(80).
021200
021300****** REPORT WORK TABLE -- ONE ENTRY PER ASSIGNMENT, BUILT IN
021400****** COURSE-TABLE ORDER, THEN SORTED INTO DAY/START-TIME ORDER
021500****** BY 300-SORT-REPORT-TABLE.  SLOT 501 IS THE INSERTION-SORT
021600****** HOLD AREA, SAME TECHNIQUE AS TTEDIT AND TTSCHED.
021700 01  WS-REPORT-TABLE.
021800     05  WS-RPT-ENTRY OCCURS 501 TIMES INDEXED BY RPT-IDX.
021900         10  RPT-SORT-KEY             PIC 9(05) COMP.
022000         10  RPT-DAY-NO               PIC 9(01).
022100         10  RPT-DAY-NAME             PIC X(09).
022200         10  RPT-SLOT-TIME            PIC X(11).
022300         10  RPT-COURSE-CODE          PIC X(08).
022400         10  RPT-COURSE-NAME          PIC X(30).
022500         10  RPT-PROFESSOR            PIC X(25).
022600         10  RPT-ROOM                 PIC X(20).
022700         10  RPT-SCORE                PIC 9V9999.
022800         10  FILLER                   PIC X(05).
022900
023000****** RUN-DATE/RUN-TIME STAMP -- 77-LEVEL PER TICKET 0076, SAME
023100****** HOUSE HABIT AS DALYEDIT'S 77 WS-DATE.
023200 77  WS-RUN-DATE                      PIC 9(08).
023300 77  WS-RUN-TIME                      PIC 9(08).
023400
023500****** COUNTERS, SUBSCRIPTS AND SWITCHES -- SAME GROUPING HABIT
023600****** AS TTEDIT'S AND TTSCHED'S COUNTERS-AND-SWITCHES.
023700 01  COUNTERS-AND-SWITCHES.
023800     05  WS-CRSE-COUNT                PIC 9(04) COMP.
023900     05  WS-PROF-COUNT                PIC 9(04) COMP.
024000     05  WS-ROOM-COUNT                PIC 9(04) COMP.
024100     05  WS-SLOT-COUNT                PIC 9(04) COMP.
024200     05  WS-RPT-COUNT                 PIC 9(04) COMP.
024300     05  WS-SUB-1                     PIC 9(04) COMP.
024400     05  WS-SUB-2                     PIC 9(04) COMP.
024500     05  WS-FND-IDX                   PIC 9(04) COMP.
024600     05  WS-PROF-FOUND-SW             PIC X(01).
024700         88  PROF-ROW-FOUND         VALUE "Y".
024800     05  WS-ROOM-FOUND-SW             PIC X(01).
024900         88  ROOM-ROW-FOUND         VALUE "Y".
025000     05  WS-SLOT-FOUND-SW             PIC X(01).
025100         88  SLOT-ROW-FOUND         VALUE "Y".
025200     05  WS-START-MIN                 PIC 9(04) COMP.
025300     05  WS-LINE-COUNT                PIC 9(03) COMP.
025400     05  WS-PAGE-COUNT                PIC 9(03) COMP.
025500     05  WS-DAY-BREAK-COUNT           PIC 9(04) COMP.
025600     05  WS-CUR-DAY                   PIC 9(01).
025700
025800****** FIRST-DETAIL-LINE SWITCH -- 77-LEVEL PER TICKET 0076.
025900 77  WS-FIRST-LINE-SW                 PIC X(01) VALUE "Y".
026000     88  FIRST-DETAIL-LINE          VALUE "Y".
026100
026200****** DIAGNOSTIC DUMP AREA FOR THE SORT KEY -- SEE PROFCHK, WHICH
026300****** ESTABLISHED THIS CONVENTION.
026400 01  WS-DIAG-AREA.
026500     05  WS-DIAG-SORTKEY-X            PIC 9(05).
026600 01  WS-DIAG-SORTKEY-ALT REDEFINES WS-DIAG-AREA.
026700     05  WS-DIAG-SORTKEY-C            PIC X(05).
026800 01  WS-DIAG-SORTKEY-BYTES REDEFINES WS-DIAG-AREA.
026900     05  WS-DIAG-BYTE-1               PIC X(01).
027000     05  WS-DIAG-BYTE-2               PIC X(01).
027100     05  WS-DIAG-BYTE-3               PIC X(01).
027200     05  WS-DIAG-BYTE-4               PIC X(01).
027300     05  WS-DIAG-BYTE-5               PIC X(01).
027400
027500****** ERROR-MESSAGE CONSTRUCTION AREA -- SEE 1000-ABEND-RTN.
027600 01  ABEND-LINE.
027700     05  FILLER                       PIC X(15)
027800             VALUE "TTRPT ABEND -  ".
027900     05  ABEND-PARA-OUT               PIC X(30).
028000     05  FILLER                       PIC X(35).
028100 01  ABEND-LINE-ALT REDEFINES ABEND-LINE PIC X(80).
028200
028300     COPY ABENDREC.
028400
028500****** REPORT LINE LAYOUTS.
028600 01  WS-PAGE-HDR-LINE.
028700     05  FILLER                       PIC X(01).
028800     05  HDR-TITLE                    PIC X(30)
028900             VALUE "UNIVERSITY TIMETABLE SCHEDULE".
029000     05  FILLER                       PIC X(04) VALUE SPACES.
029100     05  FILLER                       PIC X(09) VALUE "RUN DATE:".
029200     05  HDR-RUN-DATE                 PIC X(08).
029300     05  FILLER                       PIC X(04) VALUE SPACES.
029400     05  FILLER                       PIC X(10) VALUE "ALGORITHM:".
029500     05  HDR-ALGORITHM                PIC X(13)
029600             VALUE "CSP-BACKTRACK".
029700     05  FILLER                       PIC X(04) VALUE SPACES.
029800     05  FILLER                       PIC X(05) VALUE "PAGE:".
029900     05  HDR-PAGE-NO                  PIC ZZ9.
030000     05  FILLER                       PIC X(41) VALUE SPACES.
030100
030200 01  WS-COLM-HDR-LINE.
030300     05  FILLER                       PIC X(01).
030400     05  FILLER                       PIC X(09) VALUE "DAY".
030500     05  FILLER                       PIC X(01).
030600     05  FILLER                       PIC X(11) VALUE "SLOT TIME".
030700     05  FILLER                       PIC X(01).
030800     05  FILLER                       PIC X(08) VALUE "CRS CODE".
030900     05  FILLER                       PIC X(01).
031000     05  FILLER                       PIC X(30)
031100             VALUE "COURSE NAME".
031200     05  FILLER                       PIC X(01).
031300     05  FILLER                       PIC X(25) VALUE "PROFESSOR".
031400     05  FILLER                       PIC X(01).
031500     05  FILLER                       PIC X(20) VALUE "ROOM".
031600     05  FILLER                       PIC X(01).
031700     05  FILLER                       PIC X(06) VALUE "SCORE".
031800     05  FILLER                       PIC X(16) VALUE SPACES.
031900
032000 01  WS-DETAIL-LINE.
032100     05  FILLER                       PIC X(01).
032200     05  DTL-DAY                      PIC X(09).
032300     05  FILLER                       PIC X(01).
032400     05  DTL-SLOT-TIME                PIC X(11).
032500     05  FILLER                       PIC X(01).
032600     05  DTL-COURSE-CODE              PIC X(08).
032700     05  FILLER                       PIC X(01).
032800     05  DTL-COURSE-NAME              PIC X(30).
032900     05  FILLER                       PIC X(01).
033000     05  DTL-PROFESSOR                PIC X(25).
033100     05  FILLER                       PIC X(01).
033200     05  DTL-ROOM                     PIC X(20).
033300     05  FILLER                       PIC X(01).
033400     05  DTL-SCORE                    PIC 9.9999.
033500     05  FILLER                       PIC X(16).
033600
033700 01  WS-DAY-TOTAL-LINE.
033800     05  FILLER                       PIC X(10).
033900     05  FILLER                       PIC X(09) VALUE "DAY TOTAL".
034000     05  FILLER                       PIC X(02) VALUE SPACES.
034100     05  DTOT-COUNT                   PIC ZZZ9.
034200     05  FILLER                       PIC X(01) VALUE SPACES.
034300     05  FILLER                       PIC X(07) VALUE "CLASSES".
034400     05  FILLER                       PIC X(99) VALUE SPACES.
034500
034600 01  WS-BLANK-LINE.
034700     05  FILLER                       PIC X(132) VALUE SPACES.
034800
034900 01  WS-NOTICE-LINE.
035000     05  FILLER                       PIC X(01).
035100     05  NOTICE-TEXT                  PIC X(80).
035200     05  FILLER                       PIC X(51) VALUE SPACES.
035300
035400 01  WS-SUMMARY-LINE-1.
035500     05  FILLER                       PIC X(01).
035600     05  FILLER                       PIC X(22) VALUE
035700             "TOTAL ASSIGNMENTS....".
035800     05  SUM1-TOTAL-ASGN              PIC ZZZ9.
035900     05  FILLER                       PIC X(06) VALUE SPACES.
036000     05  FILLER                       PIC X(22) VALUE
036100             "COURSES SCHEDULED....".
036200     05  SUM1-COURSES                 PIC ZZZ9.
036300     05  FILLER                       PIC X(73) VALUE SPACES.
036400
036500 01  WS-SUMMARY-LINE-2.
036600     05  FILLER                       PIC X(01).
036700     05  FILLER                       PIC X(22) VALUE
036800             "PROFESSORS USED......".
036900     05  SUM2-PROFS                   PIC ZZZ9.
037000     05  FILLER                       PIC X(06) VALUE SPACES.
037100     05  FILLER                       PIC X(22) VALUE
037200             "ROOMS USED...........".
037300     05  SUM2-ROOMS                   PIC ZZZ9.
037400     05  FILLER                       PIC X(06) VALUE SPACES.
037500     05  FILLER                       PIC X(22) VALUE
037600             "SLOTS USED...........".
037700     05  SUM2-SLOTS                   PIC ZZZ9.
037800     05  FILLER                       PIC X(41) VALUE SPACES.
037900
038000 01  WS-SUMMARY-LINE-3.
038100     05  FILLER                       PIC X(01).
038200     05  FILLER                       PIC X(22) VALUE
038300             "CONFLICT COUNT........".
038400     05  SUM3-CONFLICTS               PIC ZZZ9.
038500     05  FILLER                       PIC X(06) VALUE SPACES.
038600     05  FILLER                       PIC X(22) VALUE
038700             "SCHEDULE QUALITY......".
038800     05  SUM3-QUALITY                 PIC 9.9999.
038900     05  FILLER                       PIC X(71) VALUE SPACES.
039000
039100 01  WS-SUMMARY-LINE-4.
039200     05  FILLER                       PIC X(01).
039300     05  FILLER                       PIC X(22) VALUE
039400             "FITNESS...............".
039500     05  SUM4-FITNESS                 PIC -ZZZZZ9.9999.
039600     05  FILLER                       PIC X(06) VALUE SPACES.
039700     05  FILLER                       PIC X(22) VALUE
039800             "AVG ROOM UTILIZATION..".
039900     05  SUM4-AVG-UTIL                PIC Z9.99.
040000     05  FILLER                       PIC X(06) VALUE SPACES.
040100     05  FILLER                       PIC X(22) VALUE
040200             "MAX ROOM USAGE........".
040300     05  SUM4-MAX-USAGE                PIC ZZZ9.
040400     05  FILLER                       PIC X(32) VALUE SPACES.
040500
040600 PROCEDURE DIVISION.
040700 000-HOUSEKEEPING.
040800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
040900     OPEN INPUT WCOURSE, WPROFESSOR, WROOM, WSLOT, ASSIGNOUT,
041000                WSTATS.
041100     OPEN OUTPUT RPTFILE, SYSOUT.
041200     ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
041300     MOVE ZERO TO WS-PAGE-COUNT.
041400     MOVE ZERO TO WS-LINE-COUNT.
041500     PERFORM 100-LOAD-COURSE-TABLE THRU 100-EXIT.
041600     PERFORM 110-LOAD-PROF-TABLE THRU 110-EXIT.
041700     PERFORM 120-LOAD-ROOM-TABLE THRU 120-EXIT.
041800     PERFORM 130-LOAD-SLOT-TABLE THRU 130-EXIT.
041900     PERFORM 140-LOAD-STATS THRU 140-EXIT.
042000     IF STAT-FATAL-FLAG = "Y" OR STAT-SOLUTION-FOUND NOT = "Y"
042100         PERFORM 800-WRITE-NOTICE-PAGE THRU 800-EXIT
042200     ELSE
042300         PERFORM 200-BUILD-REPORT-TABLE THRU 200-EXIT
042400         PERFORM 300-SORT-REPORT-TABLE THRU 300-EXIT
042500         PERFORM 400-WRITE-TIMETABLE THRU 400-EXIT
042600     END-IF.
042700     GO TO 900-HOUSEKEEPING.
042800
042900 100-LOAD-COURSE-TABLE.
043000     MOVE "100-LOAD-COURSE-TABLE" TO PARA-NAME.
043100     MOVE ZERO TO WS-CRSE-COUNT.
043200 101-LOAD-COURSE-LOOP.
043300     READ WCOURSE INTO COURSE-REC
043400         AT END
043500             GO TO 100-EXIT
043600     END-READ.
043700     ADD 1 TO WS-CRSE-COUNT.
043800     MOVE COURSE-REC TO WS-CRSE-ENTRY(WS-CRSE-COUNT).
043900     GO TO 101-LOAD-COURSE-LOOP.
044000 100-EXIT.
044100     EXIT.
044200
044300 110-LOAD-PROF-TABLE.
044400     MOVE "110-LOAD-PROF-TABLE" TO PARA-NAME.
044500     MOVE ZERO TO WS-PROF-COUNT.
044600 111-LOAD-PROF-LOOP.
044700     READ WPROFESSOR INTO PROFESSOR-REC
044800         AT END
044900             GO TO 110-EXIT
045000     END-READ.
045100     ADD 1 TO WS-PROF-COUNT.
045200     MOVE PROFESSOR-REC TO WS-PROF-ENTRY(WS-PROF-COUNT).
045300     GO TO 111-LOAD-PROF-LOOP.
045400 110-EXIT.
045500     EXIT.
045600
045700 120-LOAD-ROOM-TABLE.
045800     MOVE "120-LOAD-ROOM-TABLE" TO PARA-NAME.
045900     MOVE ZERO TO WS-ROOM-COUNT.
046000 121-LOAD-ROOM-LOOP.
046100     READ WROOM INTO ROOM-REC
046200         AT END
046300             GO TO 120-EXIT
046400     END-READ.
046500     ADD 1 TO WS-ROOM-COUNT.
046600     MOVE ROOM-REC TO WS-ROOM-ENTRY(WS-ROOM-COUNT).
046700     GO TO 121-LOAD-ROOM-LOOP.
046800 120-EXIT.
046900     EXIT.
047000
047100 130-LOAD-SLOT-TABLE.
047200     MOVE "130-LOAD-SLOT-TABLE" TO PARA-NAME.
047300     MOVE ZERO TO WS-SLOT-COUNT.
047400 131-LOAD-SLOT-LOOP.
047500     READ WSLOT INTO SLOT-REC
047600         AT END
047700             GO TO 130-EXIT
047800     END-READ.
047900     ADD 1 TO WS-SLOT-COUNT.
048000     MOVE SLOT-REC TO WS-SLOT-ENTRY(WS-SLOT-COUNT).
048100     GO TO 131-LOAD-SLOT-LOOP.
048200 130-EXIT.
048300     EXIT.
048400
048500****** 140 -- THE ONE WSTATS RECORD TTSCHED LEFT BEHIND.  A
048600****** MISSING RECORD (E.G. TTSCHED ABENDED BEFORE WRITING IT)
048700****** IS TREATED THE SAME AS A FATAL RUN.
048800 140-LOAD-STATS.
048900     MOVE "140-LOAD-STATS" TO PARA-NAME.
049000     MOVE SPACES TO WS-STATS-LINE.
049100     MOVE "Y" TO STAT-FATAL-FLAG.
049200     READ WSTATS INTO WS-STATS-LINE-ALT
049300         AT END
049400             GO TO 140-EXIT
049500     END-READ.
049600 140-EXIT.
049700     EXIT.
049800
049900******************************************************************
050000* 200 -- BUILD THE REPORT TABLE, ONE ENTRY PER COURSE, IN         *
050100* COURSE-TABLE ORDER -- THE SAME ORDER TTSCHED WROTE ASSIGNOUT    *
050200* IN, SO THE NEXT ASSIGNOUT RECORD ALWAYS BELONGS TO THE COURSE   *
050300* TABLE ENTRY CURRENTLY BEING BUILT.                              *
050400******************************************************************
050500 200-BUILD-REPORT-TABLE.
050600     MOVE "200-BUILD-REPORT-TABLE" TO PARA-NAME.
050700     MOVE ZERO TO WS-RPT-COUNT.
050800     PERFORM 210-BUILD-ONE-ENTRY THRU 210-EXIT
050900         VARYING WS-SUB-1 FROM 1 BY 1
051000         UNTIL WS-SUB-1 > WS-CRSE-COUNT.
051100 200-EXIT.
051200     EXIT.
051300
051400 210-BUILD-ONE-ENTRY.
051500     READ ASSIGNOUT INTO ASSIGNMENT-REC
051600         AT END
051700             GO TO 210-EXIT
051800     END-READ.
051900     PERFORM 220-LOOKUP-PROF THRU 220-EXIT.
052000     PERFORM 240-LOOKUP-ROOM THRU 240-EXIT.
052100     PERFORM 260-LOOKUP-SLOT THRU 260-EXIT.
052200     ADD 1 TO WS-RPT-COUNT.
052300     MOVE WS-CRSE-CODE(WS-SUB-1)
052400         TO RPT-COURSE-CODE(WS-RPT-COUNT).
052500     MOVE WS-CRSE-NAME(WS-SUB-1)
052600         TO RPT-COURSE-NAME(WS-RPT-COUNT).
052700     MOVE ASG-QUALITY TO RPT-SCORE(WS-RPT-COUNT).
052800     IF PROF-ROW-FOUND
052900         MOVE WS-PROF-NAME(WS-FND-IDX)
053000             TO RPT-PROFESSOR(WS-RPT-COUNT)
053100     ELSE
053200         MOVE SPACES TO RPT-PROFESSOR(WS-RPT-COUNT)
053300     END-IF.
053400     IF ROOM-ROW-FOUND
053500         MOVE WS-ROOM-NAME(WS-FND-IDX)
053600             TO RPT-ROOM(WS-RPT-COUNT)
053700     ELSE
053800         MOVE SPACES TO RPT-ROOM(WS-RPT-COUNT)
053900     END-IF.
054000     IF SLOT-ROW-FOUND
054100         PERFORM 270-FILL-SLOT-FIELDS THRU 270-EXIT
054200     ELSE
054300         MOVE ZERO TO RPT-DAY-NO(WS-RPT-COUNT)
054400         MOVE "UNKNOWN  " TO RPT-DAY-NAME(WS-RPT-COUNT)
054500         MOVE SPACES TO RPT-SLOT-TIME(WS-RPT-COUNT)
054600         MOVE ZERO TO RPT-SORT-KEY(WS-RPT-COUNT)
054700     END-IF.
054800 210-EXIT.
054900     EXIT.
055000
055100 220-LOOKUP-PROF.
055200     MOVE "N" TO WS-PROF-FOUND-SW.
055300     PERFORM 230-SCAN-PROF-ROW THRU 230-EXIT
055400         VARYING WS-SUB-2 FROM 1 BY 1
055500         UNTIL WS-SUB-2 > WS-PROF-COUNT
055600            OR PROF-ROW-FOUND.
055700 220-EXIT.
055800     EXIT.
055900
056000 230-SCAN-PROF-ROW.
056100     IF WS-PROF-ID(WS-SUB-2) = ASG-PROF-ID
056200         MOVE "Y" TO WS-PROF-FOUND-SW
056300         MOVE WS-SUB-2 TO WS-FND-IDX
056400     END-IF.
056500 230-EXIT.
056600     EXIT.
056700
056800 240-LOOKUP-ROOM.
056900     MOVE "N" TO WS-ROOM-FOUND-SW.
057000     PERFORM 250-SCAN-ROOM-ROW THRU 250-EXIT
057100         VARYING WS-SUB-2 FROM 1 BY 1
057200         UNTIL WS-SUB-2 > WS-ROOM-COUNT
057300            OR ROOM-ROW-FOUND.
057400 240-EXIT.
057500     EXIT.
057600
057700 250-SCAN-ROOM-ROW.
057800     IF WS-ROOM-ID(WS-SUB-2) = ASG-ROOM-ID
057900         MOVE "Y" TO WS-ROOM-FOUND-SW
058000         MOVE WS-SUB-2 TO WS-FND-IDX
058100     END-IF.
058200 250-EXIT.
058300     EXIT.
058400
058500 260-LOOKUP-SLOT.
058600     MOVE "N" TO WS-SLOT-FOUND-SW.
058700     PERFORM 270-SCAN-SLOT-ROW THRU 270-EXIT
058800         VARYING WS-SUB-2 FROM 1 BY 1
058900         UNTIL WS-SUB-2 > WS-SLOT-COUNT
059000            OR SLOT-ROW-FOUND.
059100 260-EXIT.
059200     EXIT.
059300
059400 270-SCAN-SLOT-ROW.
059500     IF WS-SLOT-ID(WS-SUB-2) = ASG-SLOT-ID
059600         MOVE "Y" TO WS-SLOT-FOUND-SW
059700         MOVE WS-SUB-2 TO WS-FND-IDX
059800     END-IF.
059900 270-EXIT.
060000     EXIT.
060100
060200****** BUILDS THE DAY NAME, THE HH:MM-HH:MM TIME TEXT, AND THE
060300****** DAY/START-MINUTE SORT KEY FOR ONE REPORT ENTRY.  WS-FND-IDX
060400****** STILL POINTS AT THE SLOT ROW FROM 260-LOOKUP-SLOT.
060500 270-FILL-SLOT-FIELDS.
060600     MOVE WS-SLOT-DAY(WS-FND-IDX) TO RPT-DAY-NO(WS-RPT-COUNT).
060700     EVALUATE WS-SLOT-DAY(WS-FND-IDX)
060800         WHEN 1  MOVE "MONDAY   " TO RPT-DAY-NAME(WS-RPT-COUNT)
060900         WHEN 2  MOVE "TUESDAY  " TO RPT-DAY-NAME(WS-RPT-COUNT)
061000         WHEN 3  MOVE "WEDNESDAY" TO RPT-DAY-NAME(WS-RPT-COUNT)
061100         WHEN 4  MOVE "THURSDAY " TO RPT-DAY-NAME(WS-RPT-COUNT)
061200         WHEN 5  MOVE "FRIDAY   " TO RPT-DAY-NAME(WS-RPT-COUNT)
061300         WHEN 6  MOVE "SATURDAY " TO RPT-DAY-NAME(WS-RPT-COUNT)
061400         WHEN 7  MOVE "SUNDAY   " TO RPT-DAY-NAME(WS-RPT-COUNT)
061500         WHEN OTHER
061600                 MOVE "UNKNOWN  " TO RPT-DAY-NAME(WS-RPT-COUNT)
061700     END-EVALUATE.
061800     MOVE WS-SLOT-START-HH(WS-FND-IDX)(1:2)
061900         TO RPT-SLOT-TIME(WS-RPT-COUNT)(1:2).
062000     MOVE ":" TO RPT-SLOT-TIME(WS-RPT-COUNT)(3:1).
062100     MOVE WS-SLOT-START-MM(WS-FND-IDX)(1:2)
062200         TO RPT-SLOT-TIME(WS-RPT-COUNT)(4:2).
062300     MOVE "-" TO RPT-SLOT-TIME(WS-RPT-COUNT)(6:1).
062400     MOVE WS-SLOT-END-HH(WS-FND-IDX)(1:2)
062500         TO RPT-SLOT-TIME(WS-RPT-COUNT)(7:2).
062600     MOVE ":" TO RPT-SLOT-TIME(WS-RPT-COUNT)(9:1).
062700     MOVE WS-SLOT-END-MM(WS-FND-IDX)(1:2)
062800         TO RPT-SLOT-TIME(WS-RPT-COUNT)(10:2).
062900     COMPUTE WS-START-MIN =
063000         WS-SLOT-START-HH(WS-FND-IDX) * 60
063100             + WS-SLOT-START-MM(WS-FND-IDX).
063200     COMPUTE RPT-SORT-KEY(WS-RPT-COUNT) =
063300         WS-SLOT-DAY(WS-FND-IDX) * 10000 + WS-START-MIN.
063400     MOVE RPT-SORT-KEY(WS-RPT-COUNT) TO WS-DIAG-SORTKEY-X.
063500 270-EXIT.
063600     EXIT.
063700
063800******************************************************************
063900* 300 -- SORT THE REPORT TABLE ASCENDING BY RPT-SORT-KEY (DAY     *
064000* MAJOR, START-MINUTE MINOR).  STABLE INSERTION SORT, SAME        *
064100* SHIFT-AND-HOLD TECHNIQUE AS TTEDIT'S MASTER-TABLE SORTS AND     *
064200* TTSCHED'S MRV-ORDER SORT.  SLOT 501 IS THE HOLD AREA.           *
064300******************************************************************
064400 300-SORT-REPORT-TABLE.
064500     MOVE "300-SORT-REPORT-TABLE" TO PARA-NAME.
064600     IF WS-RPT-COUNT > 1
064700         PERFORM 310-SORT-STEP THRU 310-EXIT
064800             VARYING WS-SUB-1 FROM 2 BY 1
064900             UNTIL WS-SUB-1 > WS-RPT-COUNT
065000     END-IF.
065100 300-EXIT.
065200     EXIT.
065300
065400 310-SORT-STEP.
065500     MOVE WS-RPT-ENTRY(WS-SUB-1) TO WS-RPT-ENTRY(501).
065600     MOVE WS-SUB-1 TO WS-SUB-2.
065700     PERFORM 320-SHIFT-DOWN THRU 320-EXIT.
065800     MOVE WS-RPT-ENTRY(501) TO WS-RPT-ENTRY(WS-SUB-2).
065900 310-EXIT.
066000     EXIT.
066100
066200 320-SHIFT-DOWN.
066300     IF WS-SUB-2 = 1
066400         GO TO 320-EXIT.
066500     COMPUTE WS-FND-IDX = WS-SUB-2 - 1.
066600     IF RPT-SORT-KEY(WS-FND-IDX) NOT > RPT-SORT-KEY(501)
066700         GO TO 320-EXIT.
066800     MOVE WS-RPT-ENTRY(WS-FND-IDX) TO WS-RPT-ENTRY(WS-SUB-2).
066900     SUBTRACT 1 FROM WS-SUB-2.
067000     GO TO 320-SHIFT-DOWN.
067100 320-EXIT.
067200     EXIT.
067300
067400******************************************************************
067500* 400 -- PRINT THE TIMETABLE, ONE DETAIL LINE PER SORTED ENTRY,   *
067600* WITH A "DAY TOTAL" LINE EVERY TIME THE DAY CHANGES, FOLLOWED BY *
067700* THE FINAL STATISTICS BLOCK FROM WSTATS.                        *
067800******************************************************************
067900 400-WRITE-TIMETABLE.
068000     MOVE "400-WRITE-TIMETABLE" TO PARA-NAME.
068100     MOVE "Y" TO WS-FIRST-LINE-SW.
068200     MOVE ZERO TO WS-DAY-BREAK-COUNT.
068300     PERFORM 430-WRITE-ONE-DETAIL THRU 430-EXIT
068400         VARYING WS-SUB-1 FROM 1 BY 1
068500         UNTIL WS-SUB-1 > WS-RPT-COUNT.
068600     IF NOT FIRST-DETAIL-LINE
068700         PERFORM 440-WRITE-DAY-TOTAL THRU 440-EXIT
068800     END-IF.
068900     PERFORM 450-WRITE-SUMMARY THRU 450-EXIT.
069000 400-EXIT.
069100     EXIT.
069200
069300 410-WRITE-PAGE-HDR.
069400     ADD 1 TO WS-PAGE-COUNT.
069500     MOVE WS-PAGE-COUNT TO HDR-PAGE-NO.
069600     MOVE WS-RUN-DATE TO HDR-RUN-DATE.
069700     WRITE RPT-REC FROM WS-PAGE-HDR-LINE
069800         AFTER ADVANCING NEXT-PAGE.
069900     WRITE RPT-REC FROM WS-BLANK-LINE
070000         AFTER ADVANCING 1.
070100     PERFORM 420-WRITE-COLM-HDR THRU 420-EXIT.
070200     MOVE 4 TO WS-LINE-COUNT.
070300 410-EXIT.
070400     EXIT.
070500
070600 420-WRITE-COLM-HDR.
070700     WRITE RPT-REC FROM WS-COLM-HDR-LINE
070800         AFTER ADVANCING 1.
070900     WRITE RPT-REC FROM WS-BLANK-LINE
071000         AFTER ADVANCING 1.
071100 420-EXIT.
071200     EXIT.
071300
071400****** 430 -- ONE DETAIL LINE.  A DAY-TOTAL LINE IS WRITTEN
071500****** FIRST WHENEVER THE DAY CHANGES FROM THE LINE BEFORE IT,
071600****** AND A FRESH PAGE IS STARTED EVERY 50 PRINT LINES.
071700 430-WRITE-ONE-DETAIL.
071800     IF FIRST-DETAIL-LINE
071900         MOVE "N" TO WS-FIRST-LINE-SW
072000         MOVE RPT-DAY-NO(WS-SUB-1) TO WS-CUR-DAY
072100         PERFORM 410-WRITE-PAGE-HDR THRU 410-EXIT
072200     ELSE
072300         IF RPT-DAY-NO(WS-SUB-1) NOT = WS-CUR-DAY
072400             PERFORM 440-WRITE-DAY-TOTAL THRU 440-EXIT
072500             MOVE RPT-DAY-NO(WS-SUB-1) TO WS-CUR-DAY
072600         END-IF
072700     END-IF.
072800     IF WS-LINE-COUNT > 50
072900         PERFORM 410-WRITE-PAGE-HDR THRU 410-EXIT
073000     END-IF.
073100     MOVE RPT-DAY-NAME(WS-SUB-1) TO DTL-DAY.
073200     MOVE RPT-SLOT-TIME(WS-SUB-1) TO DTL-SLOT-TIME.
073300     MOVE RPT-COURSE-CODE(WS-SUB-1) TO DTL-COURSE-CODE.
073400     MOVE RPT-COURSE-NAME(WS-SUB-1) TO DTL-COURSE-NAME.
073500     MOVE RPT-PROFESSOR(WS-SUB-1) TO DTL-PROFESSOR.
073600     MOVE RPT-ROOM(WS-SUB-1) TO DTL-ROOM.
073700     MOVE RPT-SCORE(WS-SUB-1) TO DTL-SCORE.
073800     WRITE RPT-REC FROM WS-DETAIL-LINE
073900         AFTER ADVANCING 1.
074000     ADD 1 TO WS-LINE-COUNT.
074100     ADD 1 TO WS-DAY-BREAK-COUNT.
074200 430-EXIT.
074300     EXIT.
074400
074500 440-WRITE-DAY-TOTAL.
074600     MOVE WS-DAY-BREAK-COUNT TO DTOT-COUNT.
074700     WRITE RPT-REC FROM WS-DAY-TOTAL-LINE
074800         AFTER ADVANCING 1.
074900     WRITE RPT-REC FROM WS-BLANK-LINE
075000         AFTER ADVANCING 1.
075100     ADD 2 TO WS-LINE-COUNT.
075200     MOVE ZERO TO WS-DAY-BREAK-COUNT.
075300 440-EXIT.
075400     EXIT.
075500
075600****** 450 -- FINAL STATISTICS BLOCK, STRAIGHT OFF THE WSTATS
075700****** RECORD TTSCHED WROTE.
075800 450-WRITE-SUMMARY.
075900     IF WS-LINE-COUNT > 44
076000         PERFORM 410-WRITE-PAGE-HDR THRU 410-EXIT
076100     END-IF.
076200     MOVE STAT-TOTAL-ASSIGNMENTS TO SUM1-TOTAL-ASGN.
076300     MOVE STAT-COURSES-TOTAL TO SUM1-COURSES.
076400     WRITE RPT-REC FROM WS-SUMMARY-LINE-1
076500         AFTER ADVANCING 2.
076600     MOVE STAT-PROFS-USED TO SUM2-PROFS.
076700     MOVE STAT-ROOMS-USED TO SUM2-ROOMS.
076800     MOVE STAT-SLOTS-USED TO SUM2-SLOTS.
076900     WRITE RPT-REC FROM WS-SUMMARY-LINE-2
077000         AFTER ADVANCING 1.
077100     MOVE STAT-CONFLICT-COUNT TO SUM3-CONFLICTS.
077200     MOVE STAT-SCHED-QUALITY TO SUM3-QUALITY.
077300     WRITE RPT-REC FROM WS-SUMMARY-LINE-3
077400         AFTER ADVANCING 1.
077500     MOVE STAT-FITNESS TO SUM4-FITNESS.
077600     MOVE STAT-AVG-ROOM-UTIL TO SUM4-AVG-UTIL.
077700     MOVE STAT-MAX-ROOM-USAGE TO SUM4-MAX-USAGE.
077800     WRITE RPT-REC FROM WS-SUMMARY-LINE-4
077900         AFTER ADVANCING 1.
078000 450-EXIT.
078100     EXIT.
078200
078300******************************************************************
078400* 800 -- NOTICE PAGE FOR A FATAL RUN OR A SEARCH THAT FOUND NO    *
078500* SOLUTION.  NO TIMETABLE IS PRINTED -- JUST THE REASON AND THE   *
078600* SAME STATISTICS BLOCK 450 WOULD PRINT, ZEROED BY TTSCHED'S OWN  *
078700* 800-FATAL-BYPASS OR LEFT AT ZERO ASSIGNMENTS BY 500.            *
078800******************************************************************
078900 800-WRITE-NOTICE-PAGE.
079000     MOVE "800-WRITE-NOTICE-PAGE" TO PARA-NAME.
079100     PERFORM 410-WRITE-PAGE-HDR THRU 410-EXIT.
079200     IF STAT-FATAL-FLAG = "Y"
079300         MOVE "RUN TERMINATED -- VALIDATION FAILED, SEE ERRFILE"
079400             TO NOTICE-TEXT
079500     ELSE
079600         MOVE "NO SOLUTION FOUND -- NO FEASIBLE SCHEDULE EXISTS"
079700             TO NOTICE-TEXT
079800     END-IF.
079900     WRITE RPT-REC FROM WS-NOTICE-LINE
080000         AFTER ADVANCING 2.
080100     PERFORM 450-WRITE-SUMMARY THRU 450-EXIT.
080200 800-EXIT.
080300     EXIT.
080400
080500 900-HOUSEKEEPING.
080600     MOVE "900-HOUSEKEEPING" TO PARA-NAME.
080700     CLOSE WCOURSE, WPROFESSOR, WROOM, WSLOT, ASSIGNOUT, WSTATS,
080800           RPTFILE, SYSOUT.
080900     GOBACK.
081000
081100****** ABEND HANDLING -- SAME HOUSE CONVENTION AS TTEDIT AND
081200****** TTSCHED.  NOT EXPECTED TO BE REACHED IN NORMAL OPERATION.
081300 1000-ABEND-RTN.
081400     MOVE PARA-NAME TO ABEND-PARA-OUT.
081500     MOVE ABEND-LINE-ALT TO SYSOUT-REC.
081600     WRITE SYSOUT-REC.
081700     DISPLAY "TTRPT ABEND IN " PARA-NAME UPON CONSOLE.
081800     DIVIDE ZERO-VAL INTO ONE-VAL.
