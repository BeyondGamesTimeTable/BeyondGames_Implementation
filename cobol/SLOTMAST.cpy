000100******************************************************************
000200* UNIV0001.TIME-SLOT RECORD LAYOUT                               *
000300*        COPYLIB MEMBER SLOTMAST                                  *
000400*        ACTION(REPLACE)                                         *
000500*        ONE RECORD PER SCHEDULABLE TIME SLOT IN THE WEEK        *
000600*        FIXED 40-BYTE RECORD, LINE SEQUENTIAL                   *
000700******************************************************************
000800* CHANGE LOG                                                     *
000900*  03/18/94  RTW  0004  INITIAL COPYBOOK FOR TERM SCHEDULING     *    0004
001000*  07/02/98  DLK  0042  ADDED SLOT-TYPE FOR BREAK/LUNCH CODES    *    0042
001100******************************************************************
001200 01  SLOT-REC.
001300     05  SLOT-ID                      PIC X(08).
001400     05  SLOT-DAY                         PIC 9(01).
001500     05  SLOT-TIME-FIELDS.
001600         10  SLOT-START-HH                PIC 9(02).
001700         10  SLOT-START-MM                PIC 9(02).
001800         10  SLOT-END-HH                  PIC 9(02).
001900         10  SLOT-END-MM                  PIC 9(02).
002000     05  SLOT-TIME-NUM REDEFINES SLOT-TIME-FIELDS
002100                                  PIC 9(08).
002200     05  SLOT-TYPE                    PIC X(01).
002300         88  SLOT-IS-REGULAR        VALUE "R".
002400         88  SLOT-IS-BREAK          VALUE "B".
002500         88  SLOT-IS-LUNCH          VALUE "L".
002600         88  SLOT-IS-EXTENDED       VALUE "E".
002700         88  VALID-SLOT-TYPE        VALUES ARE "R" "B" "L" "E".
002800     05  SLOT-IS-ACTIVE               PIC X(01).
002900         88  SLOT-ACTIVE            VALUE "Y".
003000     05  FILLER                       PIC X(21).
