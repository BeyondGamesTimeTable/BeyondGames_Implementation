000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ROOMCHK.
000400 AUTHOR. D L KLEIN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/01/94.
000700 DATE-COMPILED. 04/01/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* ROOMCHK - ROOM SUITABILITY/FIT SCORER                         *
001100*                                                                *
001200* CALLED ONCE PER CANDIDATE (COURSE,ROOM) PAIR OUT OF TTSCHED'S  *
001300* DOMAIN-BUILD STEP.  A ROOM IS SUITABLE WHEN IT IS MARKED       *
001400* AVAILABLE, ITS CAPACITY COVERS THE COURSE, A LABORATORY        *
001500* COURSE SITS ONLY IN A LABORATORY OR COMPUTER-LAB ROOM (EVERY   *
001600* OTHER COURSE TYPE MAY USE ANY ROOM TYPE), AND THE ROOM CARRIES *
001700* EVERY EQUIPMENT FLAG THE COURSE NEEDS.  THE FIT SCORE STARTS   *
001800* AT .5000, ADDS A BONUS WHEN THE ROOM TYPE IS A NATURAL MATCH   *
001900* FOR THE COURSE TYPE, AND ADDS A SECOND BONUS WHEN THE ROOM'S   *
002000* CAPACITY IS CLOSE TO THE COURSE SIZE RATHER THAN OVERSIZED.    *
002100******************************************************************
002200* CHANGE LOG                                                     *
002300*  04/01/94  RTW  0008  INITIAL VERSION                          *    0008
002400*  02/11/96  DLK  0020  ADDED EQUIPMENT-FLAG SUPERSET TEST       *    0020
002500*  02/02/00  DLK  0052  ROOM-TYPE/COURSE-TYPE MATRIX REWRITTEN   *    0052
002600*                       TO A TABLE LOOKUP, WAS A LONG IF CHAIN   *
002700*  06/30/03  RTW  0061  TYPE-MATCH HARD RULE NARROWED TO LAB     *    0061
002800*                       COURSES ONLY, PER REGISTRAR RULING --    *
002900*                       LECTURE/TUTORIAL/SEMINAR MAY SIT IN ANY  *
003000*                       ROOM TYPE.  FIT TABLE NOW FEEDS THE      *
003100*                       SCORE BONUS ONLY, NOT THE HARD GATE      *
003200*  04/03/07  PJM  0072  GUARD AGAINST ZERO ROOM CAPACITY BEFORE  *    0072
003300*                       THE CAPACITY-BONUS DIVIDE                *
003400*  02/17/09  RTW  0078  WS-FIT-LOADED-SW/WS-SUB/WS-TYPE-TALLY/   *    0078
003500*                       WS-CAP-RATIO RECAST AS 77-LEVEL ITEMS -- *
003600*                       SHOP STANDARD, NOT LONE 01s               *
003700*  03/09/09  DLK  0086  LINKAGE SECTION NAMES DROPPED THE LK-    *    0086
003800*                       PREFIX -- THIS SHOP'S OWN CALLED          *
003900*                       SUBPROGRAMS NEVER PREFIX USING PARMS      *
004000******************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER. IBM-390.
004500 OBJECT-COMPUTER. IBM-390.
004600 SPECIAL-NAMES.
004700     C01 IS NEXT-PAGE.
004800
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100****** TYPE-MATCH BONUS TABLE.  ONE ENTRY PER COURSE TYPE THAT
005200****** EARNS THE .3000 ROOM-TYPE BONUS, LISTING THE ROOM TYPES
005300****** THAT EARN IT.  TUTORIAL AND SEMINAR COURSES EARN NO
005400****** TYPE-MATCH BONUS AND SO CARRY NO ENTRY HERE.  LOADED
005500****** ONCE BY 050-INIT-FIT-TABLE ON THE FIRST CALL.
005600 01  WS-FIT-TABLE.
005700     05  WS-FIT-ENTRY OCCURS 2 TIMES.
005800         10  WS-FIT-COURSE-TYPE       PIC X(01).
005900         10  WS-FIT-ROOM-TYPES        PIC X(02).
006000
006100****** SCRATCH SWITCH/SUBSCRIPTS/RATIO -- 77-LEVEL PER TICKET 0078,
006200****** HOUSE STANDARD FOR SCRATCH SCALARS (SEE DALYEDIT'S 77
006300****** MORE-PATSORT-SW).
006400 77  WS-FIT-LOADED-SW                 PIC X(01) VALUE "N".
006500     88  FIT-TABLE-LOADED           VALUE "Y".
006600 77  WS-SUB                           PIC 9(02) COMP.
006700 77  WS-TYPE-TALLY                    PIC 9(02) COMP.
006800 77  WS-CAP-RATIO                     PIC 9V9999 COMP-3.
006900
007000****** DIAGNOSTIC DUMP AREA FOR THE FIT SCORE -- SEE PROFCHK.
007100 01  WS-DIAG-AREA.
007200     05  WS-DIAG-SCORE-X              PIC 9V9999.
007300 01  WS-DIAG-SCORE-ALT REDEFINES WS-DIAG-AREA.
007400     05  WS-DIAG-SCORE-N              PIC 9(05).
007500 01  WS-DIAG-SCORE-CHAR REDEFINES WS-DIAG-AREA.
007600     05  WS-DIAG-SCORE-C              PIC X(05).
007700 01  WS-DIAG-SCORE-BYTES REDEFINES WS-DIAG-AREA.
007800     05  WS-DIAG-BYTE-1               PIC X(01).
007900     05  WS-DIAG-BYTE-2               PIC X(01).
008000     05  WS-DIAG-BYTE-3               PIC X(01).
008100     05  WS-DIAG-BYTE-4               PIC X(01).
008200     05  WS-DIAG-BYTE-5               PIC X(01).
008300
008400 LINKAGE SECTION.
008500 01  COURSE-TYPE                   PIC X(01).
008600 01  COURSE-CAPACITY                   PIC 9(03).
008700 01  COURSE-EQUIP-FLAGS             PIC X(03).
008800 01  ROOM-TYPE                     PIC X(01).
008900 01  ROOM-CAPACITY                     PIC 9(03).
009000 01  ROOM-FEATURE-FLAGS            PIC X(03).
009100 01  ROOM-IS-AVAILABLE              PIC X(01).
009200 01  ROOM-SUITABLE                  PIC X(01).
009300     88  ROOM-IS-SUITABLE        VALUE "Y".
009400 01  ROOM-SCORE                    PIC 9V9999 COMP-3.
009500
009600 PROCEDURE DIVISION USING COURSE-TYPE, COURSE-CAPACITY,
009700             COURSE-EQUIP-FLAGS, ROOM-TYPE,
009800             ROOM-CAPACITY, ROOM-FEATURE-FLAGS,
009900             ROOM-IS-AVAILABLE, ROOM-SUITABLE,
010000             ROOM-SCORE.
010100 100-MAINLINE.
010200     IF NOT FIT-TABLE-LOADED
010300         PERFORM 050-INIT-FIT-TABLE THRU 050-EXIT.
010400     MOVE "N" TO ROOM-SUITABLE.
010500     MOVE 0.0000 TO ROOM-SCORE.
010600     IF ROOM-IS-AVAILABLE NOT = "Y"
010700         GO TO 100-EXIT.
010800     IF ROOM-CAPACITY < COURSE-CAPACITY
010900         GO TO 100-EXIT.
011000     PERFORM 200-CHECK-TYPE-MATCH THRU 200-EXIT.
011100     IF NOT ROOM-IS-SUITABLE
011200         GO TO 100-EXIT.
011300     PERFORM 300-CHECK-EQUIPMENT THRU 300-EXIT.
011400     IF NOT ROOM-IS-SUITABLE
011500         GO TO 100-EXIT.
011600     PERFORM 400-SCORE-SUITABILITY THRU 400-EXIT.
011700     MOVE ROOM-SCORE TO WS-DIAG-SCORE-X.
011800 100-EXIT.
011900     EXIT.
012000
012100****** LOADS THE TYPE-MATCH BONUS TABLE ONE TIME.  SEE THE
012200****** CHANGE LOG ENTRY FOR TICKET 0052 -- THIS REPLACED A LONG
012300****** IF CHAIN WITH A TABLE THE REGISTRAR CAN GET US TO CHANGE
012400****** WITHOUT A RECOMPILE OF THE CALLING PROGRAMS.
012500 050-INIT-FIT-TABLE.
012600     MOVE "L" TO WS-FIT-COURSE-TYPE(1).
012700     MOVE "C " TO WS-FIT-ROOM-TYPES(1).
012800     MOVE "B" TO WS-FIT-COURSE-TYPE(2).
012900     MOVE "BP" TO WS-FIT-ROOM-TYPES(2).
013000     SET FIT-TABLE-LOADED TO TRUE.
013100 050-EXIT.
013200     EXIT.
013300
013400****** THE HARD TYPE GATE APPLIES TO LABORATORY COURSES ONLY --
013500****** PER TICKET 0061, EVERY OTHER COURSE TYPE MAY SIT IN ANY
013600****** ROOM TYPE THAT OTHERWISE PASSES AVAILABILITY, CAPACITY,
013700****** AND EQUIPMENT.
013800 200-CHECK-TYPE-MATCH.
013900     MOVE "Y" TO ROOM-SUITABLE.
014000     IF COURSE-TYPE = "B"
014100         MOVE "N" TO ROOM-SUITABLE
014200         IF ROOM-TYPE = "B" OR ROOM-TYPE = "P"
014300             MOVE "Y" TO ROOM-SUITABLE
014400         END-IF
014500     END-IF.
014600 200-EXIT.
014700     EXIT.
014800
014900 300-CHECK-EQUIPMENT.
015000     MOVE "Y" TO ROOM-SUITABLE.
015100     IF COURSE-EQUIP-FLAGS(1:1) = "Y" AND
015200        ROOM-FEATURE-FLAGS(1:1) NOT = "Y"
015300         MOVE "N" TO ROOM-SUITABLE.
015400     IF COURSE-EQUIP-FLAGS(2:1) = "Y" AND
015500        ROOM-FEATURE-FLAGS(2:1) NOT = "Y"
015600         MOVE "N" TO ROOM-SUITABLE.
015700     IF COURSE-EQUIP-FLAGS(3:1) = "Y" AND
015800        ROOM-FEATURE-FLAGS(3:1) NOT = "Y"
015900         MOVE "N" TO ROOM-SUITABLE.
016000 300-EXIT.
016100     EXIT.
016200
016300****** BASE .5000, +.3000 WHEN THE ROOM TYPE IS A NATURAL MATCH
016400****** FOR THE COURSE TYPE (TABLE LOOKUP), PLUS A CAPACITY-FIT
016500****** BONUS, CAPPED AT 1.0000.
016600 400-SCORE-SUITABILITY.
016700     MOVE 0.5000 TO ROOM-SCORE.
016800     PERFORM 410-ADD-TYPE-BONUS THRU 410-EXIT
016900         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 2.
017000     PERFORM 420-ADD-CAPACITY-BONUS THRU 420-EXIT.
017100     IF ROOM-SCORE > 1.0000
017200         MOVE 1.0000 TO ROOM-SCORE.
017300 400-EXIT.
017400     EXIT.
017500
017600 410-ADD-TYPE-BONUS.
017700     IF WS-FIT-COURSE-TYPE(WS-SUB) = COURSE-TYPE
017800         MOVE ZERO TO WS-TYPE-TALLY
017900         INSPECT WS-FIT-ROOM-TYPES(WS-SUB) TALLYING
018000             WS-TYPE-TALLY FOR ALL ROOM-TYPE
018100         IF WS-TYPE-TALLY > ZERO
018200             ADD 0.3000 TO ROOM-SCORE
018300         END-IF
018400     END-IF.
018500 410-EXIT.
018600     EXIT.
018700
018800 420-ADD-CAPACITY-BONUS.
018900     IF ROOM-CAPACITY = ZERO
019000         GO TO 420-EXIT.
019100     COMPUTE WS-CAP-RATIO ROUNDED =
019200         COURSE-CAPACITY / ROOM-CAPACITY.
019300     IF WS-CAP-RATIO NOT < 0.7000 AND WS-CAP-RATIO NOT > 0.9000
019400         ADD 0.2000 TO ROOM-SCORE
019500     ELSE
019600         IF WS-CAP-RATIO > 0.9000
019700             ADD 0.1000 TO ROOM-SCORE
019800         END-IF
019900     END-IF.
020000 420-EXIT.
020100     EXIT.
020200
020300 999-RETURN.
020400     GOBACK.
