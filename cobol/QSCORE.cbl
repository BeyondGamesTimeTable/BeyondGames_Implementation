000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  QSCORE.
000400 AUTHOR. R T WREN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/04/94.
000700 DATE-COMPILED. 04/04/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* QSCORE - PER-ASSIGNMENT QUALITY SCORE COMBINER                 *
001100*                                                                *
001200* CALLED ONCE PER FINAL (COURSE,PROFESSOR,ROOM,SLOT) ASSIGNMENT  *
001300* OUT OF TTSCHED'S SOLUTION-CONVERSION STEP, AFTER PROFCHK,      *
001400* ROOMCHK AND SLOTCHK HAVE ALREADY SCORED THEIR OWN PIECE OF     *
001500* THE TRIPLE.  COMBINES THE THREE COMPONENT SCORES INTO THE ONE  *
001600* NUMBER PRINTED ON THE TIMETABLE REPORT AND CARRIED ON THE      *
001700* ASSIGNMENT OUTPUT RECORD.                                      *
001800******************************************************************
001900* CHANGE LOG                                                     *
002000*  04/04/94  RTW  0010  INITIAL VERSION                          *    0010
002100*  09/23/96  RTW  0014  WEIGHTS RESET TO .2/.3/.2 OVER BASE 1.0  *    0014
002200*                       PER REGISTRAR'S SCORING MEMO             *
002300*  03/02/98  PJM  0039  Y2K SWEEP - NO DATE FIELDS IN THIS MODULE*    0039
002400*  02/17/09  RTW  0080  WS-SLOT-PORTION/WS-PROF-PORTION/         *    0080
002500*                       WS-ROOM-PORTION RECAST AS 77-LEVEL       *
002600*                       ITEMS -- SHOP STANDARD, NOT LONE 01s      *
002700*  03/09/09  DLK  0088  LINKAGE SECTION NAMES DROPPED THE LK-    *    0088
002800*                       PREFIX -- THIS SHOP'S OWN CALLED          *
002900*                       SUBPROGRAMS NEVER PREFIX USING PARMS      *
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SOURCE-COMPUTER. IBM-390.
003500 OBJECT-COMPUTER. IBM-390.
003600 SPECIAL-NAMES.
003700     C01 IS NEXT-PAGE.
003800
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100****** SCRATCH SCORE-PORTION ACCUMULATORS -- 77-LEVEL PER TICKET
004200****** 0080, HOUSE STANDARD FOR SCRATCH SCALARS (SEE DALYEDIT'S
004300****** 77 WS-DATE).
004400 77  WS-SLOT-PORTION                  PIC 9V9999 COMP-3.
004500 77  WS-PROF-PORTION                  PIC 9V9999 COMP-3.
004600 77  WS-ROOM-PORTION                  PIC 9V9999 COMP-3.
004700
004800****** DIAGNOSTIC DUMP AREA FOR THE COMBINED SCORE -- SEE
004900****** PROFCHK, WHICH ESTABLISHED THIS CONVENTION.
005000 01  WS-DIAG-AREA.
005100     05  WS-DIAG-SCORE-X              PIC 9V9999.
005200 01  WS-DIAG-SCORE-ALT REDEFINES WS-DIAG-AREA.
005300     05  WS-DIAG-SCORE-N              PIC 9(05).
005400 01  WS-DIAG-SCORE-CHAR REDEFINES WS-DIAG-AREA.
005500     05  WS-DIAG-SCORE-C              PIC X(05).
005600 01  WS-DIAG-SCORE-BYTES REDEFINES WS-DIAG-AREA.
005700     05  WS-DIAG-BYTE-1               PIC X(01).
005800     05  WS-DIAG-BYTE-2               PIC X(01).
005900     05  WS-DIAG-BYTE-3               PIC X(01).
006000     05  WS-DIAG-BYTE-4               PIC X(01).
006100     05  WS-DIAG-BYTE-5               PIC X(01).
006200
006300 LINKAGE SECTION.
006400 01  SLOT-SCORE                    PIC 9V9999 COMP-3.
006500 01  PROF-SCORE                    PIC 9V9999 COMP-3.
006600 01  ROOM-SCORE                    PIC 9V9999 COMP-3.
006700 01  QUALITY-SCORE                 PIC 9V9999 COMP-3.
006800
006900 PROCEDURE DIVISION USING SLOT-SCORE, PROF-SCORE,
007000             ROOM-SCORE, QUALITY-SCORE.
007100 100-MAINLINE.
007200     COMPUTE WS-SLOT-PORTION ROUNDED = SLOT-SCORE * 0.2000.
007300     COMPUTE WS-PROF-PORTION ROUNDED = PROF-SCORE * 0.3000.
007400     COMPUTE WS-ROOM-PORTION ROUNDED = ROOM-SCORE * 0.2000.
007500     COMPUTE QUALITY-SCORE ROUNDED =
007600         1.0000 + WS-SLOT-PORTION + WS-PROF-PORTION
007700                + WS-ROOM-PORTION.
007800     MOVE QUALITY-SCORE TO WS-DIAG-SCORE-X.
007900 100-EXIT.
008000     EXIT.
008100
008200 999-RETURN.
008300     GOBACK.
