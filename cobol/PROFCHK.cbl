000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  PROFCHK.
000400 AUTHOR. R T WREN.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/01/94.
000700 DATE-COMPILED. 04/01/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* PROFCHK - PROFESSOR AVAILABILITY/PREFERENCE SCORER             *
001100*                                                                *
001200* CALLED ONCE PER CANDIDATE (PROFESSOR,SLOT) PAIR OUT OF         *
001300* TTSCHED'S DOMAIN-BUILD AND BACKTRACK STEPS.  THE CALLER HAS    *
001400* ALREADY LOOKED UP THE PROFAVAIL EXCEPTION ROW, IF ANY, AND     *
001500* PASSES ITS STATUS BYTE (OR SPACE WHEN NO EXCEPTION EXISTS).    *
001600* ONLY AVAILABLE (A, OR NO ROW AT ALL) AND PREFERRED (P) PASS    *
001700* THE HARD FEASIBILITY GATE -- NOT-PREFERRED (N) FAILS IT THE    *
001800* SAME AS UNAVAILABLE (U), PER THE REGISTRAR'S RULING THAT A     *
001900* PROFESSOR'S "RATHER NOT" CARRIES THE SAME WEIGHT AS A FLAT     *
002000* "CANNOT" WHEN THE SCHEDULE IS BEING BUILT.  RETURNS A Y/N      *
002100* SUITABILITY FLAG AND A 0-1 PREFERENCE SCORE FOR THE QUALITY    *
002200* FORMULA.                                                       *
002300******************************************************************
002400* CHANGE LOG                                                     *
002500*  04/01/94  RTW  0007  INITIAL VERSION                          *    0007
002600*  09/23/96  RTW  0013  ADDED PREFERRED/NOT-PREFERRED SCORING    *    0013
002700*  03/02/98  PJM  0037  Y2K SWEEP - NO DATE FIELDS IN THIS MODULE*    0037
002800*  06/09/98  DLK  0040  NOT-PREFERRED RECLASSED AS A HARD        *    0040
002900*                       UNAVAILABLE PER REGISTRAR RULING 98-11   *
003000*  02/17/09  RTW  0041  WS-SCRATCH-SCORE RECAST AS A 77-LEVEL    *    0041
003100*                       ITEM -- SHOP STANDARD, NOT AN 01 BY      *
003200*                       ITSELF                                   *
003300*  03/09/09  DLK  0085  LINKAGE SECTION NAMES DROPPED THE LK-    *    0085
003400*                       PREFIX -- THIS SHOP'S OWN CALLED          *
003500*                       SUBPROGRAMS NEVER PREFIX USING PARMS      *
003600******************************************************************
003700
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER. IBM-390.
004100 OBJECT-COMPUTER. IBM-390.
004200 SPECIAL-NAMES.
004300     C01 IS NEXT-PAGE.
004400
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700****** SCRATCH ACCUMULATOR -- 77-LEVEL PER TICKET 0041, HOUSE
004800****** STANDARD FOR SCRATCH SCALARS (SEE DALYEDIT'S 77 WS-DATE).
004900 77  WS-SCRATCH-SCORE                 PIC 9V9999 COMP-3.
005000
005100****** DIAGNOSTIC DUMP AREA -- LETS AN ABEND DUMP OR A DISPLAY
005200****** STATEMENT SHOW THE LAST SCORE COMPUTED IN THREE VIEWS.
005300 01  WS-DIAG-AREA.
005400     05  WS-DIAG-SCORE-X              PIC 9V9999.
005500 01  WS-DIAG-SCORE-ALT REDEFINES WS-DIAG-AREA.
005600     05  WS-DIAG-SCORE-N              PIC 9(05).
005700 01  WS-DIAG-SCORE-CHAR REDEFINES WS-DIAG-AREA.
005800     05  WS-DIAG-SCORE-C              PIC X(05).
005900 01  WS-DIAG-SCORE-BYTES REDEFINES WS-DIAG-AREA.
006000     05  WS-DIAG-BYTE-1               PIC X(01).
006100     05  WS-DIAG-BYTE-2               PIC X(01).
006200     05  WS-DIAG-BYTE-3               PIC X(01).
006300     05  WS-DIAG-BYTE-4               PIC X(01).
006400     05  WS-DIAG-BYTE-5               PIC X(01).
006500
006600 LINKAGE SECTION.
006700 01  AVL-STATUS                    PIC X(01).
006800     88  STATUS-AVAILABLE        VALUE "A".
006900     88  STATUS-UNAVAILABLE      VALUE "U".
007000     88  STATUS-PREFERRED        VALUE "P".
007100     88  STATUS-NOT-PREFERRED    VALUE "N".
007200     88  STATUS-NO-EXCEPTION     VALUE " ".
007300 01  PROF-AVAILABLE                PIC X(01).
007400     88  PROF-IS-AVAILABLE      VALUE "Y".
007500 01  PROF-SCORE                    PIC 9V9999 COMP-3.
007600
007700 PROCEDURE DIVISION USING AVL-STATUS, PROF-AVAILABLE,
007800             PROF-SCORE.
007900 100-MAINLINE.
008000     EVALUATE TRUE
008100         WHEN STATUS-UNAVAILABLE
008200             MOVE "N" TO PROF-AVAILABLE
008300             MOVE 0.0000 TO PROF-SCORE
008400         WHEN STATUS-NOT-PREFERRED
008500             MOVE "N" TO PROF-AVAILABLE
008600             MOVE 0.0000 TO PROF-SCORE
008700         WHEN STATUS-PREFERRED
008800             MOVE "Y" TO PROF-AVAILABLE
008900             MOVE 1.0000 TO PROF-SCORE
009000         WHEN STATUS-AVAILABLE
009100             MOVE "Y" TO PROF-AVAILABLE
009200             MOVE 0.5000 TO PROF-SCORE
009300         WHEN OTHER
009400             MOVE "Y" TO PROF-AVAILABLE
009500             MOVE 0.5000 TO PROF-SCORE
009600     END-EVALUATE.
009700     MOVE PROF-SCORE TO WS-DIAG-SCORE-X.
009800 100-EXIT.
009900     EXIT.
010000 999-RETURN.
010100     GOBACK.
