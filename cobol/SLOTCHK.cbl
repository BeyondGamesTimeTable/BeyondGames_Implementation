000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  SLOTCHK.
000400 AUTHOR. P J MYERS.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 04/02/94.
000700 DATE-COMPILED. 04/02/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* SLOTCHK - TIME-SLOT SUITABILITY/PREFERENCE SCORER              *
001100*                                                                *
001200* CALLED ONCE PER CANDIDATE (COURSE,SLOT) PAIR OUT OF TTSCHED'S  *
001300* DOMAIN-BUILD STEP.  A SLOT IS SUITABLE WHEN IT IS ACTIVE, IS   *
001400* NOT A BREAK OR LUNCH SLOT, CAN HOST THE COURSE-TYPE (LAB       *
001500* COURSES MAY SIT IN A REGULAR OR AN EXTENDED SLOT, EVERY OTHER  *
001600* COURSE TYPE NEEDS A REGULAR SLOT), AND RUNS LONG ENOUGH TO     *
001700* COVER THE COURSE'S SESSION DURATION.  THE SCORE REWARDS A      *
001800* MID-MORNING START TIME OVER AN EARLY OR LATE ONE.              *
001900******************************************************************
002000* CHANGE LOG                                                     *
002100*  04/02/94  PJM  0009  INITIAL VERSION                          *    0009
002200*  11/14/95  RTW  0018  EXTENDED SLOTS OPENED UP FOR LAB COURSES *    0018
002300*  03/02/98  PJM  0038  Y2K SWEEP - NO DATE FIELDS IN THIS MODULE*    0038
002400*  04/03/07  DLK  0073  MIDNIGHT WRAP-AROUND ADDED TO DURATION   *    0073
002500*                       CALC, LAB SLOTS CAN NOW RUN PAST 2400    *
002600*  02/17/09  RTW  0079  WS-START-TOTAL-MIN/WS-END-TOTAL-MIN/     *    0079
002700*                       WS-SLOT-DURATION RECAST AS 77-LEVEL      *
002800*                       ITEMS -- SHOP STANDARD, NOT LONE 01s      *
002900*  03/09/09  DLK  0087  LINKAGE SECTION NAMES DROPPED THE LK-    *    0087
003000*                       PREFIX -- THIS SHOP'S OWN CALLED          *
003100*                       SUBPROGRAMS NEVER PREFIX USING PARMS      *
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER. IBM-390.
003700 OBJECT-COMPUTER. IBM-390.
003800 SPECIAL-NAMES.
003900     C01 IS NEXT-PAGE.
004000
004100 DATA DIVISION.
004200 WORKING-STORAGE SECTION.
004300****** SCRATCH MINUTE/DURATION SCALARS -- 77-LEVEL PER TICKET 0079,
004400****** HOUSE STANDARD FOR SCRATCH SCALARS (SEE DALYEDIT'S 77
004500****** WS-DATE).
004600 77  WS-START-TOTAL-MIN               PIC 9(04) COMP.
004700 77  WS-END-TOTAL-MIN                 PIC 9(04) COMP.
004800 77  WS-SLOT-DURATION                 PIC S9(04) COMP.
004900
005000****** DIAGNOSTIC DUMP AREA FOR THE PREFERENCE SCORE -- SEE
005100****** PROFCHK, WHICH ESTABLISHED THIS CONVENTION.
005200 01  WS-DIAG-AREA.
005300     05  WS-DIAG-SCORE-X              PIC 9V9999.
005400 01  WS-DIAG-SCORE-ALT REDEFINES WS-DIAG-AREA.
005500     05  WS-DIAG-SCORE-N              PIC 9(05).
005600 01  WS-DIAG-SCORE-CHAR REDEFINES WS-DIAG-AREA.
005700     05  WS-DIAG-SCORE-C              PIC X(05).
005800 01  WS-DIAG-SCORE-BYTES REDEFINES WS-DIAG-AREA.
005900     05  WS-DIAG-BYTE-1               PIC X(01).
006000     05  WS-DIAG-BYTE-2               PIC X(01).
006100     05  WS-DIAG-BYTE-3               PIC X(01).
006200     05  WS-DIAG-BYTE-4               PIC X(01).
006300     05  WS-DIAG-BYTE-5               PIC X(01).
006400
006500 LINKAGE SECTION.
006600 01  COURSE-TYPE                   PIC X(01).
006700 01  COURSE-DURATION-MIN               PIC 9(03).
006800 01  SLOT-ACTIVE                   PIC X(01).
006900 01  SLOT-TYPE                     PIC X(01).
007000 01  SLOT-START-HH                     PIC 9(02).
007100 01  SLOT-START-MM                     PIC 9(02).
007200 01  SLOT-END-HH                       PIC 9(02).
007300 01  SLOT-END-MM                       PIC 9(02).
007400 01  SLOT-SUITABLE                  PIC X(01).
007500     88  SLOT-IS-SUITABLE        VALUE "Y".
007600 01  SLOT-SCORE                    PIC 9V9999 COMP-3.
007700
007800 PROCEDURE DIVISION USING COURSE-TYPE, COURSE-DURATION-MIN,
007900             SLOT-ACTIVE, SLOT-TYPE, SLOT-START-HH,
008000             SLOT-START-MM, SLOT-END-HH, SLOT-END-MM,
008100             SLOT-SUITABLE, SLOT-SCORE.
008200 100-MAINLINE.
008300     MOVE "N" TO SLOT-SUITABLE.
008400     MOVE 0.0000 TO SLOT-SCORE.
008500     IF SLOT-ACTIVE NOT = "Y"
008600         GO TO 100-EXIT.
008700     IF SLOT-TYPE = "B" OR SLOT-TYPE = "L"
008800         GO TO 100-EXIT.
008900     IF COURSE-TYPE NOT = "B"
009000         IF SLOT-TYPE NOT = "R"
009100             GO TO 100-EXIT.
009200     PERFORM 200-COMPUTE-DURATION THRU 200-EXIT.
009300     IF WS-SLOT-DURATION < COURSE-DURATION-MIN
009400         GO TO 100-EXIT.
009500     MOVE "Y" TO SLOT-SUITABLE.
009600     PERFORM 300-SCORE-TIME-OF-DAY THRU 300-EXIT.
009700     MOVE SLOT-SCORE TO WS-DIAG-SCORE-X.
009800 100-EXIT.
009900     EXIT.
010000
010100****** DURATION = (END-HH*60+END-MM) - (START-HH*60+START-MM).
010200****** A NON-POSITIVE RESULT MEANS THE SLOT RUNS PAST MIDNIGHT,
010300****** SO A FULL DAY IS ADDED BACK IN PER TICKET 0073.
010400 200-COMPUTE-DURATION.
010500     COMPUTE WS-START-TOTAL-MIN =
010600         SLOT-START-HH * 60 + SLOT-START-MM.
010700     COMPUTE WS-END-TOTAL-MIN =
010800         SLOT-END-HH * 60 + SLOT-END-MM.
010900     COMPUTE WS-SLOT-DURATION =
011000         WS-END-TOTAL-MIN - WS-START-TOTAL-MIN.
011100     IF WS-SLOT-DURATION NOT > ZERO
011200         ADD 1440 TO WS-SLOT-DURATION.
011300 200-EXIT.
011400     EXIT.
011500
011600 300-SCORE-TIME-OF-DAY.
011700     EVALUATE SLOT-START-HH
011800         WHEN 9 THRU 11
011900             MOVE 1.0000 TO SLOT-SCORE
012000         WHEN 12 THRU 13
012100             MOVE 0.8000 TO SLOT-SCORE
012200         WHEN 14 THRU 16
012300             MOVE 0.6000 TO SLOT-SCORE
012400         WHEN 8
012500             MOVE 0.4000 TO SLOT-SCORE
012600         WHEN OTHER
012700             MOVE 0.2000 TO SLOT-SCORE
012800     END-EVALUATE.
012900 300-EXIT.
013000     EXIT.
013100
013200 999-RETURN.
013300     GOBACK.
